000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        LVR-TIP03.
000300 AUTHOR.            R HASKELL.
000400 INSTALLATION.      DST SYSTEMS - LOAN PACKAGE VALUATION.
000500 DATE-WRITTEN.      04/04/1988.
000600 DATE-COMPILED.     04/04/1988.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000* LVR.TIP03  -  LOAN VALUATION RESULT AND MONTHLY CASH FLOW
001100* ONE LOAN-VALUATION-RESULT RECORD IS WRITTEN TO LOANVAL-FILE
001200* PER LOAN BY LPV.R00901.  WS-MONTHLY-CASH-FLOW-TABLE IS NOT
001300* WRITTEN ANYWHERE - IT IS THE LOAN'S MONTH-BY-MONTH TRACK B
001400* PROJECTION, HELD IN WORKING STORAGE LONG ENOUGH TO SUM INTO
001500* THE LOAN'S PRESENT VALUE, THEN OVERLAID BY THE NEXT LOAN.
001600****************************************************************
001700* CHANGE LOG
001800* ---------- ---- ------- --------------------------------------
001900* 04/04/1988 RH    CR0120  ORIGINAL LAYOUT - TRACK B BASELINE PV
002000*                          ONLY, NO MILD/SEVERE COLUMNS YET.
002100* 10/17/1989 RH    CR0168  ADDED TRACK-B-PV-MILD AND -SEV FOR THE
002200*                          TWO-SCENARIO STRESS RUN.
002300* 03/02/1991 DLW   CR0225  ADDED TRACK-A-PV AND THE CALIBRATION
002400*                          COLUMNS - PRICING WANTED THE TWO
002500*                          METHODS ON ONE LINE FOR REVIEW.
002600* 08/19/1994 PKS   CR0361  ADDED WS-MONTHLY-CASH-FLOW-TABLE -
002700*                          PREVIOUSLY THE MONTHLY AMOUNTS WERE
002800*                          NOT RETAINED, MAKING CR0225 HARD TO
002900*                          AUDIT.  SIZED FOR A 360-MONTH NOTE.
003000* 04/01/1999 MTC   CR0514  Y2K REMEDIATION - NO DATE FIELDS ON
003100*                          THIS RECORD, REVIEWED AND SIGNED OFF.
003200* 11/08/2000 JQA   CR0549  ADDED WS-LVR-BUCKET-VIEW AND
003300*                          WS-LVR-PV-VIEW FOR THE BUCKET-
003400*                          SUMMARY EDIT IN 9200-PACKAGE-TOTAL-RTN.
003500****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-3090.
004000 OBJECT-COMPUTER.   IBM-3090.
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LOANVAL-FILE ASSIGN TO LOANVAL
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900* LOAN-VALUATION-RESULT - ONE PER LOAN, WRITTEN BY LPV.R00901
005000* IMMEDIATELY AFTER THE LOAN'S PER-LOAN CALIBRATION IS DONE.
005100 FD  LOANVAL-FILE
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 63 CHARACTERS
005400     DATA RECORD IS LOAN-VALUATION-RESULT.
005500
005600 01  LOAN-VALUATION-RESULT.
005700     05  LVR-LOAN-ID           PIC X(10).
005800     05  LVR-BUCKET-ID         PIC 9.
005900     05  LVR-TRACK-A-PV        PIC S9(9)V99.
006000     05  LVR-TRACK-B-PV-BASE   PIC S9(9)V99.
006100     05  LVR-TRACK-B-PV-MILD   PIC S9(9)V99.
006200     05  LVR-TRACK-B-PV-SEV    PIC S9(9)V99.
006300     05  LVR-CAL-REL-ERR-PCT   PIC S9(3)V9(4).
006400     05  LVR-CAL-WITHIN        PIC X.
006500         88  LVR-WITHIN-TOLERANCE  VALUE 'Y'.
006600         88  LVR-OUT-OF-TOLERANCE  VALUE 'N'.
006700
006800 WORKING-STORAGE SECTION.
006900****************************************************************
007000* WS-LOAN-VALUATION-RESULT - EDIT COPY, BUILT UP ONE FIELD AT A
007100* TIME AS EACH TRACK AND THE CALIBRATION EDIT COMPLETE, THEN
007200* WRITTEN FROM TO LOANVAL-FILE.
007300****************************************************************
007400 01  WS-LOAN-VALUATION-RESULT.
007500     05  WS-LVR-LOAN-ID        PIC X(10).
007600     05  WS-LVR-BUCKET-ID      PIC 9.
007700     05  WS-LVR-TRACK-A-PV     PIC S9(9)V99.
007800     05  WS-LVR-TRACK-B-PV-BASE
007900                               PIC S9(9)V99.
008000     05  WS-LVR-TRACK-B-PV-MILD
008100                               PIC S9(9)V99.
008200     05  WS-LVR-TRACK-B-PV-SEV PIC S9(9)V99.
008300     05  WS-LVR-CAL-REL-ERR-PCT
008400                               PIC S9(3)V9(4).
008500     05  WS-LVR-CAL-WITHIN     PIC X.
008600
008700* BUCKET VIEW - ISOLATES THE ONE-DIGIT BUCKET-ID FOR THE SUBSCRIPT
008800* MATH IN 9200-PACKAGE-TOTAL-RTN'S BUCKET-COUNT TABLE.
008900 01  WS-LVR-BUCKET-VIEW REDEFINES WS-LOAN-VALUATION-RESULT.
009000     05  FILLER                PIC X(10).
009100     05  WS-LVR-BUCKET-DGT     PIC 9.
009200     05  FILLER                PIC X(52).
009300
009400* PV VIEW - THE THREE TRACK B PV COLUMNS AS ONE TABLE OF 3, SO
009500* THE SCENARIO LOOP CAN ADDRESS THEM BY WS-SCEN-SUB.
009600 01  WS-LVR-PV-VIEW REDEFINES WS-LOAN-VALUATION-RESULT.
009700     05  FILLER                PIC X(22).
009800     05  WS-LVR-PV-BY-SCEN     PIC S9(9)V99 OCCURS 3 TIMES.
009900     05  FILLER                PIC X(08).
010000
010100* CALIBRATION VIEW - THE TWO CALIBRATION COLUMNS TOGETHER, FOR
010200* THE ONE-MOVE EXCEPTION EDIT IN 2800-LOAN-CALIBRATION.
010300 01  WS-LVR-CAL-VIEW REDEFINES WS-LOAN-VALUATION-RESULT.
010400     05  FILLER                PIC X(55).
010500     05  WS-LVR-CAL-ERR        PIC S9(3)V9(4).
010600     05  WS-LVR-CAL-FLAG       PIC X.
010700
010800****************************************************************
010900* WS-MONTHLY-CASH-FLOW-TABLE - THE CURRENT LOAN'S TRACK B
011000* PROJECTION, ONE ENTRY PER REMAINING MONTH.  REBUILT EACH TIME
011100* 2500-TRACK-B-SCENARIO RUNS A NEW SCENARIO FOR A NEW LOAN.
011200* SIZED TO 360 - THE LONGEST NOTE SEEN ON THE LOAN TAPE.
011300****************************************************************
011400 01  WS-MONTHLY-CASH-FLOW-TABLE.
011500     05  WS-MCF-ENTRY OCCURS 360 TIMES.
011600         10  WS-MCF-MONTH-NUM      PIC 9(3)      COMP.
011700         10  WS-MCF-SCHED-PMT      PIC S9(7)V99.
011800         10  WS-MCF-SURVIVAL-PROB  PIC 9V9(6).
011900         10  WS-MCF-EXPECTED-PMT   PIC S9(7)V99.
012000         10  WS-MCF-DEQ-PROB       PIC 9V9(6).
012100         10  WS-MCF-DEFAULT-PROB   PIC 9V9(6).
012200         10  WS-MCF-EXPECTED-LOSS  PIC S9(7)V99.
012300         10  WS-MCF-EXPECTED-RECOV PIC S9(7)V99.
012400         10  WS-MCF-SERVICING-COST PIC S9(7)V99.
012500         10  WS-MCF-NET-CASH-FLOW  PIC S9(7)V99.
012600         10  WS-MCF-DISCOUNT-FCTR  PIC 9V9(6).
012700         10  WS-MCF-PRESENT-VALUE  PIC S9(7)V99.
012800
012900 01  WS-LVR-RECORD-COUNT       PIC 9(7)       COMP VALUE ZERO.
013000
013100 PROCEDURE DIVISION.
013200 0000-LVR-TIP03.
013300     STOP RUN.
