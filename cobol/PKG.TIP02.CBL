000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PKG-TIP02.
000300 AUTHOR.            R HASKELL.
000400 INSTALLATION.      DST SYSTEMS - LOAN PACKAGE VALUATION.
000500 DATE-WRITTEN.      03/21/1988.
000600 DATE-COMPILED.     03/21/1988.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000* PKG.TIP02  -  PACKAGE HEADER RECORD AND RUN-WIDE CONSTANTS
001100* ONE RECORD PER PACKAGE, READ ONCE AT THE TOP OF LPV.R00901
001200* BEFORE THE LOAN-FILE DETAIL IS READ.  THE CONFIG-CONSTANTS
001300* BLOCK BELOW IS NOT ON ANY TAPE - IT IS THE SHOP'S AGREED RATE
001400* ASSUMPTIONS.  LIKE LOAN-RECORD ON LNP.TIP01, THIS BLOCK IS
001500* COPIED BY HAND (NOT COPYLIB'D) INTO LPV.R00901 AND LPV.R00902
001600* EACH QUARTER WHEN PRICING RESETS A RATE - KEEP BOTH IN STEP
001700* WITH WHATEVER IS SHOWN HERE.
001800****************************************************************
001900* CHANGE LOG
002000* ---------- ---- ------- --------------------------------------
002100* 03/21/1988 RH    CR0119  ORIGINAL LAYOUT.
002200* 02/14/1989 RH    CR0151  ADDED PURCHASE-PRICE, WAS PRICED BY
002300*                          HAND ON A BANDED PRINTOUT BEFORE.
002400* 05/03/1993 PKS   CR0334  ADDED CONFIG-CONSTANTS - RATES WERE
002500*                          PREVIOUSLY CODED INTO LPV.R00901 AND
002600*                          DRIFTED FROM PRICING'S WORKSHEET.
002700* 07/30/1996 MTC   CR0417  ADDED ROE-TOL-BPS PER PRICING REQUEST
002800*                          TO ALLOW A BASIS-POINT GATE ON ROE.
002900* 04/01/1999 MTC   CR0513  Y2K REMEDIATION - NO DATE FIELDS ON
003000*                          THIS RECORD, REVIEWED AND SIGNED OFF.
003100* 09/12/2000 JQA   CR0541  ADDED WS-PACKAGE-NAME-VIEW AND
003200*                          WS-PACKAGE-PRICE-VIEW FOR THE REPORT
003300*                          HEADING EDIT IN LPV.R00901.
003400* 03/05/2001 JQA   CR0571  ADDED CONFIG-PCT-VIEW SO TREASURY-10Y
003500*                          CAN BE PRINTED AS A WHOLE PERCENT.
003600* 04/22/2001 WDS   CR0582  AUDIT FOUND NEITHER BATCH PROGRAM WAS
003700*                          ACTUALLY COPYING CONFIG-CONSTANTS - THE
003800*                          RATES WERE SCATTERED INLINE LITERALS IN
003900*                          BOTH, AND R00902 HAD ITS OWN SEPARATE
004000*                          TREASURY-10Y IN A DIFFERENT UNIT FORM.
004100*                          REWORDED THE BANNER ABOVE TO MATCH WHAT
004200*                          THIS SHOP ACTUALLY DOES (HAND-COPY, NOT
004300*                          COPYLIB) AND RECONCILED BOTH PROGRAMS'
004400*                          LITERALS TO THESE NUMBERS - SEE THEIR
004500*                          OWN CHANGE LOGS.
004600****************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-3090.
005100 OBJECT-COMPUTER.   IBM-3090.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PACKAGE-FILE ASSIGN TO PKGTAPE
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000* PACKAGE-RECORD - ONE RECORD, READ BEFORE THE LOAN-FILE DETAIL.
006100 FD  PACKAGE-FILE
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 53 CHARACTERS
006400     DATA RECORD IS PACKAGE-RECORD.
006500
006600 01  PACKAGE-RECORD.
006700     05  PKG-PACKAGE-ID        PIC X(10).
006800     05  PKG-PACKAGE-NAME      PIC X(30).
006900     05  PKG-PURCHASE-PRICE    PIC S9(11)V99.
007000
007100 WORKING-STORAGE SECTION.
007200****************************************************************
007300* WS-PACKAGE-RECORD - EDIT COPY OF PACKAGE-RECORD.  A ZERO
007400* PURCHASE PRICE MEANS THE PRICE WAS NOT OFFERED - LPV.R00901
007500* THEN PRICES THE PACKAGE AT THE TOTAL OUTSTANDING BALANCE.
007600****************************************************************
007700 01  WS-PACKAGE-RECORD.
007800     05  WS-PACKAGE-ID         PIC X(10).
007900     05  WS-PACKAGE-NAME       PIC X(30).
008000     05  WS-PURCHASE-PRICE     PIC S9(11)V99.
008100         88  WS-PRICE-MISSING      VALUE ZERO.
008200     05  FILLER                PIC X(05).
008300
008400* NAME VIEW - FIRST 10 BYTES OF THE 30-BYTE NAME, FOR THE 40-
008500* COLUMN PACKAGE-TOTAL HEADING LINE IN 9000-HEADING-RTN.
008600 01  WS-PACKAGE-NAME-VIEW REDEFINES WS-PACKAGE-RECORD.
008700     05  FILLER                PIC X(10).
008800     05  WS-NAME-SHORT         PIC X(10).
008900     05  FILLER                PIC X(38).
009000
009100* PRICE VIEW - SAME 13 BYTES AS WS-PURCHASE-PRICE, SPLIT INTO
009200* WHOLE DOLLARS AND CENTS FOR EDITED REPORT OUTPUT.
009300 01  WS-PACKAGE-PRICE-VIEW REDEFINES WS-PACKAGE-RECORD.
009400     05  FILLER                PIC X(40).
009500     05  WS-PRICE-WHOLE        PIC S9(11).
009600     05  WS-PRICE-CENTS        PIC 99.
009700     05  FILLER                PIC X(05).
009800
009900****************************************************************
010000* CONFIG-CONSTANTS - PRICING'S AGREED RATE ASSUMPTIONS, SET ONCE
010100* A QUARTER BY THE PRICING DESK.  NOT COPYLIB'D - HAND-COPIED
010200* INTO LPV.R00901 AND LPV.R00902, SAME AS LOAN-RECORD ABOVE ON
010300* LNP.TIP01.  RECONCILE BOTH PROGRAMS' LITERALS WHEN A NUMBER
010400* HERE CHANGES.
010500****************************************************************
010600 01  CONFIG-CONSTANTS.
010700     05  CFG-TREASURY-10Y      PIC 9V9(4)     VALUE 0.0450.
010800     05  CFG-SEASONING-RAMP    PIC 9(3)       VALUE 030.
010900     05  CFG-TARGET-YIELD      PIC 9V9(4)     VALUE 0.0700.
011000     05  CFG-ANNUAL-CDR        PIC 9V9(4)     VALUE 0.0015.
011100     05  CFG-TRACK-A-RECOVERY  PIC 9V9(4)     VALUE 0.5000.
011200     05  CFG-SERVICING-ANNUAL  PIC 9V9(4)     VALUE 0.0025.
011300     05  CFG-PV-TOL-PCT        PIC 9V9(4)     VALUE 2.5000.
011400     05  CFG-ROE-TOL-BPS       PIC 9(3)V9(2)  VALUE 050.00.
011500
011600* PERCENT VIEW - SAME 5 BYTES AS CFG-TREASURY-10Y, IMPLIED
011700* DECIMAL SHIFTED 2 PLACES, I.E. THE RATE TIMES 100.
011800 01  CONFIG-PCT-VIEW REDEFINES CONFIG-CONSTANTS.
011900     05  CFG-TREASURY-PCT      PIC 9(3)V9(2).
012000     05  FILLER                PIC X(33).
012100
012200 01  WS-PKG-RECORD-COUNT        PIC 9(5)       COMP VALUE ZERO.
012300
012400 PROCEDURE DIVISION.
012500 0000-PKG-TIP02.
012600     STOP RUN.
