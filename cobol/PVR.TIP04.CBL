000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PVR-TIP04.
000300 AUTHOR.            R HASKELL.
000400 INSTALLATION.      DST SYSTEMS - LOAN PACKAGE VALUATION.
000500 DATE-WRITTEN.      04/18/1988.
000600 DATE-COMPILED.     04/18/1988.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000* PVR.TIP04  -  PACKAGE VALUATION RESULT
001100* ONE RECORD PER PACKAGE, WRITTEN TO PKGVAL-FILE AT THE PACKAGE
001200* CONTROL BREAK IN LPV.R00901 ONCE THE LAST LOAN ON THE TAPE FOR
001300* THAT PACKAGE HAS BEEN VALUED.
001400****************************************************************
001500* CHANGE LOG
001600* ---------- ---- ------- --------------------------------------
001700* 04/18/1988 RH    CR0121  ORIGINAL LAYOUT - TOTAL-UPB, LOAN-COUNT
001800*                          AND EXPECTED-NPV ONLY.
001900* 10/17/1989 RH    CR0169  ADDED NPV-MILD AND NPV-SEV TO MATCH
002000*                          THE LOAN-LEVEL STRESS COLUMNS (CR0168
002100*                          ON LVR.TIP03).
002200* 03/02/1991 DLW   CR0226  ADDED ROE, TRACK-A-NPV AND THE
002300*                          CALIBRATION COLUMNS.
002400* 06/29/1992 DLW   CR0276  ADDED ROE-ANNUALIZED - PRICING WANTED
002500*                          A TERM-NORMALIZED RETURN FIGURE.
002600* 07/30/1996 MTC   CR0418  ADDED ROE-DIFF-BPS AND GATE-PASSED -
002700*                          SEE CR0417 ON PKG.TIP02.
002800* 04/01/1999 MTC   CR0515  Y2K REMEDIATION - NO DATE FIELDS ON
002900*                          THIS RECORD, REVIEWED AND SIGNED OFF.
003000* 11/08/2000 JQA   CR0550  ADDED WS-PVR-NPV-VIEW, WS-PVR-ROE-VIEW
003100*                          AND WS-PVR-CAL-VIEW FOR REPORT SECTION
003200*                          1 COLUMN EDITS.
003300****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-3090.
003800 OBJECT-COMPUTER.   IBM-3090.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PKGVAL-FILE ASSIGN TO PKGVAL
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700* PACKAGE-VALUATION-RESULT - ONE PER PACKAGE, WRITTEN AT THE
004800* PACKAGE CONTROL BREAK.
004900 FD  PKGVAL-FILE
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 122 CHARACTERS
005200     DATA RECORD IS PACKAGE-VALUATION-RESULT.
005300
005400 01  PACKAGE-VALUATION-RESULT.
005500     05  PVR-PACKAGE-ID        PIC X(10).
005600     05  PVR-LOAN-COUNT        PIC 9(5).
005700     05  PVR-TOTAL-UPB         PIC S9(11)V99.
005800     05  PVR-PURCHASE-PRICE    PIC S9(11)V99.
005900     05  PVR-EXPECTED-NPV      PIC S9(11)V99.
006000     05  PVR-NPV-MILD          PIC S9(11)V99.
006100     05  PVR-NPV-SEV           PIC S9(11)V99.
006200     05  PVR-ROE               PIC S9V9(6).
006300     05  PVR-ROE-ANNUALIZED    PIC S9V9(6).
006400     05  PVR-TRACK-A-NPV       PIC S9(11)V99.
006500     05  PVR-CAL-REL-ERR-PCT   PIC S9(3)V9(4).
006600     05  PVR-ROE-DIFF-BPS      PIC S9(5)V99.
006700     05  PVR-GATE-PASSED       PIC X.
006800         88  PVR-GATE-OK           VALUE 'Y'.
006900         88  PVR-GATE-FAILED       VALUE 'N'.
007000
007100 WORKING-STORAGE SECTION.
007200****************************************************************
007300* WS-PACKAGE-VALUATION-RESULT - EDIT COPY, ACCUMULATED ACROSS THE
007400* PACKAGE'S LOANS AND FINISHED OFF AT THE CONTROL BREAK.
007500****************************************************************
007600 01  WS-PACKAGE-VALUATION-RESULT.
007700     05  WS-PVR-PACKAGE-ID     PIC X(10).
007800     05  WS-PVR-LOAN-COUNT     PIC 9(5).
007900     05  WS-PVR-TOTAL-UPB      PIC S9(11)V99.
008000     05  WS-PVR-PURCHASE-PRICE PIC S9(11)V99.
008100     05  WS-PVR-EXPECTED-NPV   PIC S9(11)V99.
008200     05  WS-PVR-NPV-MILD       PIC S9(11)V99.
008300     05  WS-PVR-NPV-SEV        PIC S9(11)V99.
008400     05  WS-PVR-ROE            PIC S9V9(6).
008500     05  WS-PVR-ROE-ANNUAL     PIC S9V9(6).
008600     05  WS-PVR-TRACK-A-NPV    PIC S9(11)V99.
008700     05  WS-PVR-CAL-REL-ERR-PCT
008800                               PIC S9(3)V9(4).
008900     05  WS-PVR-ROE-DIFF-BPS   PIC S9(5)V99.
009000     05  WS-PVR-GATE-PASSED    PIC X.
009100
009200* NPV VIEW - THE THREE SCENARIO NPV COLUMNS AS A TABLE OF 3, SAME
009300* SUBSCRIPT (WS-SCEN-SUB) AS WS-LVR-PV-BY-SCEN ON LVR.TIP03.
009400 01  WS-PVR-NPV-VIEW REDEFINES WS-PACKAGE-VALUATION-RESULT.
009500     05  FILLER                PIC X(41).
009600     05  WS-PVR-NPV-BY-SCEN    PIC S9(11)V99 OCCURS 3 TIMES.
009700     05  FILLER                PIC X(42).
009800
009900* ROE VIEW - ROE AND ROE-ANNUALIZED AS A PAIR, FOR THE TWO-UP
010000* RETURN COLUMN ON THE SECTION 1 REPORT LINE.
010100 01  WS-PVR-ROE-VIEW REDEFINES WS-PACKAGE-VALUATION-RESULT.
010200     05  FILLER                PIC X(80).
010300     05  WS-PVR-ROE-PAIR       PIC S9V9(6) OCCURS 2 TIMES.
010400     05  FILLER                PIC X(28).
010500
010600* CALIBRATION VIEW - THE THREE GATE COLUMNS TOGETHER, FOR THE
010700* ONE-MOVE EXCEPTION EDIT IN 4100-PACKAGE-CALIBRATION.
010800 01  WS-PVR-CAL-VIEW REDEFINES WS-PACKAGE-VALUATION-RESULT.
010900     05  FILLER                PIC X(107).
011000     05  WS-PVR-CAL-ERR        PIC S9(3)V9(4).
011100     05  WS-PVR-ROE-DIFF       PIC S9(5)V99.
011200     05  WS-PVR-GATE-FLAG      PIC X.
011300
011400 01  WS-PVR-RECORD-COUNT        PIC 9(5)       COMP VALUE ZERO.
011500
011600 PROCEDURE DIVISION.
011700 0000-PVR-TIP04.
011800     STOP RUN.
