000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        LPV-R00901.
000300 AUTHOR.            R HASKELL.
000400 INSTALLATION.      DST SYSTEMS - LOAN PACKAGE VALUATION.
000500 DATE-WRITTEN.      05/23/1988.
000600 DATE-COMPILED.     05/23/1988.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000* LPV.R00901  -  LOAN PACKAGE VALUATION
001100* READS THE PACKAGE HEADER (PKG.TIP02 LAYOUT) AND THE LOAN TAPE
001200* (LNP.TIP01 LAYOUT), VALUES EACH LOAN BY BOTH THE TARGET-YIELD
001300* APEX2 METHOD (TRACK A) AND THE SURVIVAL-CURVE COST-OF-CAPITAL
001400* METHOD (TRACK B) UNDER THREE ECONOMIC SCENARIOS, CALIBRATES
001500* THE TWO METHODS AGAINST EACH OTHER, AND AT END OF THE TAPE
001600* ROLLS THE LOANS UP TO A PACKAGE NPV/ROE AND PRINTS SECTION 1
001700* OF THE VALUATION REPORT.  COMPANION TO LPV.R00902, WHICH RUNS
001800* THE SAME TAPE THROUGH THE APEX2 PREPAYMENT-ANALYSIS SIDE.
001900****************************************************************
002000* CHANGE LOG
002100* ---------- ---- ------- --------------------------------------
002200* 05/23/1988 RH    CR0123  ORIGINAL - TRACK B BASELINE SCENARIO
002300*                          ONLY, NO CALIBRATION YET.
002400* 10/17/1989 RH    CR0170  ADDED MILD/SEVERE RECESSION SCENARIOS
002500*                          AND THE SCENARIO-TABLE LOOKUP.
002600* 03/02/1991 DLW   CR0227  ADDED TRACK A (APEX2 MULTIPLIER /
002700*                          TARGET YIELD) AND THE CALIBRATION
002800*                          TOLERANCE GATE AT LOAN AND PACKAGE
002900*                          LEVEL - PRICING WANTED BOTH METHODS
003000*                          CROSS-CHECKED BEFORE A BID WENT OUT.
003100* 06/29/1992 DLW   CR0277  ADDED ROE-ANNUALIZED.
003200* 05/14/1993 PKS   CR0335  CONFIG-CONSTANTS NOW LOADED FROM THE
003300*                          PACKAGE-FILE HEADER RECORD AREA (SEE
003400*                          CR0334 ON PKG.TIP02) RATHER THAN BEING
003500*                          WIRED INTO THIS PROGRAM'S W-S.
003600* 08/19/1994 PKS   CR0362  ADDED THE MONTHLY CASH FLOW TABLE SO
003700*                          TRACK B COULD BE AUDITED MONTH BY
003800*                          MONTH INSTEAD OF JUST THE PV TOTAL.
003900* 07/30/1996 MTC   CR0419  ADDED THE ROE-DIFF-BPS GATE LEG - SEE
004000*                          CR0417/CR0418 ON PKG/PVR.
004100* 04/01/1999 MTC   CR0516  Y2K REMEDIATION - REVIEWED EVERY DATE
004200*                          FIELD ON THIS PROGRAM, NONE FOUND.
004300*                          SIGNED OFF BY M CONNER.
004400* 11/08/2000 JQA   CR0551  ADDED THE JUDICIAL-FORECLOSURE-STATE
004500*                          TABLE LOOKUP TO 2220-RECOVERY-RATE -
004600*                          SERVICING WANTED THE TIMELINE FLAG
004700*                          CARRIED EVEN THOUGH IT DOES NOT YET
004800*                          FEED THE PV MATH.
004900* 03/05/2001 JQA   CR0572  ADDED 9800-EXP-APPROX SO THE SURVIVAL
005000*                          CURVE AND DEQ DECAY NO LONGER SHARE
005100*                          ONE HARD-CODED RATE - SEE PRICING
005200*                          REQUEST OF 02/2001.
005300* 04/15/2001 WDS   CR0580  REMOVED WS-RISK-SURV-PREV AND
005400*                          WS-RISK-SURV-CURR FROM WS-LOAN-RISK-
005500*                          RESULT AND THE DEAD COMPUTE IN 2400-
005600*                          MONTH-TRANSITION THAT FED THEM - THE
005700*                          MARGINAL-DEFAULT PATH HAS RUN OFF
005800*                          WS-SW-MARGINAL-DEF SINCE CR0572 AND
005900*                          NEVER READ EITHER FIELD BACK.
006000* 04/22/2001 WDS   CR0582  REMOVED WS-APEX2-DEFAULTS - THE FOUR
006100*                          BAND EVALUATES IN 2700-APEX2-
006200*                          MULTIPLIER ARE ALL WHEN-OTHER
006300*                          EXHAUSTIVE, SO THE FALLBACK MULTIPLIERS
006400*                          WERE NEVER READ (SEE CR0582 ON
006500*                          PKG.TIP02).  ALSO TAGGED EVERY RATE
006600*                          LITERAL BELOW BACK TO ITS CFG- SOURCE
006700*                          ON PKG.TIP02 SO THE NEXT QUARTERLY RATE
006800*                          RESET KNOWS WHAT TO TOUCH.
006900****************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.   IBM-3090.
007400 OBJECT-COMPUTER.   IBM-3090.
007500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT LOAN-FILE ASSIGN TO LOANTAPE
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT PACKAGE-FILE ASSIGN TO PKGTAPE
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT LOANVAL-FILE ASSIGN TO LOANVAL
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400     SELECT PKGVAL-FILE ASSIGN TO PKGVAL
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT REPORT-FILE ASSIGN TO PRTOUT
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200* LOAN-RECORD - SEE LNP.TIP01 FOR THE FULL DOCUMENTATION COPY.
009300 FD  LOAN-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 57 CHARACTERS
009600     DATA RECORD IS LOAN-RECORD.
009700 01  LOAN-RECORD.
009800     05  LN-LOAN-ID            PIC X(10).
009900     05  LN-PACKAGE-ID         PIC X(10).
010000     05  LN-UNPAID-BALANCE     PIC S9(9)V99.
010100     05  LN-INTEREST-RATE      PIC 9V9(6).
010200     05  LN-ORIGINAL-TERM      PIC 9(3).
010300     05  LN-REMAINING-TERM     PIC 9(3).
010400     05  LN-LOAN-AGE           PIC 9(3).
010500     05  LN-CREDIT-SCORE       PIC 9(3).
010600     05  LN-LTV                PIC 9V9(4).
010700     05  LN-STATE              PIC X(2).
010800
010900* PACKAGE-RECORD - SEE PKG.TIP02 FOR THE FULL DOCUMENTATION COPY.
011000 FD  PACKAGE-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 53 CHARACTERS
011300     DATA RECORD IS PACKAGE-RECORD.
011400 01  PACKAGE-RECORD.
011500     05  PKG-PACKAGE-ID        PIC X(10).
011600     05  PKG-PACKAGE-NAME      PIC X(30).
011700     05  PKG-PURCHASE-PRICE    PIC S9(11)V99.
011800
011900* LOAN-VALUATION-RESULT - SEE LVR.TIP03 FOR THE DOC COPY.
012000 FD  LOANVAL-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 63 CHARACTERS
012300     DATA RECORD IS LOAN-VALUATION-RESULT.
012400 01  LOAN-VALUATION-RESULT.
012500     05  LVR-LOAN-ID           PIC X(10).
012600     05  LVR-BUCKET-ID         PIC 9.
012700     05  LVR-TRACK-A-PV        PIC S9(9)V99.
012800     05  LVR-TRACK-B-PV-BASE   PIC S9(9)V99.
012900     05  LVR-TRACK-B-PV-MILD   PIC S9(9)V99.
013000     05  LVR-TRACK-B-PV-SEV    PIC S9(9)V99.
013100     05  LVR-CAL-REL-ERR-PCT   PIC S9(3)V9(4).
013200     05  LVR-CAL-WITHIN        PIC X.
013300
013400* PACKAGE-VALUATION-RESULT - SEE PVR.TIP04 FOR THE DOC COPY.
013500 FD  PKGVAL-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 122 CHARACTERS
013800     DATA RECORD IS PACKAGE-VALUATION-RESULT.
013900 01  PACKAGE-VALUATION-RESULT.
014000     05  PVR-PACKAGE-ID        PIC X(10).
014100     05  PVR-LOAN-COUNT        PIC 9(5).
014200     05  PVR-TOTAL-UPB         PIC S9(11)V99.
014300     05  PVR-PURCHASE-PRICE    PIC S9(11)V99.
014400     05  PVR-EXPECTED-NPV      PIC S9(11)V99.
014500     05  PVR-NPV-MILD          PIC S9(11)V99.
014600     05  PVR-NPV-SEV           PIC S9(11)V99.
014700     05  PVR-ROE               PIC S9V9(6).
014800     05  PVR-ROE-ANNUALIZED    PIC S9V9(6).
014900     05  PVR-TRACK-A-NPV       PIC S9(11)V99.
015000     05  PVR-CAL-REL-ERR-PCT   PIC S9(3)V9(4).
015100     05  PVR-ROE-DIFF-BPS      PIC S9(5)V99.
015200     05  PVR-GATE-PASSED       PIC X.
015300
015400* REPORT-LINE - SECTION 1, PACKAGE VALUATION, 132-COLUMN PRINT.
015500 FD  REPORT-FILE
015600     LABEL RECORDS ARE OMITTED
015700     RECORD CONTAINS 132 CHARACTERS
015800     LINAGE IS 60 WITH FOOTING AT 54
015900     DATA RECORD IS REPORT-LINE.
016000 01  REPORT-LINE                PIC X(132).
016100 WORKING-STORAGE SECTION.
016200
016300 01  WS-CONTROL-SWITCHES.
016400     05  WS-MORE-LOANS         PIC X(3)    VALUE "YES".
016500         88  WS-NO-MORE-LOANS      VALUE "NO ".
016600     05  WS-FIRST-LOAN-SW      PIC X       VALUE "Y".
016700         88  WS-FIRST-LOAN         VALUE "Y".
016800     05  FILLER                PIC X(10).
016900
017000****************************************************************
017100* WS-BUCKET-TABLE - U1/U2 RISK TIERS.  LOADED AS LITERAL FILLER
017200* AND REDEFINED BELOW AS AN OCCURS TABLE - STANDARD DST HOUSE
017300* WAY OF GETTING PER-ROW VALUE CLAUSES INTO A SEARCHABLE TABLE.
017400****************************************************************
017500 01  WS-BUCKET-TABLE-LOAD.
017600     05  FILLER                PIC X(48)
017700     VALUE "1PRIME         740070000010002000070000120000050".
017800     05  FILLER                PIC X(48)
017900     VALUE "2NEAR-PRIME    700080000025002500060000100000100".
018000     05  FILLER                PIC X(48)
018100     VALUE "3NON-PRIME     660090000050003500050000070000200".
018200     05  FILLER                PIC X(48)
018300     VALUE "4SUB-PRIME     600100000100004500040000040000400".
018400     05  FILLER                PIC X(48)
018500     VALUE "5DEEP SUB-PRIME000999990180005500030000020000700".
018600
018700 01  WS-BUCKET-TABLE REDEFINES WS-BUCKET-TABLE-LOAD.
018800     05  WS-BKT-ENTRY OCCURS 5 TIMES.
018900         10  WS-BKT-ID         PIC 9.
019000         10  WS-BKT-LABEL      PIC X(14).
019100         10  WS-BKT-SCORE-MIN  PIC 9(3).
019200         10  WS-BKT-LTV-MAX    PIC 9V9(4).
019300         10  WS-BKT-DEQ-BASE   PIC 9V9(4).
019400         10  WS-BKT-LGD        PIC 9V9(4).
019500         10  WS-BKT-RECOVERY   PIC 9V9(4).
019600         10  WS-BKT-CPR-BASE   PIC 9V9(4).
019700         10  WS-BKT-HAZARD     PIC 9V9(4).
019800
019900* WS-SCENARIO-TABLE - U3 MACRO SCENARIO STRESS MULTIPLIERS.
020000 01  WS-SCENARIO-TABLE-LOAD.
020100     05  FILLER                PIC X(50)
020200     VALUE "BASELINE        10000100001000010000BASELINE      ".
020300     05  FILLER                PIC X(50)
020400     VALUE "MILD_RECESSION  15000130000850007000MILD_STRESS   ".
020500     05  FILLER                PIC X(50)
020600     VALUE "SEVERE_RECESSION25000200000650004000SEVERE_STRESS ".
020700
020800 01  WS-SCENARIO-TABLE REDEFINES WS-SCENARIO-TABLE-LOAD.
020900     05  WS-SCEN-ENTRY OCCURS 3 TIMES.
021000         10  WS-SCEN-NAME      PIC X(16).
021100         10  WS-SCEN-DEQ-MULT  PIC 9V9(4).
021200         10  WS-SCEN-DEF-MULT  PIC 9V9(4).
021300         10  WS-SCEN-REC-MULT  PIC 9V9(4).
021400         10  WS-SCEN-PPY-MULT  PIC 9V9(4).
021500         10  WS-SCEN-COC-NAME  PIC X(14).
021600
021700* WS-COC-TABLE - U2 COST-OF-CAPITAL SCENARIO RATES.
021800 01  WS-COC-TABLE-LOAD.
021900     05  FILLER                PIC X(29)
022000     VALUE "BASELINE      008000045001200".
022100     05  FILLER                PIC X(29)
022200     VALUE "MILD_STRESS   010000055001500".
022300     05  FILLER                PIC X(29)
022400     VALUE "SEVERE_STRESS 014000075002000".
022500     05  FILLER                PIC X(29)
022600     VALUE "LOW_RATE      005000025000800".
022700
022800 01  WS-COC-TABLE REDEFINES WS-COC-TABLE-LOAD.
022900     05  WS-COC-ENTRY OCCURS 4 TIMES.
023000         10  WS-COC-NAME       PIC X(14).
023100         10  WS-COC-ANNUAL     PIC 9V9(4).
023200         10  WS-COC-COST-FUNDS PIC 9V9(4).
023300         10  WS-COC-REQ-RETURN PIC 9V9(4).
023400
023500* WS-JUDICIAL-STATE-TABLE - 24-MONTH JUDICIAL FORECLOSURE STATES
023600* PER THE SERVICING DESK'S STATE LIST (CR0551).  ALL OTHER
023700* STATES ARE NON-JUDICIAL, 12-MONTH TIMELINE.
023800 01  WS-JUDICIAL-STATE-LOAD    PIC X(50)
023900     VALUE "CTDEFLHIILINIAKSKYLAMEMDMANENJNMNYNDOHOKPASCSDVTWI".
024000 01  WS-JUDICIAL-STATE-TABLE REDEFINES
024100         WS-JUDICIAL-STATE-LOAD.
024200     05  WS-JUD-STATE          PIC X(2) OCCURS 25 TIMES.
024300
024400****************************************************************
024500* WS-APEX2-xxxx-TABLE - SAME FOUR BAND TABLES DOCUMENTED ON
024600* PPD.TIP05 (CREDIT / RATE-DELTA / LTV / LOAN-SIZE), CARRIED
024700* HERE IN REDUCED FORM SO 2700-APEX2-MULTIPLIER CAN PRICE THE
024800* TRACK A PREPAY MULTIPLIER WITHOUT WAITING ON LPV.R00902.
024900****************************************************************
025000 01  WS-CREDIT-TABLE-LOAD.
025100     05  FILLER                PIC X(16)
025200         VALUE "<576    57513583".
025300     05  FILLER                PIC X(16)
025400         VALUE "576-600 60015713".
025500     05  FILLER                PIC X(16)
025600         VALUE "601-625 62518124".
025700     05  FILLER                PIC X(16)
025800         VALUE "626-650 65021814".
025900     05  FILLER                PIC X(16)
026000         VALUE "651-675 67524668".
026100     05  FILLER                PIC X(16)
026200         VALUE "676-700 70027220".
026300     05  FILLER                PIC X(16)
026400         VALUE "701-725 72527022".
026500     05  FILLER                PIC X(16)
026600         VALUE "726-750 75027284".
026700     05  FILLER                PIC X(16)
026800         VALUE ">=751   99927159".
026900
027000 01  WS-CREDIT-BAND-TABLE REDEFINES
027100         WS-CREDIT-TABLE-LOAD.
027200     05  WS-CREDIT-ENTRY OCCURS 9 TIMES.
027300         10  WS-CREDIT-LABEL   PIC X(8).
027400         10  WS-CREDIT-BREAKPT PIC 9(3).
027500         10  WS-CREDIT-MULT    PIC 9V9(4).
027600
027700 01  WS-RATE-DELTA-TABLE-LOAD.
027800     05  FILLER                PIC X(17)
027900         VALUE "<=-3    300-14307".
028000     05  FILLER                PIC X(17)
028100         VALUE "<=-2    200-12733".
028200     05  FILLER                PIC X(17)
028300         VALUE "<=-1    100-17116".
028400     05  FILLER                PIC X(17)
028500         VALUE "<1      100+18363".
028600     05  FILLER                PIC X(17)
028700         VALUE "<2      200+20108".
028800     05  FILLER                PIC X(17)
028900         VALUE "<3      300+24278".
029000     05  FILLER                PIC X(17)
029100         VALUE ">=3     999+23215".
029200
029300* BREAKPOINT IS SIGN TRAILING SEPARATE - SAME CONVENTION AS
029400* DVRA.TIP01'S UNDERWRITER-COMMISSION FIELD.
029500 01  WS-RATE-DELTA-BAND-TABLE REDEFINES
029600         WS-RATE-DELTA-TABLE-LOAD.
029700     05  WS-RATE-DELTA-ENTRY OCCURS 7 TIMES.
029800         10  WS-RATE-DELTA-LABEL  PIC X(8).
029900         10  WS-RATE-DELTA-BRKPT  PIC S9V99
030000                 SIGN TRAILING SEPARATE.
030100         10  WS-RATE-DELTA-MULT   PIC 9V9(4).
030200
030300 01  WS-LTV-TABLE-LOAD.
030400     05  FILLER                PIC X(13)
030500         VALUE "<75   7422420".
030600     05  FILLER                PIC X(13)
030700         VALUE "<80   7925268".
030800     05  FILLER                PIC X(13)
030900         VALUE "<85   8425173".
031000     05  FILLER                PIC X(13)
031100         VALUE "<90   8920415".
031200     05  FILLER                PIC X(13)
031300         VALUE ">=90  9916916".
031400
031500 01  WS-LTV-BAND-TABLE REDEFINES WS-LTV-TABLE-LOAD.
031600     05  WS-LTV-ENTRY OCCURS 5 TIMES.
031700         10  WS-LTV-LABEL      PIC X(6).
031800         10  WS-LTV-BREAKPT    PIC 9(2).
031900         10  WS-LTV-MULT       PIC 9V9(4).
032000
032100 01  WS-SIZE-TABLE-LOAD.
032200     05  FILLER                PIC X(20)
032300         VALUE "<50K    005000013169".
032400     05  FILLER                PIC X(20)
032500         VALUE "<100K   010000016846".
032600     05  FILLER                PIC X(20)
032700         VALUE "<150K   015000022964".
032800     05  FILLER                PIC X(20)
032900         VALUE "<200K   020000026937".
033000     05  FILLER                PIC X(20)
033100         VALUE "<250K   025000028286".
033200     05  FILLER                PIC X(20)
033300         VALUE "<500K   050000029982".
033400     05  FILLER                PIC X(20)
033500         VALUE "<1M     100000033578".
033600     05  FILLER                PIC X(20)
033700         VALUE ">=1M    999999933335".
033800
033900 01  WS-SIZE-BAND-TABLE REDEFINES WS-SIZE-TABLE-LOAD.
034000     05  WS-SIZE-ENTRY OCCURS 8 TIMES.
034100         10  WS-SIZE-LABEL     PIC X(8).
034200         10  WS-SIZE-BREAKPT   PIC 9(7).
034300         10  WS-SIZE-MULT      PIC 9V9(4).
034400
034500****************************************************************
034600* WS-MONTHLY-CASH-FLOW-TABLE - CURRENT LOAN'S TRACK B PROJECTION
034700* FOR THE SCENARIO IN PROGRESS, REBUILT BY 2500-TRACK-B-SCENARIO
034800* EACH TIME IT RUNS A NEW SCENARIO.  SIZED FOR A 360-MONTH NOTE.
034900****************************************************************
035000 01  WS-MONTHLY-CASH-FLOW-TABLE.
035100     05  WS-MCF-ENTRY OCCURS 360 TIMES.
035200         10  WS-MCF-MONTH-NUM      PIC 9(3)      COMP.
035300         10  WS-MCF-SCHED-PMT      PIC S9(7)V99.
035400         10  WS-MCF-SURVIVAL-PROB  PIC 9V9(6).
035500         10  WS-MCF-EXPECTED-PMT   PIC S9(7)V99.
035600         10  WS-MCF-DEQ-PROB       PIC 9V9(6).
035700         10  WS-MCF-DEFAULT-PROB   PIC 9V9(6).
035800         10  WS-MCF-EXPECTED-LOSS  PIC S9(7)V99.
035900         10  WS-MCF-EXPECTED-RECOV PIC S9(7)V99.
036000         10  WS-MCF-SERVICING-COST PIC S9(7)V99.
036100         10  WS-MCF-NET-CASH-FLOW  PIC S9(7)V99.
036200         10  WS-MCF-DISCOUNT-FCTR  PIC 9V9(6).
036300         10  WS-MCF-PRESENT-VALUE  PIC S9(7)V99.
036400
036500* WS-CURRENT-LOAN - WORKING COPY OF THE LOAN TAPE RECORD PLUS
036600* THE DEFAULTS APPLIED WHEN SCORE OR LTV IS BLANK ON THE TAPE.
036700 01  WS-CURRENT-LOAN.
036800     05  WS-CL-LOAN-ID         PIC X(10).
036900     05  WS-CL-BALANCE         PIC S9(9)V99.
037000     05  WS-CL-RATE            PIC 9V9(6).
037100     05  WS-CL-ORIG-TERM       PIC 9(3).
037200     05  WS-CL-REMAIN-TERM     PIC 9(3).
037300     05  WS-CL-AGE             PIC 9(3).
037400     05  WS-CL-SCORE           PIC 9(3).
037500     05  WS-CL-LTV             PIC 9V9(4).
037600     05  WS-CL-STATE           PIC X(2).
037700     05  WS-CL-BUCKET-ID       PIC 9.
037800     05  WS-CL-BUCKET-SUB      PIC 9      COMP.
037900     05  WS-CL-JUDICIAL-SW     PIC X.
038000         88  WS-CL-JUDICIAL-STATE  VALUE "Y".
038100     05  WS-CL-FORECLOSE-MOS   PIC 9(2)   COMP.
038200     05  WS-CL-TRACK-A-PV      PIC S9(9)V99.
038300     05  WS-CL-TRACK-B-PV      PIC S9(9)V99 OCCURS 3 TIMES.
038400     05  WS-CL-CAL-REL-ERR-PCT PIC S9(3)V9(4).
038500     05  WS-CL-CAL-WITHIN      PIC X.
038600     05  FILLER                PIC X(05).
038700
038800* WS-LOAN-CAL-WORK - SCRATCH FOR THE ABSOLUTE-VALUE ARITHMETIC IN
038900* 2800-LOAN-CALIBRATION.  THIS COMPILER HAS NO ABS FUNCTION.
039000 01  WS-LOAN-CAL-WORK.
039100     05  WS-LC-ABS-ERR         PIC S9(9)V99.
039200     05  WS-LC-ABS-PV-A        PIC S9(9)V99.
039300     05  FILLER                PIC X(05).
039400     05  FILLER                PIC X(03).
039500
039600* WS-LOAN-RISK-RESULT - THE RISK-MODEL OUTPUTS FOR THE CURRENT
039700* LOAN AND MONTH, REFRESHED BY 2200 THRU 2250 EACH MONTH THE
039800* TRACK B LOOP TURNS.
039900 01  WS-LOAN-RISK-RESULT.
040000     05  WS-RISK-DEQ-RATE      PIC 9V9(6).
040100     05  WS-RISK-LGD           PIC 9V9(4).
040200     05  WS-RISK-RECOVERY      PIC 9V9(4).
040300     05  WS-RISK-SMM           PIC 9V9(6).
040400     05  WS-RISK-COC-ANNUAL    PIC 9V9(4).
040500     05  WS-RISK-COC-FUNDS     PIC 9V9(4).
040600     05  WS-RISK-MONTHLY-DECAY PIC 9V9(8).
040700     05  FILLER                PIC X(05).
040800
040900* WS-SCENARIO-WORK - ONE MONTH'S STRESSED TRANSITION VECTOR,
041000* BUILT BY 2400-MONTH-TRANSITION FOR THE SCENARIO 2500 IS ON.
041100 01  WS-SCENARIO-WORK.
041200     05  WS-SW-SCEN-SUB        PIC 9      COMP.
041300     05  WS-SW-CURRENT-AGE     PIC 9(3)   COMP.
041400     05  WS-SW-DEQ-MULT        PIC 9V9(4).
041500     05  WS-SW-DEF-MULT        PIC 9V9(4).
041600     05  WS-SW-REC-MULT        PIC 9V9(4).
041700     05  WS-SW-PPY-MULT        PIC 9V9(4).
041800     05  WS-SW-COC-NAME        PIC X(14).
041900     05  WS-SW-MARGINAL-DEF    PIC 9V9(6).
042000     05  WS-SW-DEQ-RATE        PIC 9V9(6).
042100     05  WS-SW-RECOVERY        PIC 9V9(4).
042200     05  WS-SW-SMM             PIC 9V9(6).
042300     05  FILLER                PIC X(05).
042400
042500* WS-PREPAY-WORK - SEASONING AND RATE-INCENTIVE WORK FIELDS FOR
042600* 2230-PREPAY-SMM.  WS-PPY-SPREAD IS SIGNED - THE LOAN CAN BE
042700* PRICED BELOW THE 6.5 PERCENT REFERENCE RATE.
042800 01  WS-PREPAY-WORK.
042900     05  WS-PPY-SEASON         PIC 9V9(4).
043000     05  WS-PPY-SPREAD         PIC S9V9(4).
043100     05  WS-PPY-INCENTIVE      PIC 9V9(4).
043200     05  WS-PPY-CPR            PIC 9V9(4).
043300     05  FILLER                PIC X(05).
043400
043500* WS-EXP-WORK - ARGUMENT/RESULT PAIR FOR 9800-EXP-APPROX, THE
043600* SHOP'S RANGE-REDUCED TAYLOR SERIES STAND-IN FOR E-TO-THE-X
043700* (THIS COMPILER HAS NO MATH LIBRARY CALL FOR IT).
043800 01  WS-EXP-WORK.
043900     05  WS-EXP-ARGUMENT       PIC S9V9(8).
044000     05  WS-EXP-RESULT         PIC 9V9(8).
044100     05  WS-EXP-TERM           PIC S9V9(8).
044200     05  WS-EXP-HALVED         PIC S9V9(8).
044300     05  WS-EXP-HALVINGS       PIC 9      COMP.
044400     05  WS-EXP-SUB            PIC 9      COMP.
044500     05  WS-EXP-SQ-SUB         PIC 9      COMP.
044600     05  FILLER                PIC X(05).
044700
044800* WS-LN-WORK - ARGUMENT/RESULT PAIR FOR 9850-LN-APPROX, USED BY
044900* 2230-PREPAY-SMM TO TAKE THE (1-CPR) TWELFTH ROOT.  SERIES IS
045000* THE 2*ATANH FORM, WHICH CONVERGES FASTER THAN A PLAIN LN
045100* SERIES FOR ARGUMENTS NEAR 1 - SEE THE 1993 NUMERICAL METHODS
045200* BINDER PRICING BORROWED FROM THE ACTUARIAL DEPARTMENT.
045300 01  WS-LN-WORK.
045400     05  WS-LN-ARGUMENT        PIC 9V9(8).
045500     05  WS-LN-RESULT          PIC S9V9(8).
045600     05  WS-LN-U               PIC S9V9(8).
045700     05  WS-LN-U-SQ            PIC S9V9(8).
045800     05  WS-LN-TERM            PIC S9V9(8).
045900     05  WS-LN-SUB             PIC 9      COMP.
046000     05  FILLER                PIC X(05).
046100
046200* WS-PACKAGE-ACCUM - ROLLS UP ACROSS ALL LOANS ON THE TAPE FOR
046300* THE CONTROL BREAK IN 4000-PACKAGE-CONTROL-BREAK.
046400 01  WS-PACKAGE-ACCUM.
046500     05  WS-PKG-ID             PIC X(10).
046600     05  WS-PKG-NAME           PIC X(30).
046700     05  WS-PKG-PRICE          PIC S9(11)V99.
046800     05  WS-PKG-LOAN-COUNT     PIC 9(5)     COMP.
046900     05  WS-PKG-TOTAL-UPB      PIC S9(11)V99.
047000     05  WS-PKG-SUM-REM-TERM   PIC 9(9)     COMP.
047100     05  WS-PKG-NPV-BY-SCEN    PIC S9(11)V99
047200                 OCCURS 3 TIMES.
047300     05  WS-PKG-TRACK-A-NPV    PIC S9(11)V99.
047400     05  WS-PKG-AVG-REM-TERM   PIC 9(3)V99.
047500     05  FILLER                PIC X(05).
047600
047700 01  WS-LPV-RECORD-COUNT        PIC 9(7)     COMP VALUE ZERO.
047800 01  WS-LPV-LINE-COUNT          PIC 9(3)     COMP VALUE ZERO.
047900 01  WS-LPV-PAGE-COUNT          PIC 9(3)     COMP VALUE ZERO.
048000
048100****************************************************************
048200* WS-TRACK-B-WORK - U4 MONTH-BY-MONTH SURVIVAL-CURVE CASH FLOW
048300* PROJECTION.  REBUILT FOR EACH OF THE THREE SCENARIOS ON EVERY
048400* LOAN.  WS-TB-COMPOUND HOLDS (1+R)**N WHILE THE PMT IS BEING
048500* DERIVED, THEN IS FREE FOR RE-USE ON THE NEXT LOAN.
048600****************************************************************
048700 01  WS-TRACK-B-WORK.
048800     05  WS-TB-BALANCE         PIC S9(9)V99.
048900     05  WS-TB-PMT             PIC S9(7)V99.
049000     05  WS-TB-MONTHLY-RATE    PIC S9V9(6).
049100     05  WS-TB-MONTHLY-DISC    PIC S9V9(6).
049200     05  WS-TB-MONTHLY-SERV    PIC S9V9(8).
049300     05  WS-TB-COMPOUND        PIC 9(4)V9(8).
049400     05  WS-TB-SUB             PIC 9(3)   COMP.
049500     05  WS-TB-MONTH-NUM       PIC 9(3)   COMP.
049600     05  WS-TB-CUM-SURV        PIC 9V9(8).
049700     05  WS-TB-ENTER-SURV      PIC 9V9(8).
049800     05  WS-TB-DISC-FACTOR     PIC 9V9(8).
049900     05  WS-TB-MAX-SCHED       PIC S9(7)V99.
050000     05  WS-TB-SCHEDULED       PIC S9(7)V99.
050100     05  WS-TB-EXP-PMT         PIC S9(7)V99.
050200     05  WS-TB-EXP-LOSS        PIC S9(7)V99.
050300     05  WS-TB-EXP-RECOV       PIC S9(7)V99.
050400     05  WS-TB-SERVICING       PIC S9(7)V99.
050500     05  WS-TB-NET-CF          PIC S9(7)V99.
050600     05  WS-TB-MONTH-PV        PIC S9(7)V99.
050700     05  WS-TB-PV-ACCUM        PIC S9(9)V99.
050800     05  WS-TB-INTEREST        PIC S9(7)V99.
050900     05  WS-TB-PRINCIPAL       PIC S9(7)V99.
051000     05  WS-TB-DEFAULT-RED     PIC S9(7)V99.
051100     05  FILLER                PIC X(05).
051200
051300****************************************************************
051400* WS-TRACK-A-WORK - U6 APEX2 PREPAY-MULTIPLIER VALUATION, RUN
051500* ONCE PER LOAN AT THE FIXED 4.5 PERCENT TREASURY (CONFIG
051600* TREASURY-10Y) AND THE FLAT ANNUAL-CDR DEFAULT RATE.
051700****************************************************************
051800 01  WS-TRACK-A-WORK.
051900     05  WS-TA-CREDIT-SCORE    PIC 9(3).
052000     05  WS-TA-RATE-PCT        PIC S9(3)V99.
052100     05  WS-TA-LTV-PCT         PIC 9(3).
052200     05  WS-APEX-DIM-CREDIT    PIC 9V9(4).
052300     05  WS-APEX-DIM-RATE      PIC 9V9(4).
052400     05  WS-APEX-DIM-LTV       PIC 9V9(4).
052500     05  WS-APEX-DIM-SIZE      PIC 9V9(4).
052600     05  WS-APEX-RATE-DELTA    PIC S9(3)V99.
052700     05  WS-APEX-MULT          PIC 9V9(4).
052800     05  WS-TA-EFF-MULT        PIC 9V9(4).
052900     05  WS-TA-BALANCE         PIC S9(9)V99.
053000     05  WS-TA-PANDI           PIC S9(7)V99.
053100     05  WS-TA-MONTHLY-RATE    PIC S9V9(6).
053200     05  WS-TA-COMPOUND        PIC 9(4)V9(8).
053300     05  WS-TA-SUB             PIC 9(3)   COMP.
053400     05  WS-TA-MONTH-NUM       PIC 9(3)   COMP.
053500     05  WS-TA-EFF-PMT         PIC S9(7)V99.
053600     05  WS-TA-Q               PIC 9V9(6).
053700     05  WS-TA-NET-LGD         PIC 9V9(4).
053800     05  WS-TA-MONTHLY-SERV    PIC S9V9(8).
053900     05  WS-TA-MONTHLY-YIELD   PIC S9V9(6).
054000     05  WS-TA-CUM-SURV        PIC 9V9(8).
054100     05  WS-TA-ENTER-SURV      PIC 9V9(8).
054200     05  WS-TA-INTEREST        PIC S9(7)V99.
054300     05  WS-TA-MAX-PMT         PIC S9(7)V99.
054400     05  WS-TA-PAYMENT         PIC S9(7)V99.
054500     05  WS-TA-EXP-PMT         PIC S9(7)V99.
054600     05  WS-TA-CREDIT-LOSS     PIC S9(7)V99.
054700     05  WS-TA-SVC-AMT         PIC S9(7)V99.
054800     05  WS-TA-NET-CF          PIC S9(7)V99.
054900     05  WS-TA-DISC-FACTOR     PIC 9V9(8).
055000     05  WS-TA-MONTH-PV        PIC S9(7)V99.
055100     05  WS-TA-PV-ACCUM        PIC S9(9)V99.
055200     05  WS-TA-PRINCIPAL       PIC S9(7)V99.
055300     05  WS-TA-DEFAULT-RED     PIC S9(7)V99.
055400     05  FILLER                PIC X(05).
055500
055600****************************************************************
055700* WS-PACKAGE-CAL-WORK - U5/U7 PACKAGE ROE AND CALIBRATION SCRATCH,
055800* BUILT AT THE PACKAGE CONTROL BREAK ONCE THE LAST LOAN OF THE
055900* PACKAGE HAS BEEN VALUED AND ACCUMULATED.
056000****************************************************************
056100 01  WS-PACKAGE-CAL-WORK.
056200     05  WS-PC-ROE-B           PIC S9V9(6).
056300     05  WS-PC-ROE-A           PIC S9V9(6).
056400     05  WS-PC-ROE-ANNUAL      PIC S9V9(6).
056500     05  WS-PC-YEARS           PIC S9(3)V9(4).
056600     05  WS-PC-ABS-ERR         PIC S9(11)V99.
056700     05  WS-PC-ABS-NPV-A       PIC S9(11)V99.
056800     05  WS-PC-CAL-REL-ERR-PCT PIC S9(3)V9(4).
056900     05  WS-PC-ROE-DIFF-BPS    PIC S9(5)V99.
057000     05  WS-PC-GATE-FLAG       PIC X.
057100     05  FILLER                PIC X(05).
057200
057300****************************************************************
057400* REPORT LINE LAYOUTS - SECTION 1, PACKAGE VALUATION.
057500****************************************************************
057600 01  WS-RPT-HEADING-1.
057700     05  FILLER                PIC X(10) VALUE SPACES.
057800     05  FILLER                PIC X(30)
057900         VALUE "DST SYSTEMS - LOAN PKG VALUATN".
058000     05  FILLER                PIC X(10) VALUE SPACES.
058100     05  FILLER                PIC X(12) VALUE "PAGE:".
058200     05  WS-H1-PAGE            PIC ZZ9.
058300     05  FILLER                PIC X(67) VALUE SPACES.
058400
058500 01  WS-RPT-HEADING-2.
058600     05  FILLER                PIC X(10) VALUE SPACES.
058700     05  FILLER                PIC X(14) VALUE "PACKAGE:".
058800     05  WS-H2-PACKAGE-ID      PIC X(10).
058900     05  FILLER                PIC X(4)  VALUE SPACES.
059000     05  WS-H2-PACKAGE-NAME    PIC X(30).
059100     05  FILLER                PIC X(64) VALUE SPACES.
059200
059300 01  WS-RPT-DETAIL-1.
059400     05  FILLER                PIC X(2)  VALUE SPACES.
059500     05  WS-D1-LOAN-ID         PIC X(10).
059600     05  FILLER                PIC X(2)  VALUE SPACES.
059700     05  WS-D1-BUCKET          PIC 9.
059800     05  FILLER                PIC X(2)  VALUE SPACES.
059900     05  WS-D1-TRACK-A-PV      PIC Z(6)9.99-.
060000     05  FILLER                PIC X(1)  VALUE SPACES.
060100     05  WS-D1-TRACK-B-BASE    PIC Z(6)9.99-.
060200     05  FILLER                PIC X(1)  VALUE SPACES.
060300     05  WS-D1-TRACK-B-MILD    PIC Z(6)9.99-.
060400     05  FILLER                PIC X(1)  VALUE SPACES.
060500     05  WS-D1-TRACK-B-SEV     PIC Z(6)9.99-.
060600     05  FILLER                PIC X(1)  VALUE SPACES.
060700     05  WS-D1-CAL-ERR-PCT     PIC Z(3)9.99-.
060800     05  FILLER                PIC X(2)  VALUE SPACES.
060900     05  WS-D1-CAL-WITHIN      PIC X.
061000     05  FILLER                PIC X(21) VALUE SPACES.
061100
061200 01  WS-RPT-PACKAGE-TOTAL.
061300     05  FILLER                PIC X(2)  VALUE SPACES.
061400     05  FILLER                PIC X(16) VALUE "PACKAGE TOTALS:".
061500     05  WS-PT-LOAN-COUNT      PIC ZZ,ZZ9.
061600     05  FILLER                PIC X(2)  VALUE SPACES.
061700     05  WS-PT-TOTAL-UPB       PIC Z(9)9.99-.
061800     05  FILLER                PIC X(2)  VALUE SPACES.
061900     05  WS-PT-NPV             PIC Z(9)9.99-.
062000     05  FILLER                PIC X(2)  VALUE SPACES.
062100     05  WS-PT-ROE             PIC Z9.9(6)-.
062200     05  FILLER                PIC X(2)  VALUE SPACES.
062300     05  WS-PT-ROE-ANN         PIC Z9.9(6)-.
062400     05  FILLER                PIC X(2)  VALUE SPACES.
062500     05  WS-PT-GATE            PIC X.
062600     05  FILLER                PIC X(30) VALUE SPACES.
062700
062800 PROCEDURE DIVISION.
062900
063000 0000-LPV-R00901.
063100     PERFORM 1000-INITIALIZATION.
063200     PERFORM 2000-PROCESS-LOAN
063300         UNTIL WS-NO-MORE-LOANS.
063400     PERFORM 4000-PACKAGE-CONTROL-BREAK THRU 4000-EXIT.
063500     CLOSE LOAN-FILE PACKAGE-FILE LOANVAL-FILE PKGVAL-FILE
063600           REPORT-FILE.
063700     STOP RUN.
063800
063900****************************************************************
064000* 1000-INITIALIZATION - OPEN THE FIVE FILES, PULL THE PACKAGE
064100* HEADER, PRIME THE LOAN READ, PRINT THE FIRST REPORT HEADING.
064200****************************************************************
064300 1000-INITIALIZATION.
064400     OPEN INPUT  LOAN-FILE
064500     OPEN INPUT  PACKAGE-FILE
064600     OPEN OUTPUT LOANVAL-FILE
064700     OPEN OUTPUT PKGVAL-FILE
064800     OPEN OUTPUT REPORT-FILE.
064900
065000     READ PACKAGE-FILE
065100         AT END
065200             MOVE SPACES TO PACKAGE-RECORD
065300     END-READ.
065400     MOVE PKG-PACKAGE-ID   TO WS-PKG-ID.
065500     MOVE PKG-PACKAGE-NAME TO WS-PKG-NAME.
065600     MOVE PKG-PURCHASE-PRICE TO WS-PKG-PRICE.
065700     MOVE ZERO TO WS-PKG-LOAN-COUNT WS-PKG-TOTAL-UPB
065800         WS-PKG-SUM-REM-TERM WS-PKG-TRACK-A-NPV.
065900     MOVE ZERO TO WS-PKG-NPV-BY-SCEN (1)
066000                  WS-PKG-NPV-BY-SCEN (2)
066100                  WS-PKG-NPV-BY-SCEN (3).
066200
066300     PERFORM 9900-READ-LOAN THRU 9900-EXIT.
066400     PERFORM 9000-HEADING-RTN THRU 9000-EXIT.
066500
066600****************************************************************
066700* 2000-PROCESS-LOAN - ONE LOAN OFF THE TAPE: BUCKET IT, VALUE IT
066800* BOTH TRACKS, CALIBRATE THE TWO, WRITE THE RESULT, PRINT THE
066900* DETAIL LINE, ROLL THE LOAN INTO THE PACKAGE ACCUMULATORS.
067000****************************************************************
067100 2000-PROCESS-LOAN.
067200     MOVE LN-LOAN-ID       TO WS-CL-LOAN-ID.
067300     MOVE LN-UNPAID-BALANCE TO WS-CL-BALANCE.
067400     MOVE LN-INTEREST-RATE TO WS-CL-RATE.
067500     MOVE LN-ORIGINAL-TERM TO WS-CL-ORIG-TERM.
067600     MOVE LN-REMAINING-TERM TO WS-CL-REMAIN-TERM.
067700     MOVE LN-LOAN-AGE      TO WS-CL-AGE.
067800     MOVE LN-CREDIT-SCORE  TO WS-CL-SCORE.
067900     MOVE LN-LTV           TO WS-CL-LTV.
068000     MOVE LN-STATE         TO WS-CL-STATE.
068100
068200     PERFORM 2100-ASSIGN-BUCKET THRU 2100-EXIT.
068300     PERFORM 2250-SURVIVAL-PROB THRU 2250-EXIT.
068400     PERFORM 2600-TRACK-A-VALUATION THRU 2600-EXIT.
068500
068600     PERFORM 2500-TRACK-B-SCENARIO THRU 2500-EXIT
068700         VARYING WS-SW-SCEN-SUB FROM 1 BY 1
068800         UNTIL WS-SW-SCEN-SUB > 3.
068900
069000     PERFORM 2800-LOAN-CALIBRATION THRU 2800-EXIT.
069100     PERFORM 3000-WRITE-LOAN-RESULT THRU 3000-EXIT.
069200     PERFORM 9100-DETAIL-RTN THRU 9100-EXIT.
069300
069400     ADD 1 TO WS-PKG-LOAN-COUNT.
069500     ADD WS-CL-BALANCE TO WS-PKG-TOTAL-UPB.
069600     ADD WS-CL-REMAIN-TERM TO WS-PKG-SUM-REM-TERM.
069700
069800     PERFORM 9900-READ-LOAN THRU 9900-EXIT.
069900
070000****************************************************************
070100* 2100-ASSIGN-BUCKET - U1.  FIRST-MATCH TIER ON SCORE AND LTV.
070200* A ZERO SCORE OR LTV ON THE TAPE MEANS THE FIELD WAS NEVER
070300* POPULATED - THAT LOAN FALLS STRAIGHT THROUGH TO BUCKET 5.
070400****************************************************************
070500 2100-ASSIGN-BUCKET.
070600     IF WS-CL-SCORE = ZERO OR WS-CL-LTV = ZERO
070700         MOVE 5 TO WS-CL-BUCKET-ID
070800         GO TO 2100-EXIT
070900     END-IF.
071000
071100     EVALUATE TRUE
071200         WHEN WS-CL-SCORE >= 740 AND WS-CL-LTV < 0.7000
071300             MOVE 1 TO WS-CL-BUCKET-ID
071400         WHEN WS-CL-SCORE >= 700 AND WS-CL-LTV < 0.8000
071500             MOVE 2 TO WS-CL-BUCKET-ID
071600         WHEN WS-CL-SCORE >= 660 AND WS-CL-LTV < 0.9000
071700             MOVE 3 TO WS-CL-BUCKET-ID
071800         WHEN WS-CL-SCORE >= 600 AND WS-CL-LTV < 1.0000
071900             MOVE 4 TO WS-CL-BUCKET-ID
072000         WHEN OTHER
072100             MOVE 5 TO WS-CL-BUCKET-ID
072200     END-EVALUATE.
072300
072400 2100-EXIT.
072500     MOVE WS-CL-BUCKET-ID TO WS-CL-BUCKET-SUB.
072600     EXIT.
072700
072800****************************************************************
072900* 2200-DEQ-RATE - U2.  MONTHLY DELINQUENCY RATE FOR THE LOAN'S
073000* BUCKET AT THE CURRENT AGE (WS-SW-CURRENT-AGE).
073100****************************************************************
073200 2200-DEQ-RATE.
073300     COMPUTE WS-EXP-ARGUMENT =
073400         -0.02 * WS-SW-CURRENT-AGE.
073500     PERFORM 9800-EXP-APPROX THRU 9800-EXIT.
073600     COMPUTE WS-RISK-DEQ-RATE ROUNDED =
073700         (WS-BKT-DEQ-BASE (WS-CL-BUCKET-SUB) / 12)
073800             * WS-EXP-RESULT.
073900
074000 2200-EXIT.
074100     EXIT.
074200
074300****************************************************************
074400* 2210-LOSS-SEVERITY - U2.  BUCKET LGD, UNSTRESSED.
074500****************************************************************
074600 2210-LOSS-SEVERITY.
074700     MOVE WS-BKT-LGD (WS-CL-BUCKET-SUB) TO WS-RISK-LGD.
074800
074900 2210-EXIT.
075000     EXIT.
075100
075200****************************************************************
075300* 2220-RECOVERY-RATE - U2.  BUCKET RECOVERY, PLUS THE JUDICIAL-
075400* STATE FORECLOSURE TIMELINE LOOKUP ADDED BY CR0551 (CARRIED
075500* FOR SERVICING'S REPORTING - NOT YET WIRED INTO THE PV MATH).
075600****************************************************************
075700 2220-RECOVERY-RATE.
075800     MOVE WS-BKT-RECOVERY (WS-CL-BUCKET-SUB)
075900         TO WS-RISK-RECOVERY.
076000
076100     MOVE "N" TO WS-CL-JUDICIAL-SW.
076200     MOVE 12  TO WS-CL-FORECLOSE-MOS.
076300     PERFORM 2225-JUDICIAL-TEST THRU 2225-EXIT
076400         VARYING WS-EXP-SUB FROM 1 BY 1
076500         UNTIL WS-EXP-SUB > 25.
076600
076700 2220-EXIT.
076800     EXIT.
076900
077000 2225-JUDICIAL-TEST.
077100     IF WS-CL-STATE = WS-JUD-STATE (WS-EXP-SUB)
077200         MOVE "Y" TO WS-CL-JUDICIAL-SW
077300         MOVE 24  TO WS-CL-FORECLOSE-MOS
077400         MOVE 26  TO WS-EXP-SUB
077500     END-IF.
077600
077700 2225-EXIT.
077800     EXIT.
077900
078000****************************************************************
078100* 2230-PREPAY-SMM - U2.  BASE CPR BY BUCKET, SEASONED AND RATE-
078200* INCENTIVE ADJUSTED, CONVERTED TO A MONTHLY SMM.
078300****************************************************************
078400 2230-PREPAY-SMM.
078500     IF WS-SW-CURRENT-AGE NOT > 0
078600         MOVE 0 TO WS-PPY-SEASON
078700     ELSE
078800*        30 HAND-COPIED FROM PKG.TIP02 CFG-SEASONING-RAMP.
078900         COMPUTE WS-PPY-SEASON =
079000             WS-SW-CURRENT-AGE / 30
079100         IF WS-PPY-SEASON > 1
079200             MOVE 1 TO WS-PPY-SEASON
079300         END-IF
079400     END-IF.
079500
079600     COMPUTE WS-PPY-SPREAD ROUNDED =
079700         WS-CL-RATE - 0.065000.
079800     EVALUATE TRUE
079900         WHEN WS-PPY-SPREAD <= -0.01
080000             MOVE 0.5000 TO WS-PPY-INCENTIVE
080100         WHEN WS-PPY-SPREAD <= 0.01
080200             MOVE 1.0000 TO WS-PPY-INCENTIVE
080300         WHEN OTHER
080400             COMPUTE WS-PPY-INCENTIVE ROUNDED =
080500                 1 + 3 * ((WS-PPY-SPREAD - 0.01) / 0.01)
080600             IF WS-PPY-INCENTIVE > 4.0000
080700                 MOVE 4.0000 TO WS-PPY-INCENTIVE
080800             END-IF
080900     END-EVALUATE.
081000
081100     COMPUTE WS-PPY-CPR ROUNDED =
081200         WS-BKT-CPR-BASE (WS-CL-BUCKET-SUB)
081300             * WS-PPY-SEASON * WS-PPY-INCENTIVE.
081400     IF WS-PPY-CPR > 0.6000
081500         MOVE 0.6000 TO WS-PPY-CPR
081600     END-IF.
081700
081800     COMPUTE WS-LN-ARGUMENT = 1 - WS-PPY-CPR.
081900     PERFORM 9850-LN-APPROX THRU 9850-EXIT.
082000     COMPUTE WS-EXP-ARGUMENT = WS-LN-RESULT / 12.
082100     PERFORM 9800-EXP-APPROX THRU 9800-EXIT.
082200     COMPUTE WS-RISK-SMM ROUNDED = 1 - WS-EXP-RESULT.
082300
082400 2230-EXIT.
082500     EXIT.
082600
082700****************************************************************
082800* 2240-COST-OF-CAPITAL - U2.  LOOK UP THE ANNUAL DISCOUNT AND
082900* COST-OF-FUNDS RATES FOR THE SCENARIO NAMED IN WS-SW-COC-NAME.
083000* DEFAULTS TO THE BASELINE ROW IF THE NAME IS NOT ON FILE.
083100****************************************************************
083200 2240-COST-OF-CAPITAL.
083300     MOVE WS-COC-ANNUAL (1)     TO WS-RISK-COC-ANNUAL.
083400     MOVE WS-COC-COST-FUNDS (1) TO WS-RISK-COC-FUNDS.
083500     PERFORM 2245-COC-TEST THRU 2245-EXIT
083600         VARYING WS-EXP-SUB FROM 1 BY 1
083700         UNTIL WS-EXP-SUB > 4.
083800 2240-EXIT.
083900     EXIT.
084000
084100 2245-COC-TEST.
084200     IF WS-SW-COC-NAME = WS-COC-NAME (WS-EXP-SUB)
084300         MOVE WS-COC-ANNUAL (WS-EXP-SUB)
084400             TO WS-RISK-COC-ANNUAL
084500         MOVE WS-COC-COST-FUNDS (WS-EXP-SUB)
084600             TO WS-RISK-COC-FUNDS
084700         MOVE 5 TO WS-EXP-SUB
084800     END-IF.
084900 2245-EXIT.
085000     EXIT.
085100
085200****************************************************************
085300* 2250-SURVIVAL-PROB - U2.  ONE-TIME-PER-LOAN MONTHLY DECAY
085400* FACTOR OFF THE BUCKET'S ANNUAL HAZARD RATE.  THE SAME DECAY
085500* FACTOR IS COMPOUNDED MONTH BY MONTH IN 2400-MONTH-TRANSITION
085600* REGARDLESS OF WHICH ECONOMIC SCENARIO IS RUNNING - ONLY THE
085700* MARGINAL DEFAULT MULTIPLIER APPLIED ON TOP OF IT VARIES.
085800****************************************************************
085900 2250-SURVIVAL-PROB.
086000     COMPUTE WS-EXP-ARGUMENT =
086100         -1 * (WS-BKT-HAZARD (WS-CL-BUCKET-SUB) / 12).
086200     PERFORM 9800-EXP-APPROX THRU 9800-EXIT.
086300     MOVE WS-EXP-RESULT TO WS-RISK-MONTHLY-DECAY.
086400 2250-EXIT.
086500     EXIT.
086600
086700****************************************************************
086800* 2300-SCENARIO-LOOKUP - U3.  MOVE THE SCENARIO ROW INDEXED BY
086900* WS-SW-SCEN-SUB INTO THE CURRENT TRANSITION VECTOR.  ROW 1 IS
087000* ALWAYS BASELINE, ROW 2 MILD-RECESSION, ROW 3 SEVERE-RECESSION -
087100* SEE THE WS-SCENARIO-TABLE LOAD IN WORKING-STORAGE.
087200****************************************************************
087300 2300-SCENARIO-LOOKUP.
087400     MOVE WS-SCEN-DEQ-MULT (WS-SW-SCEN-SUB)
087500         TO WS-SW-DEQ-MULT.
087600     MOVE WS-SCEN-DEF-MULT (WS-SW-SCEN-SUB)
087700         TO WS-SW-DEF-MULT.
087800     MOVE WS-SCEN-REC-MULT (WS-SW-SCEN-SUB)
087900         TO WS-SW-REC-MULT.
088000     MOVE WS-SCEN-PPY-MULT (WS-SW-SCEN-SUB)
088100         TO WS-SW-PPY-MULT.
088200     MOVE WS-SCEN-COC-NAME (WS-SW-SCEN-SUB)
088300         TO WS-SW-COC-NAME.
088400 2300-EXIT.
088500     EXIT.
088600
088700****************************************************************
088800* 2400-MONTH-TRANSITION - U3.  APPLIES ONE MONTH'S STRESSED RISK
088900* VECTOR ON TOP OF THE UNSTRESSED U2 RATES FOR WS-SW-CURRENT-AGE.
089000* LGD IS NOT STRESSED - SEE THE SCENARIO TABLE NOTES ON U3.
089100****************************************************************
089200 2400-MONTH-TRANSITION.
089300     PERFORM 2200-DEQ-RATE THRU 2200-EXIT.
089400     PERFORM 2210-LOSS-SEVERITY THRU 2210-EXIT.
089500     PERFORM 2220-RECOVERY-RATE THRU 2220-EXIT.
089600     PERFORM 2230-PREPAY-SMM THRU 2230-EXIT.
089700
089800     COMPUTE WS-SW-MARGINAL-DEF ROUNDED =
089900         (1 - WS-RISK-MONTHLY-DECAY) * WS-SW-DEF-MULT.
090000     IF WS-SW-MARGINAL-DEF > 1.000000
090100         MOVE 1.000000 TO WS-SW-MARGINAL-DEF
090200     END-IF.
090300
090400     COMPUTE WS-SW-DEQ-RATE ROUNDED =
090500         WS-RISK-DEQ-RATE * WS-SW-DEQ-MULT.
090600     IF WS-SW-DEQ-RATE > 1.000000
090700         MOVE 1.000000 TO WS-SW-DEQ-RATE
090800     END-IF.
090900     COMPUTE WS-SW-RECOVERY ROUNDED =
091000         WS-RISK-RECOVERY * WS-SW-REC-MULT.
091100     IF WS-SW-RECOVERY > 1.0000
091200         MOVE 1.0000 TO WS-SW-RECOVERY
091300     END-IF.
091400     COMPUTE WS-SW-SMM ROUNDED =
091500         WS-RISK-SMM * WS-SW-PPY-MULT.
091600     IF WS-SW-SMM > 1.000000
091700         MOVE 1.000000 TO WS-SW-SMM
091800     END-IF.
091900 2400-EXIT.
092000     EXIT.
092100
092200****************************************************************
092300* 2500-TRACK-B-SCENARIO - U4.  DERIVES THE LEVEL PAYMENT, THEN
092400* WALKS THE LOAN MONTH BY MONTH UNDER THE SCENARIO NAMED BY
092500* WS-SW-SCEN-SUB UNTIL THE BALANCE IS EXHAUSTED OR THE NOTE
092600* MATURES.  ENTERED ONCE PER SCENARIO, PER LOAN.
092700****************************************************************
092800 2500-TRACK-B-SCENARIO.
092900     PERFORM 2300-SCENARIO-LOOKUP THRU 2300-EXIT.
093000     PERFORM 2240-COST-OF-CAPITAL THRU 2240-EXIT.
093100     MOVE WS-CL-BALANCE TO WS-TB-BALANCE.
093200     COMPUTE WS-TB-MONTHLY-RATE = WS-CL-RATE / 12.
093300     IF WS-CL-REMAIN-TERM NOT > 0
093400        OR WS-TB-BALANCE NOT > 0
093500         MOVE 0 TO WS-TB-PMT
093600     ELSE
093700         IF WS-TB-MONTHLY-RATE NOT > 0
093800             COMPUTE WS-TB-PMT ROUNDED =
093900                 WS-TB-BALANCE / WS-CL-REMAIN-TERM
094000         ELSE
094100             MOVE 1.00000000 TO WS-TB-COMPOUND
094200             PERFORM 2510-COMPOUND-RATE THRU 2510-EXIT
094300                 VARYING WS-TB-SUB FROM 1 BY 1
094400                 UNTIL WS-TB-SUB > WS-CL-REMAIN-TERM
094500             COMPUTE WS-TB-PMT ROUNDED =
094600                 WS-TB-BALANCE * WS-TB-MONTHLY-RATE
094700                     * WS-TB-COMPOUND
094800                     / (WS-TB-COMPOUND - 1)
094900         END-IF
095000     END-IF.
095100
095200     COMPUTE WS-TB-MONTHLY-DISC = WS-RISK-COC-ANNUAL / 12.
095300*    0.0025 HAND-COPIED FROM PKG.TIP02 CFG-SERVICING-ANNUAL.
095400     COMPUTE WS-TB-MONTHLY-SERV = 0.0025 / 12.
095500     MOVE 1.00000000 TO WS-TB-CUM-SURV.
095600     MOVE 1.00000000 TO WS-TB-DISC-FACTOR.
095700     MOVE ZERO TO WS-TB-PV-ACCUM.
095800     MOVE WS-CL-AGE TO WS-SW-CURRENT-AGE.
095900     PERFORM 2520-MONTH-CASHFLOW THRU 2520-EXIT
096000         VARYING WS-TB-MONTH-NUM FROM 1 BY 1
096100         UNTIL WS-TB-BALANCE NOT > 0
096200            OR WS-TB-MONTH-NUM > WS-CL-REMAIN-TERM.
096300     MOVE WS-TB-PV-ACCUM
096400         TO WS-CL-TRACK-B-PV (WS-SW-SCEN-SUB).
096500     ADD WS-TB-PV-ACCUM
096600         TO WS-PKG-NPV-BY-SCEN (WS-SW-SCEN-SUB).
096700 2500-EXIT.
096800     EXIT.
096900
097000 2510-COMPOUND-RATE.
097100     COMPUTE WS-TB-COMPOUND ROUNDED =
097200         WS-TB-COMPOUND * (1 + WS-TB-MONTHLY-RATE).
097300 2510-EXIT.
097400     EXIT.
097500
097600****************************************************************
097700* 2520-MONTH-CASHFLOW - ONE MONTH OF THE U4 PROJECTION.  ON THE
097800* BASELINE SCENARIO ONLY, THE MONTH IS ALSO POSTED TO
097900* WS-MONTHLY-CASH-FLOW-TABLE FOR THE CALIBRATION AUDIT TRAIL.
098000****************************************************************
098100 2520-MONTH-CASHFLOW.
098200     PERFORM 2400-MONTH-TRANSITION THRU 2400-EXIT.
098300     MOVE WS-TB-CUM-SURV TO WS-TB-ENTER-SURV.
098400     COMPUTE WS-TB-CUM-SURV ROUNDED =
098500         WS-TB-CUM-SURV * (1 - WS-SW-MARGINAL-DEF).
098600     COMPUTE WS-TB-MAX-SCHED ROUNDED =
098700         WS-TB-BALANCE * (1 + WS-CL-RATE / 12).
098800     IF WS-TB-PMT < WS-TB-MAX-SCHED
098900         MOVE WS-TB-PMT TO WS-TB-SCHEDULED
099000     ELSE
099100         MOVE WS-TB-MAX-SCHED TO WS-TB-SCHEDULED
099200     END-IF.
099300     COMPUTE WS-TB-EXP-PMT ROUNDED =
099400         WS-TB-SCHEDULED * WS-TB-CUM-SURV.
099500     COMPUTE WS-TB-EXP-LOSS ROUNDED =
099600         WS-SW-MARGINAL-DEF * WS-RISK-LGD * WS-TB-BALANCE
099700             * WS-TB-ENTER-SURV.
099800     COMPUTE WS-TB-EXP-RECOV ROUNDED =
099900         WS-SW-MARGINAL-DEF * WS-SW-RECOVERY * WS-TB-BALANCE
100000             * WS-TB-ENTER-SURV.
100100     COMPUTE WS-TB-SERVICING ROUNDED =
100200         WS-TB-BALANCE * WS-TB-MONTHLY-SERV * WS-TB-CUM-SURV.
100300     COMPUTE WS-TB-NET-CF ROUNDED =
100400         WS-TB-EXP-PMT - WS-TB-EXP-LOSS + WS-TB-EXP-RECOV
100500             - WS-TB-SERVICING.
100600     COMPUTE WS-TB-DISC-FACTOR ROUNDED =
100700         WS-TB-DISC-FACTOR / (1 + WS-TB-MONTHLY-DISC).
100800     COMPUTE WS-TB-MONTH-PV ROUNDED =
100900         WS-TB-NET-CF * WS-TB-DISC-FACTOR.
101000     ADD WS-TB-MONTH-PV TO WS-TB-PV-ACCUM.
101100
101200     COMPUTE WS-TB-INTEREST ROUNDED =
101300         WS-TB-BALANCE * WS-CL-RATE / 12.
101400     COMPUTE WS-TB-PRINCIPAL ROUNDED =
101500         WS-TB-SCHEDULED - WS-TB-INTEREST.
101600     COMPUTE WS-TB-DEFAULT-RED ROUNDED =
101700         WS-SW-MARGINAL-DEF * WS-TB-BALANCE * WS-TB-ENTER-SURV.
101800     COMPUTE WS-TB-BALANCE ROUNDED =
101900         WS-TB-BALANCE - WS-TB-PRINCIPAL - WS-TB-DEFAULT-RED.
102000     IF WS-TB-BALANCE < 0
102100         MOVE 0 TO WS-TB-BALANCE
102200     END-IF.
102300
102400     IF WS-SW-SCEN-SUB = 1
102500         MOVE WS-TB-MONTH-NUM
102600             TO WS-MCF-MONTH-NUM (WS-TB-MONTH-NUM)
102700         MOVE WS-TB-SCHEDULED
102800             TO WS-MCF-SCHED-PMT (WS-TB-MONTH-NUM)
102900         MOVE WS-TB-ENTER-SURV
103000             TO WS-MCF-SURVIVAL-PROB (WS-TB-MONTH-NUM)
103100         MOVE WS-TB-EXP-PMT
103200             TO WS-MCF-EXPECTED-PMT (WS-TB-MONTH-NUM)
103300         MOVE WS-SW-DEQ-RATE
103400             TO WS-MCF-DEQ-PROB (WS-TB-MONTH-NUM)
103500         MOVE WS-SW-MARGINAL-DEF
103600             TO WS-MCF-DEFAULT-PROB (WS-TB-MONTH-NUM)
103700         MOVE WS-TB-EXP-LOSS
103800             TO WS-MCF-EXPECTED-LOSS (WS-TB-MONTH-NUM)
103900         MOVE WS-TB-EXP-RECOV
104000             TO WS-MCF-EXPECTED-RECOV (WS-TB-MONTH-NUM)
104100         MOVE WS-TB-SERVICING
104200             TO WS-MCF-SERVICING-COST (WS-TB-MONTH-NUM)
104300         MOVE WS-TB-NET-CF
104400             TO WS-MCF-NET-CASH-FLOW (WS-TB-MONTH-NUM)
104500         MOVE WS-TB-DISC-FACTOR
104600             TO WS-MCF-DISCOUNT-FCTR (WS-TB-MONTH-NUM)
104700         MOVE WS-TB-MONTH-PV
104800             TO WS-MCF-PRESENT-VALUE (WS-TB-MONTH-NUM)
104900     END-IF.
105000     ADD 1 TO WS-SW-CURRENT-AGE.
105100 2520-EXIT.
105200     EXIT.
105300
105400****************************************************************
105500* 2600-TRACK-A-VALUATION - U6.  THE UNDERWRITING SHOP'S SIMPLER
105600* APEX2-MULTIPLIER METHOD, HELD AGAINST TRACK B AT THE 2800
105700* CALIBRATION EDIT.  RUN ONCE PER LOAN, NOT PER SCENARIO.
105800****************************************************************
105900 2600-TRACK-A-VALUATION.
106000     PERFORM 2700-APEX2-MULTIPLIER THRU 2700-EXIT.
106100     IF WS-APEX-MULT < 1.0000
106200         MOVE 1.0000 TO WS-TA-EFF-MULT
106300     ELSE
106400         MOVE WS-APEX-MULT TO WS-TA-EFF-MULT
106500     END-IF.
106600
106700     MOVE WS-CL-BALANCE TO WS-TA-BALANCE.
106800     COMPUTE WS-TA-MONTHLY-RATE = WS-CL-RATE / 12.
106900     IF WS-CL-REMAIN-TERM NOT > 0
107000        OR WS-TA-BALANCE NOT > 0
107100         MOVE 0 TO WS-TA-PANDI
107200     ELSE
107300         IF WS-TA-MONTHLY-RATE NOT > 0
107400             COMPUTE WS-TA-PANDI ROUNDED =
107500                 WS-TA-BALANCE / WS-CL-REMAIN-TERM
107600         ELSE
107700             MOVE 1.00000000 TO WS-TA-COMPOUND
107800             PERFORM 2610-COMPOUND-RATE THRU 2610-EXIT
107900                 VARYING WS-TA-SUB FROM 1 BY 1
108000                 UNTIL WS-TA-SUB > WS-CL-REMAIN-TERM
108100             COMPUTE WS-TA-PANDI ROUNDED =
108200                 WS-TA-BALANCE * WS-TA-MONTHLY-RATE
108300                     * WS-TA-COMPOUND
108400                     / (WS-TA-COMPOUND - 1)
108500         END-IF
108600     END-IF.
108700     COMPUTE WS-TA-EFF-PMT ROUNDED =
108800         WS-TA-PANDI * WS-TA-EFF-MULT.
108900
109000*    0.0015 HAND-COPIED FROM PKG.TIP02 CFG-ANNUAL-CDR.
109100     COMPUTE WS-LN-ARGUMENT = 1 - 0.0015.
109200     PERFORM 9850-LN-APPROX THRU 9850-EXIT.
109300     COMPUTE WS-EXP-ARGUMENT = WS-LN-RESULT / 12.
109400     PERFORM 9800-EXP-APPROX THRU 9800-EXIT.
109500     COMPUTE WS-TA-Q ROUNDED = 1 - WS-EXP-RESULT.
109600*    0.5000 HAND-COPIED FROM PKG.TIP02 CFG-TRACK-A-RECOVERY.
109700     MOVE 0.5000 TO WS-TA-NET-LGD.
109800*    0.0025 HAND-COPIED FROM PKG.TIP02 CFG-SERVICING-ANNUAL.
109900     COMPUTE WS-TA-MONTHLY-SERV = 0.0025 / 12.
110000*    0.07 HAND-COPIED FROM PKG.TIP02 CFG-TARGET-YIELD (0.0700).
110100     COMPUTE WS-TA-MONTHLY-YIELD = 0.07 / 12.
110200
110300     MOVE 1.00000000 TO WS-TA-CUM-SURV.
110400     MOVE 1.00000000 TO WS-TA-DISC-FACTOR.
110500     MOVE ZERO TO WS-TA-PV-ACCUM.
110600     PERFORM 2620-TRACK-A-MONTH THRU 2620-EXIT
110700         VARYING WS-TA-MONTH-NUM FROM 1 BY 1
110800         UNTIL WS-TA-BALANCE NOT > 0.01
110900            OR WS-TA-MONTH-NUM > WS-CL-REMAIN-TERM.
111000     MOVE WS-TA-PV-ACCUM TO WS-CL-TRACK-A-PV.
111100     ADD WS-TA-PV-ACCUM TO WS-PKG-TRACK-A-NPV.
111200 2600-EXIT.
111300     EXIT.
111400
111500 2610-COMPOUND-RATE.
111600     COMPUTE WS-TA-COMPOUND ROUNDED =
111700         WS-TA-COMPOUND * (1 + WS-TA-MONTHLY-RATE).
111800 2610-EXIT.
111900     EXIT.
112000
112100****************************************************************
112200* 2620-TRACK-A-MONTH - ONE MONTH OF THE U6 PROJECTION.
112300****************************************************************
112400 2620-TRACK-A-MONTH.
112500     MOVE WS-TA-CUM-SURV TO WS-TA-ENTER-SURV.
112600     COMPUTE WS-TA-CUM-SURV ROUNDED =
112700         WS-TA-CUM-SURV * (1 - WS-TA-Q).
112800     COMPUTE WS-TA-INTEREST ROUNDED =
112900         WS-TA-BALANCE * WS-CL-RATE / 12.
113000     COMPUTE WS-TA-MAX-PMT ROUNDED =
113100         WS-TA-BALANCE + WS-TA-INTEREST.
113200     IF WS-TA-EFF-PMT < WS-TA-MAX-PMT
113300         MOVE WS-TA-EFF-PMT TO WS-TA-PAYMENT
113400     ELSE
113500         MOVE WS-TA-MAX-PMT TO WS-TA-PAYMENT
113600     END-IF.
113700     COMPUTE WS-TA-EXP-PMT ROUNDED =
113800         WS-TA-PAYMENT * WS-TA-CUM-SURV.
113900     COMPUTE WS-TA-CREDIT-LOSS ROUNDED =
114000         WS-TA-Q * WS-TA-NET-LGD * WS-TA-BALANCE
114100             * WS-TA-ENTER-SURV.
114200     COMPUTE WS-TA-SVC-AMT ROUNDED =
114300         WS-TA-BALANCE * WS-TA-MONTHLY-SERV * WS-TA-CUM-SURV.
114400     COMPUTE WS-TA-NET-CF ROUNDED =
114500         WS-TA-EXP-PMT - WS-TA-CREDIT-LOSS - WS-TA-SVC-AMT.
114600     COMPUTE WS-TA-DISC-FACTOR ROUNDED =
114700         WS-TA-DISC-FACTOR / (1 + WS-TA-MONTHLY-YIELD).
114800     COMPUTE WS-TA-MONTH-PV ROUNDED =
114900         WS-TA-NET-CF * WS-TA-DISC-FACTOR.
115000     ADD WS-TA-MONTH-PV TO WS-TA-PV-ACCUM.
115100
115200     IF WS-TA-PAYMENT > WS-TA-INTEREST
115300         COMPUTE WS-TA-PRINCIPAL ROUNDED =
115400             WS-TA-PAYMENT - WS-TA-INTEREST
115500     ELSE
115600         MOVE 0 TO WS-TA-PRINCIPAL
115700     END-IF.
115800     IF WS-TA-PRINCIPAL > WS-TA-BALANCE
115900         MOVE WS-TA-BALANCE TO WS-TA-PRINCIPAL
116000     END-IF.
116100     COMPUTE WS-TA-DEFAULT-RED ROUNDED =
116200         WS-TA-Q * WS-TA-BALANCE * WS-TA-ENTER-SURV.
116300     COMPUTE WS-TA-BALANCE ROUNDED =
116400         WS-TA-BALANCE - WS-TA-PRINCIPAL - WS-TA-DEFAULT-RED.
116500     IF WS-TA-BALANCE < 0
116600         MOVE 0 TO WS-TA-BALANCE
116700     END-IF.
116800 2620-EXIT.
116900     EXIT.
117000
117100****************************************************************
117200* 2700-APEX2-MULTIPLIER - U8 BAND LOOKUP, RESTATED HERE FOR
117300* TRACK A AT THE FIXED 4.5 TREASURY.  SCORE AND LTV DEFAULT TO
117400* 700 AND 80 PERCENT WHEN THE LOAN TAPE LEFT THEM BLANK - THIS
117500* DIFFERS FROM THE U1 BUCKET EDIT, WHICH TREATS A BLANK AS THE
117600* WORST TIER RATHER THAN A NEUTRAL MIDPOINT.
117700****************************************************************
117800 2700-APEX2-MULTIPLIER.
117900     IF WS-CL-SCORE = ZERO
118000         MOVE 700 TO WS-TA-CREDIT-SCORE
118100     ELSE
118200         MOVE WS-CL-SCORE TO WS-TA-CREDIT-SCORE
118300     END-IF.
118400     EVALUATE TRUE
118500         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (1)
118600             MOVE WS-CREDIT-MULT (1) TO WS-APEX-DIM-CREDIT
118700         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (2)
118800             MOVE WS-CREDIT-MULT (2) TO WS-APEX-DIM-CREDIT
118900         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (3)
119000             MOVE WS-CREDIT-MULT (3) TO WS-APEX-DIM-CREDIT
119100         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (4)
119200             MOVE WS-CREDIT-MULT (4) TO WS-APEX-DIM-CREDIT
119300         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (5)
119400             MOVE WS-CREDIT-MULT (5) TO WS-APEX-DIM-CREDIT
119500         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (6)
119600             MOVE WS-CREDIT-MULT (6) TO WS-APEX-DIM-CREDIT
119700         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (7)
119800             MOVE WS-CREDIT-MULT (7) TO WS-APEX-DIM-CREDIT
119900         WHEN WS-TA-CREDIT-SCORE <= WS-CREDIT-BREAKPT (8)
120000             MOVE WS-CREDIT-MULT (8) TO WS-APEX-DIM-CREDIT
120100         WHEN OTHER
120200             MOVE WS-CREDIT-MULT (9) TO WS-APEX-DIM-CREDIT
120300     END-EVALUATE.
120400
120500     COMPUTE WS-TA-RATE-PCT = WS-CL-RATE * 100.
120600     COMPUTE WS-APEX-RATE-DELTA = WS-TA-RATE-PCT - 4.50.
120700     EVALUATE TRUE
120800         WHEN WS-APEX-RATE-DELTA <= -3.00
120900             MOVE WS-RATE-DELTA-MULT (1) TO WS-APEX-DIM-RATE
121000         WHEN WS-APEX-RATE-DELTA <= -2.00
121100             MOVE WS-RATE-DELTA-MULT (2) TO WS-APEX-DIM-RATE
121200         WHEN WS-APEX-RATE-DELTA <= -1.00
121300             MOVE WS-RATE-DELTA-MULT (3) TO WS-APEX-DIM-RATE
121400         WHEN WS-APEX-RATE-DELTA < 1.00
121500             MOVE WS-RATE-DELTA-MULT (4) TO WS-APEX-DIM-RATE
121600         WHEN WS-APEX-RATE-DELTA < 2.00
121700             MOVE WS-RATE-DELTA-MULT (5) TO WS-APEX-DIM-RATE
121800         WHEN WS-APEX-RATE-DELTA < 3.00
121900             MOVE WS-RATE-DELTA-MULT (6) TO WS-APEX-DIM-RATE
122000         WHEN OTHER
122100             MOVE WS-RATE-DELTA-MULT (7) TO WS-APEX-DIM-RATE
122200     END-EVALUATE.
122300
122400     IF WS-CL-LTV = ZERO
122500         MOVE 80 TO WS-TA-LTV-PCT
122600     ELSE
122700         COMPUTE WS-TA-LTV-PCT = WS-CL-LTV * 100
122800     END-IF.
122900     EVALUATE TRUE
123000         WHEN WS-TA-LTV-PCT < 75
123100             MOVE WS-LTV-MULT (1) TO WS-APEX-DIM-LTV
123200         WHEN WS-TA-LTV-PCT < 80
123300             MOVE WS-LTV-MULT (2) TO WS-APEX-DIM-LTV
123400         WHEN WS-TA-LTV-PCT < 85
123500             MOVE WS-LTV-MULT (3) TO WS-APEX-DIM-LTV
123600         WHEN WS-TA-LTV-PCT < 90
123700             MOVE WS-LTV-MULT (4) TO WS-APEX-DIM-LTV
123800         WHEN OTHER
123900             MOVE WS-LTV-MULT (5) TO WS-APEX-DIM-LTV
124000     END-EVALUATE.
124100
124200     EVALUATE TRUE
124300         WHEN WS-CL-BALANCE < 50000
124400             MOVE WS-SIZE-MULT (1) TO WS-APEX-DIM-SIZE
124500         WHEN WS-CL-BALANCE < 100000
124600             MOVE WS-SIZE-MULT (2) TO WS-APEX-DIM-SIZE
124700         WHEN WS-CL-BALANCE < 150000
124800             MOVE WS-SIZE-MULT (3) TO WS-APEX-DIM-SIZE
124900         WHEN WS-CL-BALANCE < 200000
125000             MOVE WS-SIZE-MULT (4) TO WS-APEX-DIM-SIZE
125100         WHEN WS-CL-BALANCE < 250000
125200             MOVE WS-SIZE-MULT (5) TO WS-APEX-DIM-SIZE
125300         WHEN WS-CL-BALANCE < 500000
125400             MOVE WS-SIZE-MULT (6) TO WS-APEX-DIM-SIZE
125500         WHEN WS-CL-BALANCE < 1000000
125600             MOVE WS-SIZE-MULT (7) TO WS-APEX-DIM-SIZE
125700         WHEN OTHER
125800             MOVE WS-SIZE-MULT (8) TO WS-APEX-DIM-SIZE
125900     END-EVALUATE.
126000
126100     COMPUTE WS-APEX-MULT ROUNDED =
126200         (WS-APEX-DIM-CREDIT + WS-APEX-DIM-RATE
126300             + WS-APEX-DIM-LTV + WS-APEX-DIM-SIZE) / 4.
126400 2700-EXIT.
126500     EXIT.
126600
126700****************************************************************
126800* 2800-LOAN-CALIBRATION - U7.  HOLDS TRACK B'S BASELINE PV
126900* AGAINST TRACK A'S PV.  WITHIN-TOLERANCE IS A 2.5 PERCENT BAND -
127000* SEE PV-TOL-PCT ON PKG.TIP02.
127100****************************************************************
127200 2800-LOAN-CALIBRATION.
127300     IF WS-CL-TRACK-B-PV (1) >= WS-CL-TRACK-A-PV
127400         COMPUTE WS-LC-ABS-ERR =
127500             WS-CL-TRACK-B-PV (1) - WS-CL-TRACK-A-PV
127600     ELSE
127700         COMPUTE WS-LC-ABS-ERR =
127800             WS-CL-TRACK-A-PV - WS-CL-TRACK-B-PV (1)
127900     END-IF.
128000
128100     IF WS-CL-TRACK-A-PV = ZERO
128200         MOVE ZERO TO WS-CL-CAL-REL-ERR-PCT
128300     ELSE
128400         IF WS-CL-TRACK-A-PV < ZERO
128500             COMPUTE WS-LC-ABS-PV-A = -1 * WS-CL-TRACK-A-PV
128600         ELSE
128700             MOVE WS-CL-TRACK-A-PV TO WS-LC-ABS-PV-A
128800         END-IF
128900         COMPUTE WS-CL-CAL-REL-ERR-PCT ROUNDED =
129000             (WS-LC-ABS-ERR / WS-LC-ABS-PV-A) * 100
129100     END-IF.
129200
129300*    2.5000 HAND-COPIED FROM PKG.TIP02 CFG-PV-TOL-PCT.
129400     IF WS-CL-CAL-REL-ERR-PCT <= 2.5000
129500         MOVE "Y" TO WS-CL-CAL-WITHIN
129600     ELSE
129700         MOVE "N" TO WS-CL-CAL-WITHIN
129800     END-IF.
129900 2800-EXIT.
130000     EXIT.
130100
130200****************************************************************
130300* 3000-WRITE-LOAN-RESULT - EDIT THE LOAN'S RESULTS OUT TO
130400* LOANVAL-FILE, ONE RECORD PER LOAN.
130500****************************************************************
130600 3000-WRITE-LOAN-RESULT.
130700     MOVE WS-CL-LOAN-ID       TO LVR-LOAN-ID.
130800     MOVE WS-CL-BUCKET-ID     TO LVR-BUCKET-ID.
130900     MOVE WS-CL-TRACK-A-PV    TO LVR-TRACK-A-PV.
131000     MOVE WS-CL-TRACK-B-PV (1) TO LVR-TRACK-B-PV-BASE.
131100     MOVE WS-CL-TRACK-B-PV (2) TO LVR-TRACK-B-PV-MILD.
131200     MOVE WS-CL-TRACK-B-PV (3) TO LVR-TRACK-B-PV-SEV.
131300     MOVE WS-CL-CAL-REL-ERR-PCT TO LVR-CAL-REL-ERR-PCT.
131400     MOVE WS-CL-CAL-WITHIN   TO LVR-CAL-WITHIN.
131500     WRITE LOAN-VALUATION-RESULT.
131600     ADD 1 TO WS-LPV-RECORD-COUNT.
131700 3000-EXIT.
131800     EXIT.
131900
132000****************************************************************
132100* 4000-PACKAGE-CONTROL-BREAK - U5/U7.  LAST LOAN ON THE TAPE FOR
132200* THIS PACKAGE HAS BEEN VALUED - FINISH THE PACKAGE ACCUMULATORS,
132300* CALIBRATE THE PACKAGE, WRITE PKGVAL-FILE AND PRINT THE PACKAGE
132400* TOTAL LINE.
132500****************************************************************
132600 4000-PACKAGE-CONTROL-BREAK.
132700     IF WS-PKG-LOAN-COUNT = ZERO
132800         MOVE 360 TO WS-PKG-AVG-REM-TERM
132900     ELSE
133000         COMPUTE WS-PKG-AVG-REM-TERM ROUNDED =
133100             WS-PKG-SUM-REM-TERM / WS-PKG-LOAN-COUNT
133200     END-IF.
133300
133400     IF WS-PKG-PRICE = ZERO
133500         MOVE WS-PKG-TOTAL-UPB TO WS-PKG-PRICE
133600     END-IF.
133700
133800     PERFORM 4100-PACKAGE-CALIBRATION THRU 4100-EXIT.
133900
134000     MOVE WS-PKG-ID          TO PVR-PACKAGE-ID.
134100     MOVE WS-PKG-LOAN-COUNT  TO PVR-LOAN-COUNT.
134200     MOVE WS-PKG-TOTAL-UPB   TO PVR-TOTAL-UPB.
134300     MOVE WS-PKG-PRICE       TO PVR-PURCHASE-PRICE.
134400     MOVE WS-PKG-NPV-BY-SCEN (1) TO PVR-EXPECTED-NPV.
134500     MOVE WS-PKG-NPV-BY-SCEN (2) TO PVR-NPV-MILD.
134600     MOVE WS-PKG-NPV-BY-SCEN (3) TO PVR-NPV-SEV.
134700     MOVE WS-PC-ROE-B        TO PVR-ROE.
134800     MOVE WS-PC-ROE-ANNUAL   TO PVR-ROE-ANNUALIZED.
134900     MOVE WS-PKG-TRACK-A-NPV TO PVR-TRACK-A-NPV.
135000     MOVE WS-PC-CAL-REL-ERR-PCT TO PVR-CAL-REL-ERR-PCT.
135100     MOVE WS-PC-ROE-DIFF-BPS TO PVR-ROE-DIFF-BPS.
135200     MOVE WS-PC-GATE-FLAG    TO PVR-GATE-PASSED.
135300     WRITE PACKAGE-VALUATION-RESULT.
135400
135500     PERFORM 9200-PACKAGE-TOTAL-RTN THRU 9200-EXIT.
135600 4000-EXIT.
135700     EXIT.
135800
135900****************************************************************
136000* 4100-PACKAGE-CALIBRATION - U7.  ROE UNDER TRACK B BASELINE AND
136100* UNDER TRACK A, ANNUALIZED ROE OFF THE PACKAGE'S AVERAGE
136200* REMAINING TERM, AND THE NPV/ROE GATE THAT SAYS WHETHER THE TWO
136300* TRACKS AGREE CLOSELY ENOUGH TO SHIP THE PACKAGE.
136400****************************************************************
136500 4100-PACKAGE-CALIBRATION.
136600     IF WS-PKG-PRICE = ZERO
136700         MOVE ZERO TO WS-PC-ROE-B
136800         MOVE ZERO TO WS-PC-ROE-A
136900     ELSE
137000         COMPUTE WS-PC-ROE-B ROUNDED =
137100             (WS-PKG-NPV-BY-SCEN (1) - WS-PKG-PRICE)
137200                 / WS-PKG-PRICE
137300         COMPUTE WS-PC-ROE-A ROUNDED =
137400             (WS-PKG-TRACK-A-NPV - WS-PKG-PRICE)
137500                 / WS-PKG-PRICE
137600     END-IF.
137700
137800     COMPUTE WS-PC-YEARS = WS-PKG-AVG-REM-TERM / 12.
137900     IF WS-PC-YEARS > 0 AND WS-PC-ROE-B > -1
138000         COMPUTE WS-LN-ARGUMENT = 1 + WS-PC-ROE-B
138100         PERFORM 9850-LN-APPROX THRU 9850-EXIT
138200         COMPUTE WS-EXP-ARGUMENT = WS-LN-RESULT / WS-PC-YEARS
138300         PERFORM 9800-EXP-APPROX THRU 9800-EXIT
138400         COMPUTE WS-PC-ROE-ANNUAL ROUNDED = WS-EXP-RESULT - 1
138500     ELSE
138600         MOVE WS-PC-ROE-B TO WS-PC-ROE-ANNUAL
138700     END-IF.
138800
138900     IF WS-PKG-NPV-BY-SCEN (1) >= WS-PKG-TRACK-A-NPV
139000         COMPUTE WS-PC-ABS-ERR =
139100             WS-PKG-NPV-BY-SCEN (1) - WS-PKG-TRACK-A-NPV
139200     ELSE
139300         COMPUTE WS-PC-ABS-ERR =
139400             WS-PKG-TRACK-A-NPV - WS-PKG-NPV-BY-SCEN (1)
139500     END-IF.
139600
139700     IF WS-PKG-TRACK-A-NPV = ZERO
139800         MOVE ZERO TO WS-PC-CAL-REL-ERR-PCT
139900     ELSE
140000         IF WS-PKG-TRACK-A-NPV < ZERO
140100             COMPUTE WS-PC-ABS-NPV-A = -1 * WS-PKG-TRACK-A-NPV
140200         ELSE
140300             MOVE WS-PKG-TRACK-A-NPV TO WS-PC-ABS-NPV-A
140400         END-IF
140500         COMPUTE WS-PC-CAL-REL-ERR-PCT ROUNDED =
140600             (WS-PC-ABS-ERR / WS-PC-ABS-NPV-A) * 100
140700     END-IF.
140800
140900     IF WS-PC-ROE-B >= WS-PC-ROE-A
141000         COMPUTE WS-PC-ROE-DIFF-BPS ROUNDED =
141100             (WS-PC-ROE-B - WS-PC-ROE-A) * 10000
141200     ELSE
141300         COMPUTE WS-PC-ROE-DIFF-BPS ROUNDED =
141400             (WS-PC-ROE-A - WS-PC-ROE-B) * 10000
141500     END-IF.
141600
141700*    2.5000/50.00 HAND-COPIED FROM PKG.TIP02 CFG-PV-TOL-PCT AND
141800*    CFG-ROE-TOL-BPS.
141900     IF WS-PC-CAL-REL-ERR-PCT <= 2.5000
142000         AND WS-PC-ROE-DIFF-BPS <= 50.00
142100         MOVE 'Y' TO WS-PC-GATE-FLAG
142200     ELSE
142300         MOVE 'N' TO WS-PC-GATE-FLAG
142400     END-IF.
142500 4100-EXIT.
142600     EXIT.
142700
142800****************************************************************
142900* 9000-HEADING-RTN - PRINT THE TWO HEADING LINES FOR THE PACKAGE
143000* VALUATION REPORT.  CALLED ONCE AT INITIALIZATION - ONE PACKAGE
143100* PER RUN ON THIS REPORT, SO NO MID-RUN PAGE BREAK IS NEEDED.
143200****************************************************************
143300 9000-HEADING-RTN.
143400     ADD 1 TO WS-LPV-PAGE-COUNT.
143500     MOVE WS-LPV-PAGE-COUNT TO WS-H1-PAGE.
143600     MOVE WS-RPT-HEADING-1 TO REPORT-LINE.
143700     WRITE REPORT-LINE AFTER ADVANCING PAGE.
143800     MOVE WS-PKG-ID   TO WS-H2-PACKAGE-ID.
143900     MOVE WS-PKG-NAME TO WS-H2-PACKAGE-NAME.
144000     MOVE WS-RPT-HEADING-2 TO REPORT-LINE.
144100     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.
144200 9000-EXIT.
144300     EXIT.
144400
144500****************************************************************
144600* 9100-DETAIL-RTN - ONE DETAIL LINE PER LOAN ON THE PACKAGE
144700* VALUATION REPORT.
144800****************************************************************
144900 9100-DETAIL-RTN.
145000     MOVE WS-CL-LOAN-ID         TO WS-D1-LOAN-ID.
145100     MOVE WS-CL-BUCKET-ID       TO WS-D1-BUCKET.
145200     MOVE WS-CL-TRACK-A-PV      TO WS-D1-TRACK-A-PV.
145300     MOVE WS-CL-TRACK-B-PV (1)  TO WS-D1-TRACK-B-BASE.
145400     MOVE WS-CL-TRACK-B-PV (2)  TO WS-D1-TRACK-B-MILD.
145500     MOVE WS-CL-TRACK-B-PV (3)  TO WS-D1-TRACK-B-SEV.
145600     MOVE WS-CL-CAL-REL-ERR-PCT TO WS-D1-CAL-ERR-PCT.
145700     MOVE WS-CL-CAL-WITHIN      TO WS-D1-CAL-WITHIN.
145800     MOVE WS-RPT-DETAIL-1 TO REPORT-LINE.
145900     WRITE REPORT-LINE AFTER ADVANCING 1 LINES.
146000 9100-EXIT.
146100     EXIT.
146200
146300****************************************************************
146400* 9200-PACKAGE-TOTAL-RTN - PACKAGE TOTAL LINE, PRINTED ONCE AT
146500* THE CONTROL BREAK AFTER THE LAST LOAN'S DETAIL LINE.
146600****************************************************************
146700 9200-PACKAGE-TOTAL-RTN.
146800     MOVE WS-PKG-LOAN-COUNT      TO WS-PT-LOAN-COUNT.
146900     MOVE WS-PKG-TOTAL-UPB       TO WS-PT-TOTAL-UPB.
147000     MOVE WS-PKG-NPV-BY-SCEN (1) TO WS-PT-NPV.
147100     MOVE WS-PC-ROE-B            TO WS-PT-ROE.
147200     MOVE WS-PC-ROE-ANNUAL       TO WS-PT-ROE-ANN.
147300     MOVE WS-PC-GATE-FLAG        TO WS-PT-GATE.
147400     MOVE WS-RPT-PACKAGE-TOTAL TO REPORT-LINE.
147500     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.
147600 9200-EXIT.
147700     EXIT.
147800
147900****************************************************************
148000* 9800-EXP-APPROX - E RAISED TO WS-EXP-ARGUMENT, NO INTRINSIC
148100* FUNCTION ON THIS COMPILER.  HALVE THE ARGUMENT UNTIL IT IS
148200* INSIDE PLUS-OR-MINUS ONE HALF, TAYLOR-SERIES THAT DOWN TO
148300* TWELVE TERMS, THEN SQUARE THE RESULT BACK UP ONE TIME PER
148400* HALVING.  GOOD TO EIGHT DECIMAL PLACES OVER THE SMALL RISK
148500* AND DISCOUNT ARGUMENTS THIS PROGRAM FEEDS IT.
148600****************************************************************
148700 9800-EXP-APPROX.
148800     MOVE WS-EXP-ARGUMENT TO WS-EXP-HALVED.
148900     MOVE 0 TO WS-EXP-HALVINGS.
149000     PERFORM 9810-HALVE-ARG THRU 9810-EXIT
149100         UNTIL (WS-EXP-HALVED <= 0.5 AND
149200                WS-EXP-HALVED >= -0.5)
149300            OR WS-EXP-HALVINGS > 8.
149400
149500     MOVE 1 TO WS-EXP-TERM.
149600     MOVE 1 TO WS-EXP-RESULT.
149700     PERFORM 9820-TAYLOR-TERM THRU 9820-EXIT
149800         VARYING WS-EXP-SUB FROM 1 BY 1
149900         UNTIL WS-EXP-SUB > 12.
150000
150100     PERFORM 9830-SQUARE-RESULT THRU 9830-EXIT
150200         VARYING WS-EXP-SQ-SUB FROM 1 BY 1
150300         UNTIL WS-EXP-SQ-SUB > WS-EXP-HALVINGS.
150400 9800-EXIT.
150500     EXIT.
150600
150700 9810-HALVE-ARG.
150800     COMPUTE WS-EXP-HALVED = WS-EXP-HALVED / 2.
150900     ADD 1 TO WS-EXP-HALVINGS.
151000 9810-EXIT.
151100     EXIT.
151200
151300 9820-TAYLOR-TERM.
151400     COMPUTE WS-EXP-TERM ROUNDED =
151500         WS-EXP-TERM * WS-EXP-HALVED / WS-EXP-SUB.
151600     ADD WS-EXP-TERM TO WS-EXP-RESULT.
151700 9820-EXIT.
151800     EXIT.
151900
152000 9830-SQUARE-RESULT.
152100     COMPUTE WS-EXP-RESULT ROUNDED =
152200         WS-EXP-RESULT * WS-EXP-RESULT.
152300 9830-EXIT.
152400     EXIT.
152500
152600****************************************************************
152700* 9850-LN-APPROX - NATURAL LOG OF WS-LN-ARGUMENT, NO INTRINSIC
152800* FUNCTION ON THIS COMPILER.  USES THE U=(X-1)/(X+1) IDENTITY
152900* LN(X) = 2*(U + U**3/3 + U**5/5 + ...) WHICH CONVERGES QUICKLY
153000* FOR THE NEAR-ONE ARGUMENTS THIS PROGRAM FEEDS IT.
153100****************************************************************
153200 9850-LN-APPROX.
153300     COMPUTE WS-LN-U =
153400         (WS-LN-ARGUMENT - 1) / (WS-LN-ARGUMENT + 1).
153500     COMPUTE WS-LN-U-SQ = WS-LN-U * WS-LN-U.
153600     MOVE WS-LN-U TO WS-LN-TERM.
153700     MOVE WS-LN-U TO WS-LN-RESULT.
153800     PERFORM 9860-ATANH-TERM THRU 9860-EXIT
153900         VARYING WS-LN-SUB FROM 1 BY 1
154000         UNTIL WS-LN-SUB > 10.
154100     COMPUTE WS-LN-RESULT ROUNDED = WS-LN-RESULT * 2.
154200 9850-EXIT.
154300     EXIT.
154400
154500 9860-ATANH-TERM.
154600     COMPUTE WS-LN-TERM ROUNDED = WS-LN-TERM * WS-LN-U-SQ.
154700     COMPUTE WS-LN-RESULT ROUNDED =
154800         WS-LN-RESULT + (WS-LN-TERM / (2 * WS-LN-SUB + 1)).
154900 9860-EXIT.
155000     EXIT.
155100
155200****************************************************************
155300* 9900-READ-LOAN - NEXT LOAN OFF THE TAPE, SET THE EOF SWITCH
155400* WHEN THE TAPE RUNS OUT.
155500****************************************************************
155600 9900-READ-LOAN.
155700     READ LOAN-FILE
155800         AT END
155900             MOVE "NO " TO WS-MORE-LOANS
156000     END-READ.
156100 9900-EXIT.
156200     EXIT.
