000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        LPV-R00902.
000300 AUTHOR.            R HASKELL.
000400 INSTALLATION.      DST SYSTEMS - LOAN PACKAGE VALUATION.
000500 DATE-WRITTEN.      06/06/1988.
000600 DATE-COMPILED.     06/06/1988.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000* LPV.R00902  -  APEX2 PREPAYMENT ANALYSIS
001100* COMPANION TO LPV.R00901.  RUNS THE SAME LOAN TAPE THROUGH THE
001200* APEX2 FOUR-DIMENSION MULTIPLIER WORKSHEET, PROJECTS EFFECTIVE
001300* LIFE UNDER A SCENARIO GRID OF MULTIPLIER SOURCE AND SEASONING
001400* METHOD, BREAKS THE PORTFOLIO OUT BY CREDIT BAND, RUNS A
001500* SEASONING-SENSITIVITY TABLE, AND WRITES PREPAY-LOAN-DETAIL PLUS
001600* REPORT SECTIONS 2 THROUGH 5 OF THE VALUATION REPORT.
001700****************************************************************
001800* CHANGE LOG
001900* ---------- ---- ------- --------------------------------------
002000* 06/06/1988 RH    CR0124  ORIGINAL - CREDIT-ONLY MULTIPLIER AND
002100*                          THE FLAT PROJECTION ONLY.
002200* 04/06/1991 DLW   CR0228  ADDED THE AVG-4DIM MULTIPLIER SOURCE
002300*                          AND THE SEASONED PROJECTION METHODS -
002400*                          SCENARIO GRID NOW SIX LINES, NOT TWO.
002500* 02/18/1994 PKS   CR0353  ADDED CLOSED-FORM NPER LIFE ALONGSIDE
002600*                          THE MONTHLY PROJECTION - PRICING
002700*                          WANTED A QUICK CROSS-CHECK NUMBER.
002800* 08/19/1994 PKS   CR0363  ADDED THE CREDIT-BAND CONTROL BREAK
002900*                          (REPORT SECTION 4).
003000* 03/11/1996 MTC   CR0405  ADDED THE SEASONING-SENSITIVITY TABLE
003100*                          (REPORT SECTION 5), 0 THRU 60 MONTHS
003200*                          BY 6.
003300* 04/01/1999 MTC   CR0517  Y2K REMEDIATION - REVIEWED EVERY DATE
003400*                          FIELD ON THIS PROGRAM, NONE FOUND.
003500* 01/22/2001 JQA   CR0566  2001-Q1 WORKSHEET REFRESH - CREDIT AND
003600*                          RATE-DELTA MULTIPLIERS REPRICED, SAME
003700*                          AS PPD.TIP05.
003800* 03/19/2001 JQA   CR0573  ADDED 2900-SURVIVAL-LIFE-METRICS AS A
003900*                          BUCKET-LEVEL DIAGNOSTIC - NOT PRINTED,
004000*                          HELD FOR PRICING'S ALM REVIEW MEETING.
004100* 04/14/2001 WDS   CR0581  ALM REVIEW KICKED BACK THE 03/19/2001
004200*                          DIAGNOSTIC - ITS CURVE WAS AN
004300*                          AMORTIZATION PAYDOWN RATIO OFF ONE
004400*                          AVERAGE LOAN, NOT A DEFAULT SURVIVAL
004500*                          PROBABILITY.  REWORKED 2850/2860 TO
004600*                          CARRY THE BUCKET'S OWN HAZARD RATE OFF
004700*                          WS-HAZ-TABLE (SAME LOAD/REDEFINE IDIOM
004800*                          AS R00901'S WS-BUCKET-TABLE) INTO
004900*                          S(M) = E**(-(HAZARD/12)*M) VIA THE
005000*                          9800 SERIES, AND MADE 2900 LOOP THE
005100*                          FIVE BUCKETS SO HALF-LIFE, MEAN LIFE,
005200*                          COND. LIFE AND PRICE-FROM-LIFE ARE EACH
005300*                          A PER-BUCKET FIGURE, NOT ONE PORTFOLIO
005400*                          BLEND.
005500* 04/15/2001 WDS   CR0583  LOAN-RECORD HAD DRIFTED TO 60 BYTES
005600*                          WITH A TRAILING FILLER, DISAGREEING
005700*                          WITH THE 57-BYTE LAYOUT ON LNP.TIP01
005800*                          AND R00901 - CORRECTED BACK TO 57, NO
005900*                          FILLER.  ALSO REMOVED WS-APEX2-DEFAULTS
006000*                          (2100-BAND-ASSIGN'S FOUR EVALUATES ARE
006100*                          ALL WHEN-OTHER EXHAUSTIVE, SO THE
006200*                          FALLBACK MULTIPLIERS WERE NEVER READ).
006300* 04/22/2001 WDS   CR0584  PREPAY-LOAN-DETAIL HAD THE SAME DRIFT
006400*                          AS CR0583 ABOVE - 134 BYTES WITH A
006500*                          TRAILING FILLER, AGAINST PPD.TIP05'S
006600*                          131-BYTE LAYOUT.  CORRECTED TO 131, NO
006700*                          FILLER.  ALSO TAGGED WS-PREPAY-CONFIG
006800*                          BELOW BACK TO ITS CFG- SOURCE ON
006900*                          PKG.TIP02 (SEE CR0582 THERE).
007000****************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   IBM-3090.
007500 OBJECT-COMPUTER.   IBM-3090.
007600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT LOAN-FILE ASSIGN TO LOANTAPE
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT PREPAY-FILE ASSIGN TO PREPAY
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT REPORT-FILE ASSIGN TO PRTOUT
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800* LOAN-RECORD - HAND-COPIED FROM LNP.TIP01, SEE THAT MEMBER'S
008900* CHANGE LOG BEFORE TOUCHING A FIELD HERE.
009000 FD  LOAN-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 57 CHARACTERS
009300     DATA RECORD IS LOAN-RECORD.
009400
009500 01  LOAN-RECORD.
009600     05  LN-LOAN-ID            PIC X(10).
009700     05  LN-PACKAGE-ID         PIC X(10).
009800     05  LN-UNPAID-BALANCE     PIC S9(9)V99.
009900     05  LN-INTEREST-RATE      PIC 9V9(6).
010000     05  LN-ORIGINAL-TERM      PIC 9(3).
010100     05  LN-REMAINING-TERM     PIC 9(3).
010200     05  LN-LOAN-AGE           PIC 9(3).
010300     05  LN-CREDIT-SCORE       PIC 9(3).
010400     05  LN-LTV                PIC 9V9(4).
010500     05  LN-STATE              PIC X(2).
010600
010700* PREPAY-LOAN-DETAIL - HAND-COPIED FROM PPD.TIP05, SEE THAT
010800* MEMBER'S CHANGE LOG BEFORE TOUCHING A FIELD HERE.
010900 FD  PREPAY-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 131 CHARACTERS
011200     DATA RECORD IS PREPAY-LOAN-DETAIL.
011300
011400 01  PREPAY-LOAN-DETAIL.
011500     05  PPD-LOAN-ID           PIC X(10).
011600     05  PPD-CREDIT-BAND       PIC X(12).
011700     05  PPD-DIM-CREDIT        PIC 9V9(4).
011800     05  PPD-RATE-DELTA-BAND   PIC X(16).
011900     05  PPD-DIM-RATE-DELTA    PIC 9V9(4).
012000     05  PPD-LTV-BAND          PIC X(14).
012100     05  PPD-DIM-LTV           PIC 9V9(4).
012200     05  PPD-SIZE-BAND         PIC X(22).
012300     05  PPD-DIM-SIZE          PIC 9V9(4).
012400     05  PPD-AVG-4DIM          PIC 9V9(4).
012500     05  PPD-BALANCE           PIC S9(9)V99.
012600     05  PPD-PANDI             PIC S9(7)V99.
012700     05  PPD-RATE-PCT          PIC 99V9(4).
012800     05  PPD-REMAINING-TERM    PIC 9(3).
012900     05  PPD-LOAN-AGE          PIC 9(3).
013000
013100* REPORT-LINE - SECTIONS 2-5, PACKAGE'S OWN 132-COLUMN PRINT RUN.
013200 FD  REPORT-FILE
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 132 CHARACTERS
013500     DATA RECORD IS REPORT-LINE.
013600 01  REPORT-LINE                PIC X(132).
013700 WORKING-STORAGE SECTION.
013800
013900 01  WS-CONTROL-SWITCHES.
014000     05  WS-MORE-LOANS         PIC X(3)    VALUE "YES".
014100         88  WS-NO-MORE-LOANS      VALUE "NO ".
014200     05  FILLER                PIC X(10).
014300
014400****************************************************************
014500* WS-CURRENT-LOAN - EDIT COPY OF THE LOAN NOW BEING BAND-ASSIGNED
014600* AND PROJECTED.
014700****************************************************************
014800 01  WS-CURRENT-LOAN.
014900     05  WS-CL-LOAN-ID         PIC X(10).
015000     05  WS-CL-BALANCE         PIC S9(9)V99.
015100     05  WS-CL-RATE            PIC 9V9(6).
015200     05  WS-CL-ORIG-TERM       PIC 9(3).
015300     05  WS-CL-REMAIN-TERM     PIC 9(3).
015400     05  WS-CL-AGE             PIC 9(3).
015500     05  WS-CL-SCORE           PIC 9(3).
015600     05  WS-CL-LTV             PIC 9V9(4).
015700     05  WS-CL-STATE           PIC X(2).
015800     05  FILLER                PIC X(05).
015900
016000****************************************************************
016100* APEX2 BAND TABLES - SAME QUARTERLY WORKSHEET AS PPD.TIP05,
016200* RESTATED HERE SINCE THIS PROGRAM HAS NO COPYLIB TO PULL IT
016300* FROM.  SEE PPD.TIP05'S CHANGE LOG FOR THE REPRICING HISTORY.
016400****************************************************************
016500 01  WS-CREDIT-TABLE-LOAD.
016600     05  FILLER                PIC X(24)
016700         VALUE "<576            57513583".
016800     05  FILLER                PIC X(24)
016900         VALUE "576-600         60015713".
017000     05  FILLER                PIC X(24)
017100         VALUE "601-625         62518124".
017200     05  FILLER                PIC X(24)
017300         VALUE "626-650         65021814".
017400     05  FILLER                PIC X(24)
017500         VALUE "651-675         67524668".
017600     05  FILLER                PIC X(24)
017700         VALUE "676-700         70027220".
017800     05  FILLER                PIC X(24)
017900         VALUE "701-725         72527022".
018000     05  FILLER                PIC X(24)
018100         VALUE "726-750         75027284".
018200     05  FILLER                PIC X(24)
018300         VALUE ">=751           99927159".
018400
018500 01  WS-CREDIT-BAND-TABLE REDEFINES WS-CREDIT-TABLE-LOAD.
018600     05  WS-CREDIT-ENTRY OCCURS 9 TIMES.
018700         10  WS-CREDIT-LABEL       PIC X(15).
018800         10  FILLER                PIC X(01).
018900         10  WS-CREDIT-BREAKPT     PIC 9(3).
019000         10  WS-CREDIT-MULT        PIC 9V9(4).
019100
019200 01  WS-RATE-DELTA-TABLE-LOAD.
019300     05  FILLER                PIC X(25)
019400         VALUE "<=-3.00%        300-14307".
019500     05  FILLER                PIC X(25)
019600         VALUE "-2.99/-2.00%    200-12733".
019700     05  FILLER                PIC X(25)
019800         VALUE "-1.99/-1.00%    100-17116".
019900     05  FILLER                PIC X(25)
020000         VALUE "-0.99/0.99%     100+18363".
020100     05  FILLER                PIC X(25)
020200         VALUE "1.00/1.99%      200+20108".
020300     05  FILLER                PIC X(25)
020400         VALUE "2.00/2.99%      300+24278".
020500     05  FILLER                PIC X(25)
020600         VALUE ">=3.00%         999+23215".
020700
020800 01  WS-RATE-DELTA-BAND-TABLE
020900         REDEFINES WS-RATE-DELTA-TABLE-LOAD.
021000     05  WS-RATE-DELTA-ENTRY OCCURS 7 TIMES.
021100         10  WS-RATE-DELTA-LABEL   PIC X(15).
021200         10  FILLER                PIC X(01).
021300         10  WS-RATE-DELTA-BRKPT   PIC S9V99 SIGN
021400                 TRAILING SEPARATE.
021500         10  WS-RATE-DELTA-MULT    PIC 9V9(4).
021600
021700 01  WS-LTV-TABLE-LOAD.
021800     05  FILLER                PIC X(21)
021900         VALUE "<75%          7522420".
022000     05  FILLER                PIC X(21)
022100         VALUE "75-79%        8025268".
022200     05  FILLER                PIC X(21)
022300         VALUE "80-84%        8525173".
022400     05  FILLER                PIC X(21)
022500         VALUE "85-89%        9020415".
022600     05  FILLER                PIC X(21)
022700         VALUE ">=90%         9916916".
022800
022900 01  WS-LTV-BAND-TABLE REDEFINES WS-LTV-TABLE-LOAD.
023000     05  WS-LTV-ENTRY OCCURS 5 TIMES.
023100         10  WS-LTV-LABEL          PIC X(13).
023200         10  FILLER                PIC X(01).
023300         10  WS-LTV-BREAKPT        PIC 9(2).
023400         10  WS-LTV-MULT           PIC 9V9(4).
023500
023600 01  WS-SIZE-TABLE-LOAD.
023700     05  FILLER                PIC X(34)
023800         VALUE "<$50,000              005000013169".
023900     05  FILLER                PIC X(34)
024000         VALUE "$50,000-$99,999       010000016846".
024100     05  FILLER                PIC X(34)
024200         VALUE "$100,000-$149,999     015000022964".
024300     05  FILLER                PIC X(34)
024400         VALUE "$150,000-$199,999     020000026937".
024500     05  FILLER                PIC X(34)
024600         VALUE "$200,000-$249,999     025000028286".
024700     05  FILLER                PIC X(34)
024800         VALUE "$250,000-$499,999     050000029982".
024900     05  FILLER                PIC X(34)
025000         VALUE "$500,000-$999,999     100000033578".
025100     05  FILLER                PIC X(34)
025200         VALUE ">=$1,000,000          999999933335".
025300
025400 01  WS-SIZE-BAND-TABLE REDEFINES WS-SIZE-TABLE-LOAD.
025500     05  WS-SIZE-ENTRY OCCURS 8 TIMES.
025600         10  WS-SIZE-LABEL         PIC X(21).
025700         10  FILLER                PIC X(01).
025800         10  WS-SIZE-BREAKPT       PIC 9(7).
025900         10  WS-SIZE-MULT          PIC 9V9(4).
026000
026100* CONFIG CONSTANTS USED ON THIS SIDE OF THE VALUATION - HAND-
026200* COPIED FROM PKG.TIP02'S CONFIG-CONSTANTS, NOT COPYLIB'D, SAME
026300* AS LOAN-RECORD ABOVE.  WS-TREASURY-10Y IS CARRIED HERE AS A
026400* WHOLE PERCENT (CFG-TREASURY-10Y TIMES 100) SINCE THIS SIDE
026500* COMPARES IT STRAIGHT AGAINST WS-BW-RATE-PCT - RECONCILE BOTH
026600* FORMS WHEN PRICING RESETS THE TREASURY RATE.
026700 01  WS-PREPAY-CONFIG.
026800     05  WS-TREASURY-10Y       PIC 9V9(4)  VALUE 4.5000.
026900     05  WS-SEASONING-RAMP     PIC 9(3)    VALUE 30.
027000     05  FILLER                PIC X(05).
027100
027200****************************************************************
027300* WS-BAND-WORK - RESULT OF THE FOUR-DIMENSION APEX2 LOOKUP FOR
027400* THE LOAN NOW IN WS-CURRENT-LOAN.
027500****************************************************************
027600 01  WS-BAND-WORK.
027700     05  WS-BW-SUB             PIC 9(2)    COMP.
027800     05  WS-BW-CREDIT-SCORE    PIC 9(3).
027900     05  WS-BW-RATE-DELTA      PIC S9V99.
028000     05  WS-BW-RATE-PCT        PIC 99V9(4).
028100     05  WS-BW-LTV-PCT         PIC 99V9(4).
028200     05  WS-BW-CREDIT-BAND     PIC X(12).
028300     05  WS-BW-DIM-CREDIT      PIC 9V9(4).
028400     05  WS-BW-RATE-BAND       PIC X(16).
028500     05  WS-BW-DIM-RATE        PIC 9V9(4).
028600     05  WS-BW-LTV-BAND        PIC X(14).
028700     05  WS-BW-DIM-LTV         PIC 9V9(4).
028800     05  WS-BW-SIZE-BAND       PIC X(22).
028900     05  WS-BW-DIM-SIZE        PIC 9V9(4).
029000     05  WS-BW-AVG-4DIM        PIC 9V9(4).
029100     05  WS-BW-CREDIT-ONLY     PIC 9V9(4).
029200     05  WS-BW-FLAT-LIFE       PIC 9(3).
029300     05  FILLER                PIC X(05).
029400
029500* WS-PANDI-WORK - LEVEL MONTHLY P-AND-I, SAME REPEATED-
029600* MULTIPLICATION COMPOUND-RATE IDIOM AS LPV.R00901'S 2510/2610.
029700 01  WS-PANDI-WORK.
029800     05  WS-PW-PERIOD-RATE     PIC S9V9(8).
029900     05  WS-PW-COMPOUND-FACT   PIC S9(4)V9(8).
030000     05  WS-PW-SUB             PIC 9(3)    COMP.
030100     05  WS-PW-PANDI           PIC S9(7)V99.
030200     05  FILLER                PIC X(05).
030300
030400* WS-NPER-WORK - CLOSED-FORM LIFE, ceil(-ln(1-Br/pmt)/ln(1+r)).
030500 01  WS-NPER-WORK.
030600     05  WS-NW-RATIO           PIC S9V9(8).
030700     05  WS-NW-UNDEFINED-SW    PIC X       VALUE "N".
030800         88  WS-NW-UNDEFINED       VALUE "Y".
030900     05  WS-NW-LN-ARG          PIC S9V9(8).
031000     05  WS-NW-LN-RESULT       PIC S9(4)V9(8).
031100     05  WS-NW-LN-DENOM        PIC S9(4)V9(8).
031200     05  WS-NW-RAW-MONTHS      PIC S9(5)V9(4).
031300     05  WS-NW-INT-MONTHS      PIC S9(5).
031400     05  WS-NW-LIFE-MONTHS     PIC S9(5).
031500     05  FILLER                PIC X(05).
031600
031700* WS-EXP-WORK / WS-LN-WORK - RESTATED FROM LPV.R00901 9800/9850.
031800* THIS SHOP DOES NOT COPYLIB WORKING STORAGE - KEEP BOTH COPIES
031900* IN STEP IF THE SERIES LENGTH OR TOLERANCE EVER CHANGES.
032000 01  WS-EXP-WORK.
032100     05  WS-EW-ARGUMENT        PIC S9(4)V9(8).
032200     05  WS-EW-HALVED          PIC S9(4)V9(8).
032300     05  WS-EW-HALVINGS        PIC 9(2)    COMP.
032400     05  WS-EW-TERM            PIC S9(4)V9(10).
032500     05  WS-EW-RESULT          PIC S9(4)V9(10).
032600     05  WS-EW-SUB             PIC 9(2)    COMP.
032700     05  WS-EW-SQ-SUB          PIC 9(2)    COMP.
032800     05  FILLER                PIC X(05).
032900
033000 01  WS-LN-WORK.
033100     05  WS-LW-ARGUMENT        PIC S9(4)V9(8).
033200     05  WS-LW-U               PIC S9V9(8).
033300     05  WS-LW-U-SQ            PIC S9V9(10).
033400     05  WS-LW-TERM            PIC S9V9(10).
033500     05  WS-LW-RESULT          PIC S9(4)V9(8).
033600     05  WS-LW-SUB             PIC 9(2)    COMP.
033700     05  FILLER                PIC X(05).
033800
033900****************************************************************
034000* WS-PROJ-PARMS - ONE GENERIC MONTHLY-PAYDOWN PROJECTION, DRIVEN
034100* BY 2400-EFFECTIVE-LIFE-PROJ, FOR ALL OF: THE SIX SCENARIO-GRID
034200* CELLS, THE CREDIT-BAND EFFECTIVE-LIFE COLUMN, AND THE SEASONING
034300* SENSITIVITY TABLE.  CALLER LOADS WS-PP-* IN, PARAGRAPH RETURNS
034400* WS-PP-LIFE-MONTHS.
034500****************************************************************
034600 01  WS-PROJ-PARMS.
034700     05  WS-PP-BALANCE         PIC S9(9)V99.
034800     05  WS-PP-PANDI           PIC S9(7)V99.
034900     05  WS-PP-RATE            PIC 9V9(6).
035000     05  WS-PP-PERIOD-RATE     PIC S9V9(8).
035100     05  WS-PP-MULTIPLIER      PIC 9V9(4).
035200     05  WS-PP-EXTRA-BASE      PIC S9(7)V99.
035300     05  WS-PP-SEASONED-SW     PIC X.
035400         88  WS-PP-SEASONED        VALUE "Y".
035500     05  WS-PP-START-AGE       PIC 9(3).
035600     05  WS-PP-REMAIN-TERM     PIC 9(3).
035700     05  WS-PP-MONTH-NUM       PIC 9(3)    COMP.
035800     05  WS-PP-FOUND-SW        PIC X       VALUE "N".
035900         88  WS-PP-LIFE-FOUND      VALUE "Y".
036000     05  WS-PP-AGE-NOW         PIC 9(5).
036100     05  WS-PP-SEASON-MULT     PIC S9V9(4).
036200     05  WS-PP-INTEREST        PIC S9(7)V99.
036300     05  WS-PP-SCHED-PAY       PIC S9(7)V99.
036400     05  WS-PP-MAX-SCHED       PIC S9(7)V99.
036500     05  WS-PP-PRINCIPAL       PIC S9(7)V99.
036600     05  WS-PP-EXTRA-PRIN      PIC S9(7)V99.
036700     05  WS-PP-LIFE-MONTHS     PIC 9(3).
036800     05  FILLER                PIC X(05).
036900
037000* WS-SUMMARY-ACCUM - PORTFOLIO-LEVEL BALANCE-WEIGHTED SUMS FOR
037100* REPORT SECTION 2.
037200 01  WS-SUMMARY-ACCUM.
037300     05  WS-SA-LOAN-COUNT      PIC 9(7)    COMP.
037400     05  WS-SA-TOTAL-UPB       PIC S9(11)V99.
037500     05  WS-SA-SUM-RATE        PIC S9(15)V9(4).
037600     05  WS-SA-SUM-CREDIT      PIC S9(15)V9(4).
037700     05  WS-SA-SUM-LTV         PIC S9(15)V9(4).
037800     05  WS-SA-SUM-AGE         PIC S9(15)V9(4).
037900     05  WS-SA-SUM-REMAIN      PIC S9(15)V9(4).
038000     05  WS-SA-SUM-MULT        PIC S9(15)V9(4).
038100     05  WS-SA-AVG-RATE        PIC 99V9(4).
038200     05  WS-SA-AVG-CREDIT      PIC 9(3)V9(2).
038300     05  WS-SA-AVG-LTV         PIC 99V9(4).
038400     05  WS-SA-AVG-AGE         PIC 9(3)V9(2).
038500     05  WS-SA-AVG-REMAIN      PIC 9(3)V9(2).
038600     05  WS-SA-AVG-MULT        PIC 9V9(4).
038700     05  FILLER                PIC X(05).
038800
038900* WS-NPER-GRID - 2 MULTIPLIER SOURCES (1=AVG-4DIM 2=CREDIT-ONLY)
039000* CLOSED-FORM NPER BALANCE-WEIGHTED AVERAGE, FLAT METHOD ONLY -
039100* NPER HAS NO SEASONING INPUT.
039200 01  WS-NPER-GRID.
039300     05  WS-NG-ENTRY OCCURS 2 TIMES.
039400         10  WS-NG-SUM-MONTHS      PIC S9(15)V9(4).
039500         10  WS-NG-FINITE-UPB      PIC S9(11)V99.
039600         10  WS-NG-ANY-FINITE-SW   PIC X       VALUE "N".
039700             88  WS-NG-ANY-FINITE      VALUE "Y".
039800         10  WS-NG-AVG-MONTHS      PIC 9(3)V9.
039900         10  WS-NG-AVG-YEARS       PIC 9(3)V99.
040000         10  FILLER                PIC X(02).
040100
040200* WS-MOL-GRID - 6 SCENARIO CELLS (2 SOURCES X 3 METHODS) FOR THE
040300* MONTHLY-PROJECTION LIFE, BALANCE-WEIGHTED.
040400 01  WS-MOL-GRID.
040500     05  WS-MG-ENTRY OCCURS 6 TIMES.
040600         10  WS-MG-LABEL           PIC X(28).
040700         10  WS-MG-SUM-MONTHS      PIC S9(15)V9(4).
040800         10  WS-MG-AVG-MONTHS      PIC 9(3)V9.
040900         10  WS-MG-AVG-YEARS       PIC 9(3)V99.
041000         10  FILLER                PIC X(02).
041100
041200* WS-SEASON-SENS-ACCUM - ASSUMED SEASONING AGE 0,6,...,60, AVG-
041300* 4DIM MULTIPLIER, BALANCE-WEIGHTED MONTHLY-PROJECTION LIFE.
041400 01  WS-SEASON-SENS-ACCUM.
041500     05  WS-SS-ENTRY OCCURS 11 TIMES.
041600         10  WS-SS-ASSUMED-AGE     PIC 9(3).
041700         10  WS-SS-SUM-MONTHS      PIC S9(15)V9(4).
041800         10  WS-SS-AVG-MONTHS      PIC 9(3)V9.
041900         10  WS-SS-AVG-YEARS       PIC 9(3)V99.
042000         10  FILLER                PIC X(02).
042100
042200* WS-BAND-BREAKDOWN-TABLE - CREDIT-BAND CONTROL BREAK, CANONICAL
042300* ORDER, SUB MATCHES WS-CREDIT-ENTRY SUBSCRIPT 1-9.
042400 01  WS-BAND-BREAKDOWN-TABLE.
042500     05  WS-BB-ENTRY OCCURS 9 TIMES.
042600         10  WS-BB-COUNT           PIC 9(7)    COMP.
042700         10  WS-BB-UPB             PIC S9(11)V99.
042800         10  WS-BB-SUM-AVG-MULT    PIC S9(15)V9(4).
042900         10  WS-BB-SUM-CREDIT-MULT PIC S9(15)V9(4).
043000         10  WS-BB-SUM-RATE        PIC S9(15)V9(4).
043100         10  WS-BB-SUM-LIFE        PIC S9(15)V9(4).
043200         10  WS-BB-AVG-MULT        PIC 9V9(4).
043300         10  WS-BB-AVG-CREDIT-MULT PIC 9V9(4).
043400         10  WS-BB-AVG-RATE        PIC 99V9(4).
043500         10  WS-BB-AVG-LIFE        PIC 9(3).
043600         10  FILLER                PIC X(02).
043700
043800* WS-SUB1 / WS-SUB2 - GENERAL-PURPOSE TABLE SUBSCRIPTS.
043900 01  WS-SUBSCRIPT-WORK.
044000     05  WS-SUB1               PIC 9(2)    COMP.
044100     05  WS-SUB2               PIC 9(2)    COMP.
044200     05  WS-SOURCE-SUB         PIC 9(2)    COMP.
044300     05  WS-METHOD-SUB         PIC 9(2)    COMP.
044400     05  WS-CELL-SUB           PIC 9(2)    COMP.
044500     05  FILLER                PIC X(05).
044600
044700****************************************************************
044800* WS-HAZ-TABLE - U2 BUCKET HAZARD RATES FOR THE U9 SURVIVAL CURVE.
044900* LOADED AS LITERAL FILLER AND REDEFINED BELOW AS AN OCCURS TABLE,
045000* SAME IDIOM AS LPV.R00901'S WS-BUCKET-TABLE - JUST THE ID, LABEL
045100* AND HAZARD COLUMN OF THAT TABLE, THIS PROGRAM HAS NO USE FOR THE
045200* SCORE/LTV/LGD/RECOVERY/CPR COLUMNS.  SEE THE 04/14/2001
045300* CHANGE-LOG ENTRY ABOVE.
045400****************************************************************
045500 01  WS-HAZ-TABLE-LOAD.
045600     05  FILLER                PIC X(21)
045700     VALUE "1PRIME         00050 ".
045800     05  FILLER                PIC X(21)
045900     VALUE "2NEAR-PRIME    00100 ".
046000     05  FILLER                PIC X(21)
046100     VALUE "3NON-PRIME     00200 ".
046200     05  FILLER                PIC X(21)
046300     VALUE "4SUB-PRIME     00400 ".
046400     05  FILLER                PIC X(21)
046500     VALUE "5DEEP SUB-PRIME00700 ".
046600
046700 01  WS-HAZ-TABLE REDEFINES WS-HAZ-TABLE-LOAD.
046800     05  WS-HZ-ENTRY OCCURS 5 TIMES.
046900         10  WS-HZ-ID          PIC 9.
047000         10  WS-HZ-LABEL       PIC X(14).
047100         10  WS-HZ-HAZARD      PIC 9V9(4).
047200         10  FILLER            PIC X(01).
047300
047400****************************************************************
047500* U9 SURVIVAL-LIFE WORK - BUCKET-LEVEL DIAGNOSTIC, NOT PRINTED.
047600* SEE THE 03/19/2001 AND 04/14/2001 CHANGE-LOG ENTRIES ABOVE.
047700****************************************************************
047800 01  WS-SURVIVAL-CURVE.
047900     05  WS-SC-MONTHS          PIC 9(3)    COMP.
048000     05  WS-SC-SURVIVAL OCCURS 361 TIMES
048100                               PIC S9V9(6).
048200     05  FILLER                PIC X(05).
048300
048400 01  WS-SURVIVAL-WORK.
048500     05  WS-SW-SUB             PIC 9(3)    COMP.
048600     05  WS-SW-HALF-LIFE       PIC 9(3).
048700     05  WS-SW-MEAN-LIFE       PIC S9(5)V9(4).
048800     05  WS-SW-SUM-SURVIVAL    PIC S9(5)V9(4).
048900     05  WS-SW-COND-AGE        PIC 9(3).
049000     05  WS-SW-COND-LIFE       PIC 9(3).
049100     05  WS-SW-ANCHOR-SURV     PIC S9V9(6).
049200     05  WS-SW-TARGET-SURV     PIC S9V9(6).
049300     05  WS-SW-BUCKET-HAZARD   PIC S9V9(8).
049400     05  WS-SW-FOUND-SW        PIC X       VALUE "N".
049500         88  WS-SW-FOUND           VALUE "Y".
049600     05  WS-SW-PRICE-PMT       PIC S9(7)V99.
049700     05  WS-SW-PRICE-PV        PIC S9(11)V99.
049800     05  WS-SW-DISCOUNT-RATE   PIC S9V9(6)  VALUE 0.005833.
049900     05  WS-SW-DISCOUNT-FACT   PIC S9(4)V9(10).
050000     05  FILLER                PIC X(05).
050100
050200****************************************************************
050300* WS-BKT-SURV-RESULTS - U9 PER-BUCKET ANSWER TABLE, ONE ENTRY PER
050400* WS-HAZ-TABLE ROW, FILLED BY 2905-BUCKET-SURVIVAL.
050500****************************************************************
050600 01  WS-BKT-SURV-RESULTS.
050700     05  WS-BR-ENTRY OCCURS 5 TIMES.
050800         10  WS-BR-HALF-LIFE   PIC 9(3).
050900         10  WS-BR-MEAN-LIFE   PIC S9(5)V9(4).
051000         10  WS-BR-COND-LIFE   PIC 9(3).
051100         10  WS-BR-PRICE-PV    PIC S9(11)V99.
051200         10  FILLER            PIC X(05).
051300
051400****************************************************************
051500* REPORT PRINT LINES - SECTIONS 2 THROUGH 5.  SAME 132-COLUMN
051600* STOCK AS LPV.R00901'S SECTION 1, CARRIED ON THIS PROGRAM'S OWN
051700* REPORT-FILE RUN.
051800****************************************************************
051900 77  WS-RPT-PAGE-NO             PIC 9(3)    COMP VALUE 0.
052000
052100 01  WS-RPT-HEADING-1.
052200     05  FILLER                PIC X(40)
052300         VALUE "LOAN PACKAGE VALUATION - APEX2 PREPAY RPT".
052400     05  FILLER                PIC X(10)   VALUE "  PAGE ".
052500     05  WS-H1-PAGE            PIC ZZ9.
052600     05  FILLER                PIC X(76).
052700
052800 01  WS-RPT-HEADING-2.
052900     05  WS-H2-TITLE           PIC X(24).
053000     05  FILLER                PIC X(108).
053100
053200 01  WS-RPT-SUMMARY-LINE.
053300     05  FILLER                PIC X(15)   VALUE "LOAN COUNT....".
053400     05  WS-SL-COUNT           PIC ZZZ,ZZ9.
053500     05  FILLER                PIC X(05)   VALUE SPACES.
053600     05  FILLER                PIC X(15)   VALUE "TOTAL UPB.....".
053700     05  WS-SL-UPB             PIC Z,ZZZ,ZZZ,ZZ9.99.
053800     05  FILLER                PIC X(54).
053900
054000 01  WS-RPT-SUMMARY-LINE-2.
054100     05  FILLER                PIC X(15)   VALUE "AVG RATE......".
054200     05  WS-SL2-RATE           PIC Z9.9999.
054300     05  FILLER                PIC X(03)   VALUE SPACES.
054400     05  FILLER                PIC X(15)   VALUE "AVG CREDIT....".
054500     05  WS-SL2-CREDIT         PIC ZZ9.99.
054600     05  FILLER                PIC X(03)   VALUE SPACES.
054700     05  FILLER                PIC X(15)   VALUE "AVG LTV.......".
054800     05  WS-SL2-LTV            PIC Z9.9999.
054900     05  FILLER                PIC X(41).
055000
055100 01  WS-RPT-SUMMARY-LINE-3.
055200     05  FILLER                PIC X(15)   VALUE "AVG SEASONING.".
055300     05  WS-SL3-AGE            PIC ZZ9.99.
055400     05  FILLER                PIC X(03)   VALUE SPACES.
055500     05  FILLER                PIC X(15)   VALUE "AVG REM TERM..".
055600     05  WS-SL3-REMAIN         PIC ZZ9.99.
055700     05  FILLER                PIC X(03)   VALUE SPACES.
055800     05  FILLER                PIC X(15)   VALUE "TREASURY 10Y..".
055900     05  WS-SL3-TREASURY       PIC Z9.9999.
056000     05  FILLER                PIC X(03)   VALUE SPACES.
056100     05  FILLER                PIC X(15)   VALUE "AVG MULT......".
056200     05  WS-SL3-MULT           PIC 9.9999.
056300     05  FILLER                PIC X(15).
056400
056500* SECTION 3 - SCENARIO GRID, ONE LINE PER SOURCE/METHOD CELL.
056600 01  WS-RPT-SCENARIO-LINE.
056700     05  WS-SG-LABEL           PIC X(28).
056800     05  FILLER                PIC X(03)   VALUE SPACES.
056900     05  FILLER                PIC X(11)   VALUE "NPER MOS..".
057000     05  WS-SG-NPER-MOS        PIC ZZ9.9.
057100     05  FILLER                PIC X(03)   VALUE SPACES.
057200     05  FILLER                PIC X(11)   VALUE "NPER YRS..".
057300     05  WS-SG-NPER-YRS        PIC ZZ9.99.
057400     05  FILLER                PIC X(03)   VALUE SPACES.
057500     05  FILLER                PIC X(11)   VALUE "PROJ MOS..".
057600     05  WS-SG-PROJ-MOS        PIC ZZ9.9.
057700     05  FILLER                PIC X(03)   VALUE SPACES.
057800     05  FILLER                PIC X(11)   VALUE "PROJ YRS..".
057900     05  WS-SG-PROJ-YRS        PIC ZZ9.99.
058000     05  FILLER                PIC X(22).
058100
058200* SECTION 4 - CREDIT BAND BREAKDOWN CONTROL BREAK.
058300 01  WS-RPT-BAND-LINE.
058400     05  WS-BL-BAND            PIC X(16).
058500     05  FILLER                PIC X(02)   VALUE SPACES.
058600     05  WS-BL-COUNT           PIC ZZZ,ZZ9.
058700     05  FILLER                PIC X(02)   VALUE SPACES.
058800     05  WS-BL-UPB             PIC Z,ZZZ,ZZZ,ZZ9.99.
058900     05  FILLER                PIC X(02)   VALUE SPACES.
059000     05  WS-BL-AVG-MULT        PIC 9.9999.
059100     05  FILLER                PIC X(02)   VALUE SPACES.
059200     05  WS-BL-CREDIT-MULT     PIC 9.9999.
059300     05  FILLER                PIC X(02)   VALUE SPACES.
059400     05  WS-BL-AVG-RATE        PIC Z9.9999.
059500     05  FILLER                PIC X(02)   VALUE SPACES.
059600     05  WS-BL-LIFE-MOS        PIC ZZ9.
059700     05  FILLER                PIC X(24).
059800
059900* SECTION 5 - SEASONING SENSITIVITY TABLE.
060000 01  WS-RPT-SEASON-LINE.
060100     05  FILLER                PIC X(14)   VALUE "ASSUMED AGE..".
060200     05  WS-NL-AGE             PIC ZZ9.
060300     05  FILLER                PIC X(05)   VALUE SPACES.
060400     05  FILLER                PIC X(15)   VALUE "EFF LIFE MOS..".
060500     05  WS-NL-LIFE-MOS        PIC ZZ9.9.
060600     05  FILLER                PIC X(05)   VALUE SPACES.
060700     05  FILLER                PIC X(15)   VALUE "EFF LIFE YRS..".
060800     05  WS-NL-LIFE-YRS        PIC ZZ9.99.
060900     05  FILLER                PIC X(68).
061000
061100 PROCEDURE DIVISION.
061200
061300****************************************************************
061400* 0000-LPV-R00902 - MAIN LINE.  ONE PASS OF THE LOAN TAPE FEEDS
061500* THE SUMMARY, THE SCENARIO GRID, THE CREDIT-BAND BREAK AND THE
061600* SEASONING-SENSITIVITY TABLE ALL AT ONCE - NO SENSE REREADING
061700* THE TAPE FOUR TIMES WHEN ONE PASS CARRIES ALL FOUR.
061800****************************************************************
061900 0000-LPV-R00902.
062000     PERFORM 1000-INITIALIZATION.
062100     PERFORM 2000-PROCESS-LOAN
062200         UNTIL WS-NO-MORE-LOANS.
062300     PERFORM 3050-SUMMARY-FINISH THRU 3050-EXIT.
062400     PERFORM 3150-SCEN-GRID-FINISH THRU 3150-EXIT.
062500     PERFORM 3250-BAND-BREAK-FINISH THRU 3250-EXIT.
062600     PERFORM 3350-SEASON-SENS-FINISH THRU 3350-EXIT.
062700     PERFORM 2900-SURVIVAL-LIFE-METRICS THRU 2900-EXIT.
062800     PERFORM 9000-HEADING-RTN THRU 9000-EXIT.
062900     PERFORM 9100-SUMMARY-RTN THRU 9100-EXIT.
063000     PERFORM 9200-SCEN-GRID-RTN THRU 9200-EXIT.
063100     PERFORM 9300-BAND-BREAK-RTN THRU 9300-EXIT.
063200     PERFORM 9400-SEASON-SENS-RTN THRU 9400-EXIT.
063300     CLOSE LOAN-FILE PREPAY-FILE REPORT-FILE.
063400     STOP RUN.
063500
063600****************************************************************
063700* 1000-INITIALIZATION - OPEN THE THREE FILES, ZERO EVERY
063800* ACCUMULATOR, LOAD THE SEASONING-SENSITIVITY AGE LIST, PRIME
063900* THE FIRST READ.
064000****************************************************************
064100 1000-INITIALIZATION.
064200     OPEN INPUT  LOAN-FILE
064300     OPEN OUTPUT PREPAY-FILE
064400     OPEN OUTPUT REPORT-FILE.
064500
064600     MOVE ZERO TO WS-SA-LOAN-COUNT WS-SA-TOTAL-UPB
064700         WS-SA-SUM-RATE WS-SA-SUM-CREDIT WS-SA-SUM-LTV
064800         WS-SA-SUM-AGE WS-SA-SUM-REMAIN WS-SA-SUM-MULT.
064900
065000     PERFORM 1010-INIT-NPER-CELL THRU 1010-EXIT
065100         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 2.
065200
065300     MOVE "AVG-4DIM / FLAT"            TO WS-MG-LABEL (1).
065400     MOVE "AVG-4DIM / SEASONED ACTUAL" TO WS-MG-LABEL (2).
065500     MOVE "AVG-4DIM / SEASONED AGE-0"  TO WS-MG-LABEL (3).
065600     MOVE "CREDIT-ONLY / FLAT"         TO WS-MG-LABEL (4).
065700     MOVE "CREDIT-ONLY / SEAS ACTUAL"  TO WS-MG-LABEL (5).
065800     MOVE "CREDIT-ONLY / SEAS AGE-0"   TO WS-MG-LABEL (6).
065900     PERFORM 1020-INIT-MOL-CELL THRU 1020-EXIT
066000         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 6.
066100
066200     PERFORM 1030-INIT-BAND-CELL THRU 1030-EXIT
066300         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 9.
066400
066500     PERFORM 1040-INIT-SEASON-CELL THRU 1040-EXIT
066600         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
066700
066800     PERFORM 9900-READ-LOAN THRU 9900-EXIT.
066900
067000 1010-INIT-NPER-CELL.
067100     MOVE ZERO TO WS-NG-SUM-MONTHS (WS-SUB1)
067200                  WS-NG-FINITE-UPB (WS-SUB1).
067300     MOVE "N" TO WS-NG-ANY-FINITE-SW (WS-SUB1).
067400 1010-EXIT.
067500     EXIT.
067600
067700 1020-INIT-MOL-CELL.
067800     MOVE ZERO TO WS-MG-SUM-MONTHS (WS-SUB1).
067900 1020-EXIT.
068000     EXIT.
068100
068200 1030-INIT-BAND-CELL.
068300     MOVE ZERO TO WS-BB-COUNT (WS-SUB1) WS-BB-UPB (WS-SUB1)
068400         WS-BB-SUM-AVG-MULT (WS-SUB1)
068500         WS-BB-SUM-CREDIT-MULT (WS-SUB1)
068600         WS-BB-SUM-RATE (WS-SUB1) WS-BB-SUM-LIFE (WS-SUB1).
068700 1030-EXIT.
068800     EXIT.
068900
069000 1040-INIT-SEASON-CELL.
069100     COMPUTE WS-SS-ASSUMED-AGE (WS-SUB1) = (WS-SUB1 - 1) * 6.
069200     MOVE ZERO TO WS-SS-SUM-MONTHS (WS-SUB1).
069300 1040-EXIT.
069400     EXIT.
069500
069600****************************************************************
069700* 2000-PROCESS-LOAN - ONE LOAN OFF THE TAPE.  BAND IT, PRICE ITS
069800* P-AND-I, ROLL IT INTO THE PORTFOLIO SUMMARY, THE SIX-CELL
069900* SCENARIO GRID, THE CREDIT-BAND BREAK AND THE SEASONING TABLE,
070000* THEN WRITE ITS PREPAY-LOAN-DETAIL LINE.
070100****************************************************************
070200 2000-PROCESS-LOAN.
070300     MOVE LN-LOAN-ID        TO WS-CL-LOAN-ID.
070400     MOVE LN-UNPAID-BALANCE TO WS-CL-BALANCE.
070500     MOVE LN-INTEREST-RATE  TO WS-CL-RATE.
070600     MOVE LN-ORIGINAL-TERM  TO WS-CL-ORIG-TERM.
070700     MOVE LN-REMAINING-TERM TO WS-CL-REMAIN-TERM.
070800     MOVE LN-LOAN-AGE       TO WS-CL-AGE.
070900     MOVE LN-CREDIT-SCORE   TO WS-CL-SCORE.
071000     MOVE LN-LTV            TO WS-CL-LTV.
071100     MOVE LN-STATE          TO WS-CL-STATE.
071200
071300     PERFORM 2100-BAND-ASSIGN THRU 2100-EXIT.
071400     PERFORM 2200-PANDI-CALC THRU 2200-EXIT.
071500     PERFORM 3000-SUMMARY-ACCUM THRU 3000-EXIT.
071600     PERFORM 3100-SCEN-GRID-ACCUM THRU 3100-EXIT.
071700     PERFORM 3200-BAND-BREAK-ACCUM THRU 3200-EXIT.
071800     PERFORM 3300-SEASON-SENS-ACCUM THRU 3300-EXIT.
071900     PERFORM 3400-WRITE-PREPAY-DETAIL THRU 3400-EXIT.
072000
072100     PERFORM 9900-READ-LOAN THRU 9900-EXIT.
072200
072300****************************************************************
072400* 2100-BAND-ASSIGN - U8 FOUR-DIMENSION APEX2 LOOKUP.  SCORE AND
072500* LTV DEFAULT TO 700 AND 80 PERCENT WHEN THE TAPE LEFT THEM
072600* BLANK, SAME AS LPV.R00901'S 2700-APEX2-MULTIPLIER.
072700****************************************************************
072800 2100-BAND-ASSIGN.
072900     IF WS-CL-SCORE = ZERO
073000         MOVE 700 TO WS-BW-CREDIT-SCORE
073100     ELSE
073200         MOVE WS-CL-SCORE TO WS-BW-CREDIT-SCORE
073300     END-IF.
073400     EVALUATE TRUE
073500         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (1)
073600             MOVE WS-CREDIT-LABEL (1) TO WS-BW-CREDIT-BAND
073700             MOVE WS-CREDIT-MULT (1)  TO WS-BW-DIM-CREDIT
073800             MOVE 1 TO WS-BW-SUB
073900         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (2)
074000             MOVE WS-CREDIT-LABEL (2) TO WS-BW-CREDIT-BAND
074100             MOVE WS-CREDIT-MULT (2)  TO WS-BW-DIM-CREDIT
074200             MOVE 2 TO WS-BW-SUB
074300         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (3)
074400             MOVE WS-CREDIT-LABEL (3) TO WS-BW-CREDIT-BAND
074500             MOVE WS-CREDIT-MULT (3)  TO WS-BW-DIM-CREDIT
074600             MOVE 3 TO WS-BW-SUB
074700         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (4)
074800             MOVE WS-CREDIT-LABEL (4) TO WS-BW-CREDIT-BAND
074900             MOVE WS-CREDIT-MULT (4)  TO WS-BW-DIM-CREDIT
075000             MOVE 4 TO WS-BW-SUB
075100         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (5)
075200             MOVE WS-CREDIT-LABEL (5) TO WS-BW-CREDIT-BAND
075300             MOVE WS-CREDIT-MULT (5)  TO WS-BW-DIM-CREDIT
075400             MOVE 5 TO WS-BW-SUB
075500         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (6)
075600             MOVE WS-CREDIT-LABEL (6) TO WS-BW-CREDIT-BAND
075700             MOVE WS-CREDIT-MULT (6)  TO WS-BW-DIM-CREDIT
075800             MOVE 6 TO WS-BW-SUB
075900         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (7)
076000             MOVE WS-CREDIT-LABEL (7) TO WS-BW-CREDIT-BAND
076100             MOVE WS-CREDIT-MULT (7)  TO WS-BW-DIM-CREDIT
076200             MOVE 7 TO WS-BW-SUB
076300         WHEN WS-BW-CREDIT-SCORE <= WS-CREDIT-BREAKPT (8)
076400             MOVE WS-CREDIT-LABEL (8) TO WS-BW-CREDIT-BAND
076500             MOVE WS-CREDIT-MULT (8)  TO WS-BW-DIM-CREDIT
076600             MOVE 8 TO WS-BW-SUB
076700         WHEN OTHER
076800             MOVE WS-CREDIT-LABEL (9) TO WS-BW-CREDIT-BAND
076900             MOVE WS-CREDIT-MULT (9)  TO WS-BW-DIM-CREDIT
077000             MOVE 9 TO WS-BW-SUB
077100     END-EVALUATE.
077200
077300     COMPUTE WS-BW-RATE-PCT = WS-CL-RATE * 100.
077400     COMPUTE WS-BW-RATE-DELTA = WS-BW-RATE-PCT - WS-TREASURY-10Y.
077500     EVALUATE TRUE
077600         WHEN WS-BW-RATE-DELTA <= -3.00
077700             MOVE WS-RATE-DELTA-LABEL (1) TO WS-BW-RATE-BAND
077800             MOVE WS-RATE-DELTA-MULT (1)  TO WS-BW-DIM-RATE
077900         WHEN WS-BW-RATE-DELTA <= -2.00
078000             MOVE WS-RATE-DELTA-LABEL (2) TO WS-BW-RATE-BAND
078100             MOVE WS-RATE-DELTA-MULT (2)  TO WS-BW-DIM-RATE
078200         WHEN WS-BW-RATE-DELTA <= -1.00
078300             MOVE WS-RATE-DELTA-LABEL (3) TO WS-BW-RATE-BAND
078400             MOVE WS-RATE-DELTA-MULT (3)  TO WS-BW-DIM-RATE
078500         WHEN WS-BW-RATE-DELTA < 1.00
078600             MOVE WS-RATE-DELTA-LABEL (4) TO WS-BW-RATE-BAND
078700             MOVE WS-RATE-DELTA-MULT (4)  TO WS-BW-DIM-RATE
078800         WHEN WS-BW-RATE-DELTA < 2.00
078900             MOVE WS-RATE-DELTA-LABEL (5) TO WS-BW-RATE-BAND
079000             MOVE WS-RATE-DELTA-MULT (5)  TO WS-BW-DIM-RATE
079100         WHEN WS-BW-RATE-DELTA < 3.00
079200             MOVE WS-RATE-DELTA-LABEL (6) TO WS-BW-RATE-BAND
079300             MOVE WS-RATE-DELTA-MULT (6)  TO WS-BW-DIM-RATE
079400         WHEN OTHER
079500             MOVE WS-RATE-DELTA-LABEL (7) TO WS-BW-RATE-BAND
079600             MOVE WS-RATE-DELTA-MULT (7)  TO WS-BW-DIM-RATE
079700     END-EVALUATE.
079800
079900     IF WS-CL-LTV = ZERO
080000         MOVE 80 TO WS-BW-LTV-PCT
080100     ELSE
080200         COMPUTE WS-BW-LTV-PCT = WS-CL-LTV * 100
080300     END-IF.
080400     EVALUATE TRUE
080500         WHEN WS-BW-LTV-PCT < 75
080600             MOVE WS-LTV-LABEL (1) TO WS-BW-LTV-BAND
080700             MOVE WS-LTV-MULT (1)  TO WS-BW-DIM-LTV
080800         WHEN WS-BW-LTV-PCT < 80
080900             MOVE WS-LTV-LABEL (2) TO WS-BW-LTV-BAND
081000             MOVE WS-LTV-MULT (2)  TO WS-BW-DIM-LTV
081100         WHEN WS-BW-LTV-PCT < 85
081200             MOVE WS-LTV-LABEL (3) TO WS-BW-LTV-BAND
081300             MOVE WS-LTV-MULT (3)  TO WS-BW-DIM-LTV
081400         WHEN WS-BW-LTV-PCT < 90
081500             MOVE WS-LTV-LABEL (4) TO WS-BW-LTV-BAND
081600             MOVE WS-LTV-MULT (4)  TO WS-BW-DIM-LTV
081700         WHEN OTHER
081800             MOVE WS-LTV-LABEL (5) TO WS-BW-LTV-BAND
081900             MOVE WS-LTV-MULT (5)  TO WS-BW-DIM-LTV
082000     END-EVALUATE.
082100
082200     EVALUATE TRUE
082300         WHEN WS-CL-BALANCE < 50000
082400             MOVE WS-SIZE-LABEL (1) TO WS-BW-SIZE-BAND
082500             MOVE WS-SIZE-MULT (1)  TO WS-BW-DIM-SIZE
082600         WHEN WS-CL-BALANCE < 100000
082700             MOVE WS-SIZE-LABEL (2) TO WS-BW-SIZE-BAND
082800             MOVE WS-SIZE-MULT (2)  TO WS-BW-DIM-SIZE
082900         WHEN WS-CL-BALANCE < 150000
083000             MOVE WS-SIZE-LABEL (3) TO WS-BW-SIZE-BAND
083100             MOVE WS-SIZE-MULT (3)  TO WS-BW-DIM-SIZE
083200         WHEN WS-CL-BALANCE < 200000
083300             MOVE WS-SIZE-LABEL (4) TO WS-BW-SIZE-BAND
083400             MOVE WS-SIZE-MULT (4)  TO WS-BW-DIM-SIZE
083500         WHEN WS-CL-BALANCE < 250000
083600             MOVE WS-SIZE-LABEL (5) TO WS-BW-SIZE-BAND
083700             MOVE WS-SIZE-MULT (5)  TO WS-BW-DIM-SIZE
083800         WHEN WS-CL-BALANCE < 500000
083900             MOVE WS-SIZE-LABEL (6) TO WS-BW-SIZE-BAND
084000             MOVE WS-SIZE-MULT (6)  TO WS-BW-DIM-SIZE
084100         WHEN WS-CL-BALANCE < 1000000
084200             MOVE WS-SIZE-LABEL (7) TO WS-BW-SIZE-BAND
084300             MOVE WS-SIZE-MULT (7)  TO WS-BW-DIM-SIZE
084400         WHEN OTHER
084500             MOVE WS-SIZE-LABEL (8) TO WS-BW-SIZE-BAND
084600             MOVE WS-SIZE-MULT (8)  TO WS-BW-DIM-SIZE
084700     END-EVALUATE.
084800
084900     COMPUTE WS-BW-AVG-4DIM ROUNDED =
085000         (WS-BW-DIM-CREDIT + WS-BW-DIM-RATE
085100             + WS-BW-DIM-LTV + WS-BW-DIM-SIZE) / 4.
085200     MOVE WS-BW-DIM-CREDIT TO WS-BW-CREDIT-ONLY.
085300 2100-EXIT.
085400     EXIT.
085500
085600****************************************************************
085700* 2200-PANDI-CALC - U8 LEVEL MONTHLY PAYMENT.  STRAIGHT-LINE
085800* WHEN THE RATE OR TERM IS UNUSABLE, OTHERWISE THE STANDARD
085900* AMORTIZING-PAYMENT FORMULA BUILT FROM THE SAME REPEATED-
086000* MULTIPLICATION COMPOUND-RATE IDIOM AS LPV.R00901.
086100****************************************************************
086200 2200-PANDI-CALC.
086300     COMPUTE WS-PW-PERIOD-RATE = WS-CL-RATE / 12.
086400     IF WS-PW-PERIOD-RATE <= 0 OR WS-CL-REMAIN-TERM <= 0
086500         IF WS-CL-REMAIN-TERM > 0
086600             COMPUTE WS-PW-PANDI ROUNDED =
086700                 WS-CL-BALANCE / WS-CL-REMAIN-TERM
086800         ELSE
086900             MOVE WS-CL-BALANCE TO WS-PW-PANDI
087000         END-IF
087100         GO TO 2200-EXIT
087200     END-IF.
087300
087400     MOVE 1 TO WS-PW-COMPOUND-FACT.
087500     PERFORM 2210-PANDI-COMPOUND THRU 2210-EXIT
087600         VARYING WS-PW-SUB FROM 1 BY 1
087700         UNTIL WS-PW-SUB > WS-CL-REMAIN-TERM.
087800
087900     COMPUTE WS-PW-PANDI ROUNDED =
088000         WS-CL-BALANCE * WS-PW-PERIOD-RATE * WS-PW-COMPOUND-FACT
088100             / (WS-PW-COMPOUND-FACT - 1).
088200 2200-EXIT.
088300     EXIT.
088400
088500 2210-PANDI-COMPOUND.
088600     COMPUTE WS-PW-COMPOUND-FACT ROUNDED =
088700         WS-PW-COMPOUND-FACT * (1 + WS-PW-PERIOD-RATE).
088800 2210-EXIT.
088900     EXIT.
089000
089100****************************************************************
089200* 2300-NPER-LIFE - U8 CLOSED-FORM LIFE FOR ONE MULTIPLIER/RATE
089300* PAIR, CEIL(-LN(1-BR/PMT)/LN(1+R)).  CALLER LOADS WS-PW-PANDI
089400* AND WS-PW-PERIOD-RATE FIRST.  UNDEFINED (RATE OR PAYMENT BAD,
089500* OR THE BALANCE NEVER AMORTIZES AT THIS PAYMENT) SETS
089600* WS-NW-UNDEFINED-SW TO Y AND LEAVES WS-NW-LIFE-MONTHS AT ZERO.
089700****************************************************************
089800 2300-NPER-LIFE.
089900     MOVE "N" TO WS-NW-UNDEFINED-SW.
090000     MOVE ZERO TO WS-NW-LIFE-MONTHS.
090100     IF WS-PW-PERIOD-RATE <= 0 OR WS-PW-PANDI <= 0
090200         MOVE "Y" TO WS-NW-UNDEFINED-SW
090300         GO TO 2300-EXIT
090400     END-IF.
090500
090600     COMPUTE WS-NW-RATIO =
090700         WS-CL-BALANCE * WS-PW-PERIOD-RATE / WS-PW-PANDI.
090800     IF WS-NW-RATIO >= 1
090900         MOVE "Y" TO WS-NW-UNDEFINED-SW
091000         GO TO 2300-EXIT
091100     END-IF.
091200
091300     COMPUTE WS-NW-LN-ARG = 1 - WS-NW-RATIO.
091400     MOVE WS-NW-LN-ARG TO WS-LW-ARGUMENT.
091500     PERFORM 9850-LN-APPROX THRU 9850-EXIT.
091600     COMPUTE WS-NW-LN-RESULT = 0 - WS-LW-RESULT.
091700
091800     COMPUTE WS-NW-LN-DENOM = 1 + WS-PW-PERIOD-RATE.
091900     MOVE WS-NW-LN-DENOM TO WS-LW-ARGUMENT.
092000     PERFORM 9850-LN-APPROX THRU 9850-EXIT.
092100     MOVE WS-LW-RESULT TO WS-NW-LN-DENOM.
092200
092300     COMPUTE WS-NW-RAW-MONTHS = WS-NW-LN-RESULT / WS-NW-LN-DENOM.
092400     MOVE WS-NW-RAW-MONTHS TO WS-NW-INT-MONTHS.
092500     IF WS-NW-RAW-MONTHS > WS-NW-INT-MONTHS
092600         ADD 1 TO WS-NW-INT-MONTHS
092700     END-IF.
092800     MOVE WS-NW-INT-MONTHS TO WS-NW-LIFE-MONTHS.
092900 2300-EXIT.
093000     EXIT.
093100
093200****************************************************************
093300* 2400-EFFECTIVE-LIFE-PROJ - U8 MONTH-BY-MONTH PAYDOWN, GENERIC
093400* OVER THE SIX SCENARIO-GRID CELLS, THE CREDIT-BAND LIFE COLUMN
093500* AND THE SEASONING-SENSITIVITY TABLE.  CALLER LOADS WS-PP-*
093600* (BALANCE, PANDI, RATE, MULTIPLIER, SEASONED SWITCH, START AGE,
093700* REMAINING TERM) AND READS WS-PP-LIFE-MONTHS BACK.  THE LOOP
093800* VARIABLE IS FORCED PAST ITS UNTIL BOUND TO STOP EARLY ONCE THE
093900* BALANCE AMORTIZES OUT - SAME IDIOM AS 9810'S HALVING TEST.
094000****************************************************************
094100 2400-EFFECTIVE-LIFE-PROJ.
094200     COMPUTE WS-PP-PERIOD-RATE = WS-PP-RATE / 12.
094300     COMPUTE WS-PP-EXTRA-BASE ROUNDED =
094400         WS-PP-PANDI * (WS-PP-MULTIPLIER - 1).
094500     IF WS-PP-EXTRA-BASE < 0
094600         MOVE 0 TO WS-PP-EXTRA-BASE
094700     END-IF.
094800     MOVE "N" TO WS-PP-FOUND-SW.
094900     MOVE 0 TO WS-PP-LIFE-MONTHS.
095000
095100     PERFORM 2410-PROJ-ONE-MONTH THRU 2410-EXIT
095200         VARYING WS-PP-MONTH-NUM FROM 1 BY 1
095300         UNTIL WS-PP-MONTH-NUM > WS-PP-REMAIN-TERM
095400             OR WS-PP-LIFE-FOUND.
095500
095600     IF NOT WS-PP-LIFE-FOUND
095700         MOVE WS-PP-REMAIN-TERM TO WS-PP-LIFE-MONTHS
095800     END-IF.
095900 2400-EXIT.
096000     EXIT.
096100
096200 2410-PROJ-ONE-MONTH.
096300     IF WS-PP-BALANCE <= 1
096400         COMPUTE WS-PP-LIFE-MONTHS = WS-PP-MONTH-NUM - 1
096500         MOVE "Y" TO WS-PP-FOUND-SW
096600         GO TO 2410-EXIT
096700     END-IF.
096800
096900     IF WS-PP-SEASONED
097000         COMPUTE WS-PP-AGE-NOW = WS-PP-START-AGE + WS-PP-MONTH-NUM
097100         IF WS-PP-AGE-NOW <= 0
097200             MOVE 0 TO WS-PP-SEASON-MULT
097300         ELSE
097400             COMPUTE WS-PP-SEASON-MULT =
097500                 WS-PP-AGE-NOW / WS-SEASONING-RAMP
097600             IF WS-PP-SEASON-MULT > 1
097700                 MOVE 1 TO WS-PP-SEASON-MULT
097800             END-IF
097900         END-IF
098000     ELSE
098100         MOVE 1 TO WS-PP-SEASON-MULT
098200     END-IF.
098300
098400     COMPUTE WS-PP-INTEREST ROUNDED =
098500         WS-PP-BALANCE * WS-PP-PERIOD-RATE.
098600     COMPUTE WS-PP-MAX-SCHED ROUNDED =
098700         WS-PP-BALANCE * (1 + WS-PP-PERIOD-RATE).
098800     IF WS-PP-PANDI < WS-PP-MAX-SCHED
098900         MOVE WS-PP-PANDI TO WS-PP-SCHED-PAY
099000     ELSE
099100         MOVE WS-PP-MAX-SCHED TO WS-PP-SCHED-PAY
099200     END-IF.
099300     COMPUTE WS-PP-PRINCIPAL ROUNDED =
099400         WS-PP-SCHED-PAY - WS-PP-INTEREST.
099500     COMPUTE WS-PP-EXTRA-PRIN ROUNDED =
099600         WS-PP-EXTRA-BASE * WS-PP-SEASON-MULT.
099700     COMPUTE WS-PP-BALANCE ROUNDED =
099800         WS-PP-BALANCE - WS-PP-PRINCIPAL - WS-PP-EXTRA-PRIN.
099900     IF WS-PP-BALANCE < 0
100000         MOVE 0 TO WS-PP-BALANCE
100100     END-IF.
100200 2410-EXIT.
100300     EXIT.
100400
100500****************************************************************
100600* 3000-SUMMARY-ACCUM - U8 STEP 2.  ROLLS ONE LOAN INTO THE
100700* BALANCE-WEIGHTED PORTFOLIO SUMMARY FOR REPORT SECTION 2.
100800****************************************************************
100900 3000-SUMMARY-ACCUM.
101000     ADD 1 TO WS-SA-LOAN-COUNT.
101100     ADD WS-CL-BALANCE TO WS-SA-TOTAL-UPB.
101200     COMPUTE WS-SA-SUM-RATE =
101300         WS-SA-SUM-RATE + WS-BW-RATE-PCT * WS-CL-BALANCE.
101400     COMPUTE WS-SA-SUM-CREDIT =
101500         WS-SA-SUM-CREDIT + WS-CL-SCORE * WS-CL-BALANCE.
101600     COMPUTE WS-SA-SUM-LTV =
101700         WS-SA-SUM-LTV + WS-BW-LTV-PCT * WS-CL-BALANCE.
101800     COMPUTE WS-SA-SUM-AGE =
101900         WS-SA-SUM-AGE + WS-CL-AGE * WS-CL-BALANCE.
102000     COMPUTE WS-SA-SUM-REMAIN =
102100         WS-SA-SUM-REMAIN + WS-CL-REMAIN-TERM * WS-CL-BALANCE.
102200     COMPUTE WS-SA-SUM-MULT =
102300         WS-SA-SUM-MULT + WS-BW-AVG-4DIM * WS-CL-BALANCE.
102400 3000-EXIT.
102500     EXIT.
102600
102700****************************************************************
102800* 3050-SUMMARY-FINISH - DIVIDE THE SUMS DOWN TO WEIGHTED AVERAGES
102900* ONCE THE TAPE IS EXHAUSTED.  AN EMPTY TAPE PRICES TO A ZERO
103000* UPB - TREAT THAT AS A WEIGHT OF 1.0 SO THE DIVIDE DOES NOT
103100* ABEND.
103200****************************************************************
103300 3050-SUMMARY-FINISH.
103400     IF WS-SA-TOTAL-UPB = ZERO
103500         MOVE 1 TO WS-SA-TOTAL-UPB
103600     END-IF.
103700     COMPUTE WS-SA-AVG-RATE ROUNDED =
103800         WS-SA-SUM-RATE / WS-SA-TOTAL-UPB.
103900     COMPUTE WS-SA-AVG-CREDIT ROUNDED =
104000         WS-SA-SUM-CREDIT / WS-SA-TOTAL-UPB.
104100     COMPUTE WS-SA-AVG-LTV ROUNDED =
104200         WS-SA-SUM-LTV / WS-SA-TOTAL-UPB.
104300     COMPUTE WS-SA-AVG-AGE ROUNDED =
104400         WS-SA-SUM-AGE / WS-SA-TOTAL-UPB.
104500     COMPUTE WS-SA-AVG-REMAIN ROUNDED =
104600         WS-SA-SUM-REMAIN / WS-SA-TOTAL-UPB.
104700     COMPUTE WS-SA-AVG-MULT ROUNDED =
104800         WS-SA-SUM-MULT / WS-SA-TOTAL-UPB.
104900 3050-EXIT.
105000     EXIT.
105100
105200****************************************************************
105300* 3100-SCEN-GRID-ACCUM - U8 STEP 3.  NPER LIFE HAS NO MULTIPLIER
105400* INPUT SO IT IS PRICED ONCE PER LOAN AND POSTED TO BOTH SOURCE
105500* COLUMNS UNCHANGED - SEE THE 02/18/1994 CHANGE-LOG ENTRY.  THE
105600* MONTHLY-PROJECTION LIFE RUNS ALL SIX SOURCE/METHOD CELLS.
105700****************************************************************
105800 3100-SCEN-GRID-ACCUM.
105900     PERFORM 2300-NPER-LIFE THRU 2300-EXIT.
106000     PERFORM 3110-NPER-GRID-CELL THRU 3110-EXIT
106100         VARYING WS-SOURCE-SUB FROM 1 BY 1
106200         UNTIL WS-SOURCE-SUB > 2.
106300     PERFORM 3120-MOL-SOURCE THRU 3120-EXIT
106400         VARYING WS-SOURCE-SUB FROM 1 BY 1
106500         UNTIL WS-SOURCE-SUB > 2.
106600 3100-EXIT.
106700     EXIT.
106800
106900 3110-NPER-GRID-CELL.
107000     IF WS-NW-UNDEFINED
107100         GO TO 3110-EXIT
107200     END-IF.
107300     COMPUTE WS-NG-SUM-MONTHS (WS-SOURCE-SUB) =
107400         WS-NG-SUM-MONTHS (WS-SOURCE-SUB)
107500             + WS-NW-LIFE-MONTHS * WS-CL-BALANCE.
107600     ADD WS-CL-BALANCE TO WS-NG-FINITE-UPB (WS-SOURCE-SUB).
107700     MOVE "Y" TO WS-NG-ANY-FINITE-SW (WS-SOURCE-SUB).
107800 3110-EXIT.
107900     EXIT.
108000
108100 3120-MOL-SOURCE.
108200     IF WS-SOURCE-SUB = 1
108300         MOVE WS-BW-AVG-4DIM TO WS-PP-MULTIPLIER
108400     ELSE
108500         MOVE WS-BW-CREDIT-ONLY TO WS-PP-MULTIPLIER
108600     END-IF.
108700     PERFORM 3130-MOL-METHOD THRU 3130-EXIT
108800         VARYING WS-METHOD-SUB FROM 1 BY 1
108900         UNTIL WS-METHOD-SUB > 3.
109000 3120-EXIT.
109100     EXIT.
109200
109300 3130-MOL-METHOD.
109400     MOVE WS-CL-BALANCE     TO WS-PP-BALANCE.
109500     MOVE WS-PW-PANDI       TO WS-PP-PANDI.
109600     MOVE WS-CL-RATE        TO WS-PP-RATE.
109700     MOVE WS-CL-REMAIN-TERM TO WS-PP-REMAIN-TERM.
109800     EVALUATE WS-METHOD-SUB
109900         WHEN 1
110000             MOVE "N" TO WS-PP-SEASONED-SW
110100             MOVE 0   TO WS-PP-START-AGE
110200         WHEN 2
110300             MOVE "Y" TO WS-PP-SEASONED-SW
110400             MOVE WS-CL-AGE TO WS-PP-START-AGE
110500         WHEN 3
110600             MOVE "Y" TO WS-PP-SEASONED-SW
110700             MOVE 0   TO WS-PP-START-AGE
110800     END-EVALUATE.
110900     PERFORM 2400-EFFECTIVE-LIFE-PROJ THRU 2400-EXIT.
111000     COMPUTE WS-CELL-SUB =
111100         (WS-SOURCE-SUB - 1) * 3 + WS-METHOD-SUB.
111200     COMPUTE WS-MG-SUM-MONTHS (WS-CELL-SUB) =
111300         WS-MG-SUM-MONTHS (WS-CELL-SUB)
111400             + WS-PP-LIFE-MONTHS * WS-CL-BALANCE.
111500     IF WS-SOURCE-SUB = 1 AND WS-METHOD-SUB = 1
111600         MOVE WS-PP-LIFE-MONTHS TO WS-BW-FLAT-LIFE
111700     END-IF.
111800 3130-EXIT.
111900     EXIT.
112000
112100****************************************************************
112200* 3150-SCEN-GRID-FINISH - AVERAGE EACH NPER COLUMN OVER ITS OWN
112300* FINITE-NPER UPB (BLANK IF NO LOAN ON THE TAPE AMORTIZED), AND
112400* EACH PROJECTION CELL OVER THE WHOLE PORTFOLIO UPB.
112500****************************************************************
112600 3150-SCEN-GRID-FINISH.
112700     PERFORM 3160-NPER-COL-FINISH THRU 3160-EXIT
112800         VARYING WS-SOURCE-SUB FROM 1 BY 1
112900         UNTIL WS-SOURCE-SUB > 2.
113000     PERFORM 3170-MOL-CELL-FINISH THRU 3170-EXIT
113100         VARYING WS-CELL-SUB FROM 1 BY 1
113200         UNTIL WS-CELL-SUB > 6.
113300 3150-EXIT.
113400     EXIT.
113500
113600 3160-NPER-COL-FINISH.
113700     IF NOT WS-NG-ANY-FINITE (WS-SOURCE-SUB)
113800         MOVE ZERO TO WS-NG-AVG-MONTHS (WS-SOURCE-SUB)
113900                      WS-NG-AVG-YEARS (WS-SOURCE-SUB)
114000         GO TO 3160-EXIT
114100     END-IF.
114200     COMPUTE WS-NG-AVG-MONTHS (WS-SOURCE-SUB) ROUNDED =
114300         WS-NG-SUM-MONTHS (WS-SOURCE-SUB)
114400             / WS-NG-FINITE-UPB (WS-SOURCE-SUB).
114500     COMPUTE WS-NG-AVG-YEARS (WS-SOURCE-SUB) ROUNDED =
114600         WS-NG-AVG-MONTHS (WS-SOURCE-SUB) / 12.
114700 3160-EXIT.
114800     EXIT.
114900
115000 3170-MOL-CELL-FINISH.
115100     COMPUTE WS-MG-AVG-MONTHS (WS-CELL-SUB) ROUNDED =
115200         WS-MG-SUM-MONTHS (WS-CELL-SUB) / WS-SA-TOTAL-UPB.
115300     COMPUTE WS-MG-AVG-YEARS (WS-CELL-SUB) ROUNDED =
115400         WS-MG-AVG-MONTHS (WS-CELL-SUB) / 12.
115500 3170-EXIT.
115600     EXIT.
115700
115800****************************************************************
115900* 3200-BAND-BREAK-ACCUM - U8 STEP 4.  WS-BW-SUB IS THE CREDIT-
116000* BAND INDEX SET BY 2100-BAND-ASSIGN, CANONICAL ORDER 1-9.
116100****************************************************************
116200 3200-BAND-BREAK-ACCUM.
116300     ADD 1 TO WS-BB-COUNT (WS-BW-SUB).
116400     ADD WS-CL-BALANCE TO WS-BB-UPB (WS-BW-SUB).
116500     COMPUTE WS-BB-SUM-AVG-MULT (WS-BW-SUB) =
116600         WS-BB-SUM-AVG-MULT (WS-BW-SUB)
116700             + WS-BW-AVG-4DIM * WS-CL-BALANCE.
116800     COMPUTE WS-BB-SUM-CREDIT-MULT (WS-BW-SUB) =
116900         WS-BB-SUM-CREDIT-MULT (WS-BW-SUB)
117000             + WS-BW-CREDIT-ONLY * WS-CL-BALANCE.
117100     COMPUTE WS-BB-SUM-RATE (WS-BW-SUB) =
117200         WS-BB-SUM-RATE (WS-BW-SUB)
117300             + WS-BW-RATE-PCT * WS-CL-BALANCE.
117400     COMPUTE WS-BB-SUM-LIFE (WS-BW-SUB) =
117500         WS-BB-SUM-LIFE (WS-BW-SUB)
117600             + WS-BW-FLAT-LIFE * WS-CL-BALANCE.
117700 3200-EXIT.
117800     EXIT.
117900
118000****************************************************************
118100* 3250-BAND-BREAK-FINISH - EMPTY BANDS ARE SKIPPED AT PRINT TIME
118200* (SEE 9300), NOT HERE - THE AVERAGES JUST STAY ZERO.
118300****************************************************************
118400 3250-BAND-BREAK-FINISH.
118500     PERFORM 3260-BAND-CELL-FINISH THRU 3260-EXIT
118600         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 9.
118700 3250-EXIT.
118800     EXIT.
118900
119000 3260-BAND-CELL-FINISH.
119100     IF WS-BB-COUNT (WS-SUB1) = ZERO
119200         GO TO 3260-EXIT
119300     END-IF.
119400     COMPUTE WS-BB-AVG-MULT (WS-SUB1) ROUNDED =
119500         WS-BB-SUM-AVG-MULT (WS-SUB1) / WS-BB-UPB (WS-SUB1).
119600     COMPUTE WS-BB-AVG-CREDIT-MULT (WS-SUB1) ROUNDED =
119700         WS-BB-SUM-CREDIT-MULT (WS-SUB1) / WS-BB-UPB (WS-SUB1).
119800     COMPUTE WS-BB-AVG-RATE (WS-SUB1) ROUNDED =
119900         WS-BB-SUM-RATE (WS-SUB1) / WS-BB-UPB (WS-SUB1).
120000     COMPUTE WS-BB-AVG-LIFE (WS-SUB1) ROUNDED =
120100         WS-BB-SUM-LIFE (WS-SUB1) / WS-BB-UPB (WS-SUB1).
120200 3260-EXIT.
120300     EXIT.
120400
120500****************************************************************
120600* 3300-SEASON-SENS-ACCUM - U8 STEP 5.  SAME AVG-4DIM MULTIPLIER
120700* AS THE SEASONED SCENARIO-GRID CELLS, BUT THE STARTING AGE IS
120800* FORCED TO EACH OF THE ELEVEN ASSUMED-SEASONING POINTS RATHER
120900* THAN THE LOAN'S OWN AGE.
121000****************************************************************
121100 3300-SEASON-SENS-ACCUM.
121200     PERFORM 3310-SEASON-CELL THRU 3310-EXIT
121300         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
121400 3300-EXIT.
121500     EXIT.
121600
121700 3310-SEASON-CELL.
121800     MOVE WS-CL-BALANCE     TO WS-PP-BALANCE.
121900     MOVE WS-PW-PANDI       TO WS-PP-PANDI.
122000     MOVE WS-CL-RATE        TO WS-PP-RATE.
122100     MOVE WS-CL-REMAIN-TERM TO WS-PP-REMAIN-TERM.
122200     MOVE WS-BW-AVG-4DIM    TO WS-PP-MULTIPLIER.
122300     MOVE "Y" TO WS-PP-SEASONED-SW.
122400     MOVE WS-SS-ASSUMED-AGE (WS-SUB1) TO WS-PP-START-AGE.
122500     PERFORM 2400-EFFECTIVE-LIFE-PROJ THRU 2400-EXIT.
122600     COMPUTE WS-SS-SUM-MONTHS (WS-SUB1) =
122700         WS-SS-SUM-MONTHS (WS-SUB1)
122800             + WS-PP-LIFE-MONTHS * WS-CL-BALANCE.
122900 3310-EXIT.
123000     EXIT.
123100
123200****************************************************************
123300* 3350-SEASON-SENS-FINISH - BALANCE-WEIGHTED AVERAGE OVER THE
123400* WHOLE PORTFOLIO FOR EACH OF THE ELEVEN ASSUMED AGES.
123500****************************************************************
123600 3350-SEASON-SENS-FINISH.
123700     PERFORM 3360-SEASON-CELL-FINISH THRU 3360-EXIT
123800         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
123900 3350-EXIT.
124000     EXIT.
124100
124200 3360-SEASON-CELL-FINISH.
124300     COMPUTE WS-SS-AVG-MONTHS (WS-SUB1) ROUNDED =
124400         WS-SS-SUM-MONTHS (WS-SUB1) / WS-SA-TOTAL-UPB.
124500     COMPUTE WS-SS-AVG-YEARS (WS-SUB1) ROUNDED =
124600         WS-SS-AVG-MONTHS (WS-SUB1) / 12.
124700 3360-EXIT.
124800     EXIT.
124900
125000****************************************************************
125100* 3400-WRITE-PREPAY-DETAIL - U8 STEP 6, ONE LINE PER LOAN.
125200****************************************************************
125300 3400-WRITE-PREPAY-DETAIL.
125400     MOVE WS-CL-LOAN-ID       TO PPD-LOAN-ID.
125500     MOVE WS-BW-CREDIT-BAND   TO PPD-CREDIT-BAND.
125600     MOVE WS-BW-DIM-CREDIT    TO PPD-DIM-CREDIT.
125700     MOVE WS-BW-RATE-BAND     TO PPD-RATE-DELTA-BAND.
125800     MOVE WS-BW-DIM-RATE      TO PPD-DIM-RATE-DELTA.
125900     MOVE WS-BW-LTV-BAND      TO PPD-LTV-BAND.
126000     MOVE WS-BW-DIM-LTV       TO PPD-DIM-LTV.
126100     MOVE WS-BW-SIZE-BAND     TO PPD-SIZE-BAND.
126200     MOVE WS-BW-DIM-SIZE      TO PPD-DIM-SIZE.
126300     MOVE WS-BW-AVG-4DIM      TO PPD-AVG-4DIM.
126400     MOVE WS-CL-BALANCE       TO PPD-BALANCE.
126500     MOVE WS-PW-PANDI         TO PPD-PANDI.
126600     MOVE WS-BW-RATE-PCT      TO PPD-RATE-PCT.
126700     MOVE WS-CL-REMAIN-TERM   TO PPD-REMAINING-TERM.
126800     MOVE WS-CL-AGE           TO PPD-LOAN-AGE.
126900     WRITE PREPAY-LOAN-DETAIL.
127000 3400-EXIT.
127100     EXIT.
127200
127300****************************************************************
127400* 2900-SURVIVAL-LIFE-METRICS - U9.  BUCKET-LEVEL DIAGNOSTIC ONLY,
127500* NOT PRINTED ON THIS REPORT - SEE THE 03/19/2001 AND 04/14/2001
127600* CHANGE-LOG ENTRIES.  SETS UP THE ONE REPRESENTATIVE P-AND-I
127700* PAYMENT (OFF THE PORTFOLIO'S AVERAGE LOAN) ONCE, THEN DRIVES
127800* 2905-BUCKET-SURVIVAL ONCE PER WS-HAZ-TABLE ROW SO EACH RISK
127900* BUCKET GETS ITS OWN HAZARD-BASED SURVIVAL CURVE AND ITS OWN
128000* 50-PERCENT LIFE, MEAN LIFE, CONDITIONAL REMAINING LIFE AT THE
128100* PORTFOLIO'S AVERAGE SEASONING, AND PRICE FROM THAT LIFE.
128200****************************************************************
128300 2900-SURVIVAL-LIFE-METRICS.
128400     IF WS-SA-LOAN-COUNT = ZERO
128500         GO TO 2900-EXIT
128600     END-IF.
128700     COMPUTE WS-CL-BALANCE = WS-SA-TOTAL-UPB / WS-SA-LOAN-COUNT.
128800     COMPUTE WS-CL-RATE = WS-SA-AVG-RATE / 100.
128900     MOVE WS-SA-AVG-REMAIN TO WS-CL-REMAIN-TERM.
129000     PERFORM 2200-PANDI-CALC THRU 2200-EXIT.
129100     IF WS-CL-REMAIN-TERM > 360
129200         MOVE 360 TO WS-SC-MONTHS
129300     ELSE
129400         MOVE WS-CL-REMAIN-TERM TO WS-SC-MONTHS
129500     END-IF.
129600     MOVE WS-SA-AVG-AGE TO WS-SW-COND-AGE.
129700
129800     PERFORM 2905-BUCKET-SURVIVAL THRU 2905-EXIT
129900         VARYING WS-SUB2 FROM 1 BY 1
130000         UNTIL WS-SUB2 > 5.
130100 2900-EXIT.
130200     EXIT.
130300
130400****************************************************************
130500* 2905-BUCKET-SURVIVAL - ONE PASS OF THE U9 DIAGNOSTIC FOR THE
130600* RISK BUCKET AT WS-HAZ-TABLE (WS-SUB2) - BUILDS THAT BUCKET'S
130700* HAZARD-BASED CURVE, THEN FILES ITS FOUR ANSWERS AWAY IN
130800* WS-BKT-SURV-RESULTS (WS-SUB2).
130900****************************************************************
131000 2905-BUCKET-SURVIVAL.
131100     PERFORM 2850-BUILD-SURVIVAL-CURVE THRU 2850-EXIT.
131200
131300     MOVE "N" TO WS-SW-FOUND-SW.
131400     MOVE ZERO TO WS-SW-SUM-SURVIVAL.
131500     PERFORM 2910-HALF-MEAN-LIFE THRU 2910-EXIT
131600         VARYING WS-SW-SUB FROM 1 BY 1
131700         UNTIL WS-SW-SUB > WS-SC-MONTHS.
131800     IF NOT WS-SW-FOUND
131900         COMPUTE WS-SW-HALF-LIFE = WS-SC-MONTHS + 1
132000     END-IF.
132100     MOVE WS-SW-SUM-SURVIVAL TO WS-SW-MEAN-LIFE.
132200
132300     PERFORM 2950-COND-REMAINING-LIFE THRU 2950-EXIT.
132400     PERFORM 2980-PRICE-FROM-LIFE THRU 2980-EXIT.
132500
132600     MOVE WS-SW-HALF-LIFE  TO WS-BR-HALF-LIFE (WS-SUB2).
132700     MOVE WS-SW-MEAN-LIFE  TO WS-BR-MEAN-LIFE (WS-SUB2).
132800     MOVE WS-SW-COND-LIFE  TO WS-BR-COND-LIFE (WS-SUB2).
132900     MOVE WS-SW-PRICE-PV   TO WS-BR-PRICE-PV (WS-SUB2).
133000 2905-EXIT.
133100     EXIT.
133200
133300 2910-HALF-MEAN-LIFE.
133400     ADD WS-SC-SURVIVAL (WS-SW-SUB + 1) TO WS-SW-SUM-SURVIVAL.
133500     IF WS-SW-FOUND
133600         GO TO 2910-EXIT
133700     END-IF.
133800     IF WS-SC-SURVIVAL (WS-SW-SUB + 1) <= 0.5
133900         MOVE WS-SW-SUB TO WS-SW-HALF-LIFE
134000         MOVE "Y" TO WS-SW-FOUND-SW
134100     END-IF.
134200 2910-EXIT.
134300     EXIT.
134400
134500****************************************************************
134600* 2850-BUILD-SURVIVAL-CURVE - U2 HAZARD-BASED SURVIVAL CURVE FOR
134700* THE BUCKET AT WS-HAZ-TABLE (WS-SUB2), CAPPED AT WS-SC-MONTHS.
134800* WS-SC-SURVIVAL (1) IS MONTH ZERO, ALWAYS 1.0; EACH MONTH AFTER
134900* THAT IS S(M) = E**(-(HAZARD/12)*M) OFF 9800-EXP-APPROX - SEE
135000* THE 04/14/2001 CHANGE-LOG ENTRY.
135100****************************************************************
135200 2850-BUILD-SURVIVAL-CURVE.
135300     MOVE WS-HZ-HAZARD (WS-SUB2) TO WS-SW-BUCKET-HAZARD.
135400     MOVE 1.000000 TO WS-SC-SURVIVAL (1).
135500     PERFORM 2860-CURVE-MONTH THRU 2860-EXIT
135600         VARYING WS-SW-SUB FROM 1 BY 1
135700         UNTIL WS-SW-SUB > WS-SC-MONTHS.
135800 2850-EXIT.
135900     EXIT.
136000
136100****************************************************************
136200* 2860-CURVE-MONTH - ONE MONTH OF THE HAZARD CURVE.  THE EXPONENT
136300* IS NEGATIVE, SO 9800-EXP-APPROX RETURNS A FRACTION - EXACTLY
136400* THE SURVIVAL PROBABILITY U2 CALLS FOR.
136500****************************************************************
136600 2860-CURVE-MONTH.
136700     COMPUTE WS-EW-ARGUMENT ROUNDED =
136800         -1 * (WS-SW-BUCKET-HAZARD / 12) * WS-SW-SUB.
136900     PERFORM 9800-EXP-APPROX THRU 9800-EXIT.
137000     MOVE WS-EW-RESULT TO WS-SC-SURVIVAL (WS-SW-SUB + 1).
137100 2860-EXIT.
137200     EXIT.
137300
137400****************************************************************
137500* 2950-COND-REMAINING-LIFE - EXPECTED MONTHS LEFT GIVEN THE LOAN
137600* HAS ALREADY SURVIVED TO WS-SW-COND-AGE.
137700****************************************************************
137800 2950-COND-REMAINING-LIFE.
137900     IF WS-SW-COND-AGE <= 0
138000         MOVE WS-SW-HALF-LIFE TO WS-SW-COND-LIFE
138100         GO TO 2950-EXIT
138200     END-IF.
138300     IF WS-SW-COND-AGE > WS-SC-MONTHS
138400         MOVE ZERO TO WS-SW-COND-LIFE
138500         GO TO 2950-EXIT
138600     END-IF.
138700     MOVE WS-SC-SURVIVAL (WS-SW-COND-AGE + 1)
138800         TO WS-SW-ANCHOR-SURV.
138900     IF WS-SW-ANCHOR-SURV <= 0
139000         MOVE ZERO TO WS-SW-COND-LIFE
139100         GO TO 2950-EXIT
139200     END-IF.
139300
139400     MOVE "N" TO WS-SW-FOUND-SW.
139500     PERFORM 2960-COND-LIFE-SCAN THRU 2960-EXIT
139600         VARYING WS-SW-SUB FROM WS-SW-COND-AGE BY 1
139700         UNTIL WS-SW-SUB > WS-SC-MONTHS
139800             OR WS-SW-FOUND.
139900     IF NOT WS-SW-FOUND
140000         COMPUTE WS-SW-COND-LIFE = WS-SC-MONTHS - WS-SW-COND-AGE
140100     END-IF.
140200 2950-EXIT.
140300     EXIT.
140400
140500 2960-COND-LIFE-SCAN.
140600     COMPUTE WS-SW-TARGET-SURV =
140700         WS-SC-SURVIVAL (WS-SW-SUB + 1) / WS-SW-ANCHOR-SURV.
140800     IF WS-SW-TARGET-SURV <= 0.5
140900         COMPUTE WS-SW-COND-LIFE = WS-SW-SUB - WS-SW-COND-AGE
141000         MOVE "Y" TO WS-SW-FOUND-SW
141100     END-IF.
141200 2960-EXIT.
141300     EXIT.
141400
141500****************************************************************
141600* 2980-PRICE-FROM-LIFE - PV OF AN ANNUITY P-AND-I OVER THE 50-
141700* PERCENT LIFE, DISCOUNTED AT THE 7-PERCENT TARGET YIELD.
141800****************************************************************
141900 2980-PRICE-FROM-LIFE.
142000     IF WS-SW-HALF-LIFE <= 0 OR WS-CL-BALANCE <= 0
142100         MOVE ZERO TO WS-SW-PRICE-PV
142200         GO TO 2980-EXIT
142300     END-IF.
142400     MOVE WS-SW-HALF-LIFE TO WS-CL-REMAIN-TERM.
142500     PERFORM 2200-PANDI-CALC THRU 2200-EXIT.
142600     MOVE WS-PW-PANDI TO WS-SW-PRICE-PMT.
142700     MOVE 1 TO WS-SW-DISCOUNT-FACT.
142800     MOVE ZERO TO WS-SW-PRICE-PV.
142900     PERFORM 2990-PRICE-MONTH THRU 2990-EXIT
143000         VARYING WS-SW-SUB FROM 1 BY 1
143100         UNTIL WS-SW-SUB > WS-SW-HALF-LIFE.
143200 2980-EXIT.
143300     EXIT.
143400
143500 2990-PRICE-MONTH.
143600     COMPUTE WS-SW-DISCOUNT-FACT ROUNDED =
143700         WS-SW-DISCOUNT-FACT / (1 + WS-SW-DISCOUNT-RATE).
143800     COMPUTE WS-SW-PRICE-PV ROUNDED =
143900         WS-SW-PRICE-PV
144000             + WS-SW-PRICE-PMT * WS-SW-DISCOUNT-FACT.
144100 2990-EXIT.
144200     EXIT.
144300
144400****************************************************************
144500* 9000-HEADING-RTN - U10, PAGE 1 OF THIS RUN'S REPORT.
144600****************************************************************
144700 9000-HEADING-RTN.
144800     ADD 1 TO WS-RPT-PAGE-NO.
144900     MOVE WS-RPT-PAGE-NO TO WS-H1-PAGE.
145000     WRITE REPORT-LINE FROM WS-RPT-HEADING-1
145100         AFTER ADVANCING PAGE.
145200     MOVE "SECTION 2 - SUMMARY" TO WS-H2-TITLE.
145300     WRITE REPORT-LINE FROM WS-RPT-HEADING-2
145400         AFTER ADVANCING 2 LINES.
145500 9000-EXIT.
145600     EXIT.
145700
145800****************************************************************
145900* 9100-SUMMARY-RTN - U10 REPORT SECTION 2.
146000****************************************************************
146100 9100-SUMMARY-RTN.
146200     MOVE WS-SA-LOAN-COUNT TO WS-SL-COUNT.
146300     MOVE WS-SA-TOTAL-UPB  TO WS-SL-UPB.
146400     WRITE REPORT-LINE FROM WS-RPT-SUMMARY-LINE
146500         AFTER ADVANCING 2 LINES.
146600     MOVE WS-SA-AVG-RATE   TO WS-SL2-RATE.
146700     MOVE WS-SA-AVG-CREDIT TO WS-SL2-CREDIT.
146800     MOVE WS-SA-AVG-LTV    TO WS-SL2-LTV.
146900     WRITE REPORT-LINE FROM WS-RPT-SUMMARY-LINE-2
147000         AFTER ADVANCING 1 LINE.
147100     MOVE WS-SA-AVG-AGE    TO WS-SL3-AGE.
147200     MOVE WS-SA-AVG-REMAIN TO WS-SL3-REMAIN.
147300     MOVE WS-TREASURY-10Y  TO WS-SL3-TREASURY.
147400     MOVE WS-SA-AVG-MULT   TO WS-SL3-MULT.
147500     WRITE REPORT-LINE FROM WS-RPT-SUMMARY-LINE-3
147600         AFTER ADVANCING 1 LINE.
147700 9100-EXIT.
147800     EXIT.
147900
148000****************************************************************
148100* 9200-SCEN-GRID-RTN - U10 REPORT SECTION 3, SIX-CELL GRID.
148200* ONE LINE PER AVG-4DIM/CREDIT-ONLY X NPER/MOL/FLAT CELL, WITH
148300* THE NPER CROSS-CHECK COLUMN CARRIED FROM THE SOURCE'S OWN
148400* NPER-GRID ENTRY (BLANK WHEN NO LOAN ON THE TAPE HAD A FINITE
148500* CLOSED-FORM LIFE - SEE 3110-NPER-GRID-CELL).
148600****************************************************************
148700 9200-SCEN-GRID-RTN.
148800     MOVE "SECTION 3 - SCENARIO GRID" TO WS-H2-TITLE.
148900     WRITE REPORT-LINE FROM WS-RPT-HEADING-2
149000         AFTER ADVANCING 2 LINES.
149100     PERFORM 9210-SCEN-GRID-LINE THRU 9210-EXIT
149200         VARYING WS-CELL-SUB FROM 1 BY 1
149300         UNTIL WS-CELL-SUB > 6.
149400 9200-EXIT.
149500     EXIT.
149600
149700 9210-SCEN-GRID-LINE.
149800     COMPUTE WS-SOURCE-SUB =
149900         (WS-CELL-SUB - 1) / 3 + 1.
150000     MOVE WS-MG-LABEL (WS-CELL-SUB) TO WS-SG-LABEL.
150100     MOVE WS-MG-AVG-MONTHS (WS-CELL-SUB) TO WS-SG-PROJ-MOS.
150200     MOVE WS-MG-AVG-YEARS (WS-CELL-SUB) TO WS-SG-PROJ-YRS.
150300     IF WS-NG-ANY-FINITE (WS-SOURCE-SUB)
150400         MOVE WS-NG-AVG-MONTHS (WS-SOURCE-SUB)
150500             TO WS-SG-NPER-MOS
150600         MOVE WS-NG-AVG-YEARS (WS-SOURCE-SUB)
150700             TO WS-SG-NPER-YRS
150800     ELSE
150900         MOVE ZERO TO WS-SG-NPER-MOS
151000         MOVE ZERO TO WS-SG-NPER-YRS
151100     END-IF.
151200     WRITE REPORT-LINE FROM WS-RPT-SCENARIO-LINE
151300         AFTER ADVANCING 1 LINE.
151400 9210-EXIT.
151500     EXIT.
151600
151700****************************************************************
151800* 9300-BAND-BREAK-RTN - U10 REPORT SECTION 4.  EMPTY BANDS ARE
151900* SKIPPED RATHER THAN PRINTED AS ZERO LINES - RQ-0217, 03/19/01.
152000****************************************************************
152100 9300-BAND-BREAK-RTN.
152200     MOVE "SECTION 4 - CREDIT BAND" TO WS-H2-TITLE.
152300     WRITE REPORT-LINE FROM WS-RPT-HEADING-2
152400         AFTER ADVANCING 2 LINES.
152500     PERFORM 9310-BAND-BREAK-LINE THRU 9310-EXIT
152600         VARYING WS-SUB1 FROM 1 BY 1
152700         UNTIL WS-SUB1 > 9.
152800 9300-EXIT.
152900     EXIT.
153000
153100 9310-BAND-BREAK-LINE.
153200     IF WS-BB-COUNT (WS-SUB1) = ZERO
153300         GO TO 9310-EXIT
153400     END-IF.
153500     MOVE WS-CREDIT-LABEL (WS-SUB1) TO WS-BL-BAND.
153600     MOVE WS-BB-COUNT (WS-SUB1)     TO WS-BL-COUNT.
153700     MOVE WS-BB-UPB (WS-SUB1)       TO WS-BL-UPB.
153800     MOVE WS-BB-AVG-MULT (WS-SUB1)  TO WS-BL-AVG-MULT.
153900     MOVE WS-BB-AVG-CREDIT-MULT (WS-SUB1)
154000         TO WS-BL-CREDIT-MULT.
154100     MOVE WS-BB-AVG-RATE (WS-SUB1)  TO WS-BL-AVG-RATE.
154200     MOVE WS-BB-AVG-LIFE (WS-SUB1)  TO WS-BL-LIFE-MOS.
154300     WRITE REPORT-LINE FROM WS-RPT-BAND-LINE
154400         AFTER ADVANCING 1 LINE.
154500 9310-EXIT.
154600     EXIT.
154700
154800****************************************************************
154900* 9400-SEASON-SENS-RTN - U10 REPORT SECTION 5, ELEVEN-POINT
155000* SEASONING SENSITIVITY TABLE (ASSUMED AGE 0 THRU 60 BY 6).
155100****************************************************************
155200 9400-SEASON-SENS-RTN.
155300     MOVE "SECTION 5 - SEASONING" TO WS-H2-TITLE.
155400     WRITE REPORT-LINE FROM WS-RPT-HEADING-2
155500         AFTER ADVANCING 2 LINES.
155600     PERFORM 9410-SEASON-SENS-LINE THRU 9410-EXIT
155700         VARYING WS-SUB1 FROM 1 BY 1
155800         UNTIL WS-SUB1 > 11.
155900 9400-EXIT.
156000     EXIT.
156100
156200 9410-SEASON-SENS-LINE.
156300     MOVE WS-SS-ASSUMED-AGE (WS-SUB1) TO WS-NL-AGE.
156400     MOVE WS-SS-AVG-MONTHS (WS-SUB1)  TO WS-NL-LIFE-MOS.
156500     MOVE WS-SS-AVG-YEARS (WS-SUB1)   TO WS-NL-LIFE-YRS.
156600     WRITE REPORT-LINE FROM WS-RPT-SEASON-LINE
156700         AFTER ADVANCING 1 LINE.
156800 9410-EXIT.
156900     EXIT.
157000
157100****************************************************************
157200* 9800-EXP-APPROX - E RAISED TO WS-EW-ARGUMENT, NO INTRINSIC
157300* FUNCTION ON THIS COMPILER.  HALVE THE ARGUMENT UNTIL IT IS
157400* INSIDE PLUS-OR-MINUS ONE HALF, TAYLOR-SERIES THAT DOWN TO
157500* TWELVE TERMS, THEN SQUARE THE RESULT BACK UP ONE TIME PER
157600* HALVING.  RESTATED FROM R00901'S COPY OF THE SAME ROUTINE -
157700* SEE THAT MEMBER IF THIS ONE EVER NEEDS TO CHANGE.
157800****************************************************************
157900 9800-EXP-APPROX.
158000     MOVE WS-EW-ARGUMENT TO WS-EW-HALVED.
158100     MOVE 0 TO WS-EW-HALVINGS.
158200     PERFORM 9810-HALVE-ARG THRU 9810-EXIT
158300         UNTIL (WS-EW-HALVED <= 0.5 AND
158400                WS-EW-HALVED >= -0.5)
158500            OR WS-EW-HALVINGS > 8.
158600
158700     MOVE 1 TO WS-EW-TERM.
158800     MOVE 1 TO WS-EW-RESULT.
158900     PERFORM 9820-TAYLOR-TERM THRU 9820-EXIT
159000         VARYING WS-EW-SUB FROM 1 BY 1
159100         UNTIL WS-EW-SUB > 12.
159200
159300     PERFORM 9830-SQUARE-RESULT THRU 9830-EXIT
159400         VARYING WS-EW-SQ-SUB FROM 1 BY 1
159500         UNTIL WS-EW-SQ-SUB > WS-EW-HALVINGS.
159600 9800-EXIT.
159700     EXIT.
159800
159900 9810-HALVE-ARG.
160000     COMPUTE WS-EW-HALVED = WS-EW-HALVED / 2.
160100     ADD 1 TO WS-EW-HALVINGS.
160200 9810-EXIT.
160300     EXIT.
160400
160500 9820-TAYLOR-TERM.
160600     COMPUTE WS-EW-TERM ROUNDED =
160700         WS-EW-TERM * WS-EW-HALVED / WS-EW-SUB.
160800     ADD WS-EW-TERM TO WS-EW-RESULT.
160900 9820-EXIT.
161000     EXIT.
161100
161200 9830-SQUARE-RESULT.
161300     COMPUTE WS-EW-RESULT ROUNDED =
161400         WS-EW-RESULT * WS-EW-RESULT.
161500 9830-EXIT.
161600     EXIT.
161700
161800****************************************************************
161900* 9850-LN-APPROX - NATURAL LOG OF WS-LW-ARGUMENT, NO INTRINSIC
162000* FUNCTION ON THIS COMPILER.  USES THE U=(X-1)/(X+1) IDENTITY
162100* LN(X) = 2*(U + U**3/3 + U**5/5 + ...) WHICH CONVERGES QUICKLY
162200* FOR THE NEAR-ONE ARGUMENTS THIS PROGRAM FEEDS IT.  RESTATED
162300* FROM R00901'S COPY - SAME CAVEAT AS 9800 ABOVE.
162400****************************************************************
162500 9850-LN-APPROX.
162600     COMPUTE WS-LW-U =
162700         (WS-LW-ARGUMENT - 1) / (WS-LW-ARGUMENT + 1).
162800     COMPUTE WS-LW-U-SQ = WS-LW-U * WS-LW-U.
162900     MOVE WS-LW-U TO WS-LW-TERM.
163000     MOVE WS-LW-U TO WS-LW-RESULT.
163100     PERFORM 9860-ATANH-TERM THRU 9860-EXIT
163200         VARYING WS-LW-SUB FROM 1 BY 1
163300         UNTIL WS-LW-SUB > 10.
163400     COMPUTE WS-LW-RESULT ROUNDED = WS-LW-RESULT * 2.
163500 9850-EXIT.
163600     EXIT.
163700
163800 9860-ATANH-TERM.
163900     COMPUTE WS-LW-TERM ROUNDED = WS-LW-TERM * WS-LW-U-SQ.
164000     COMPUTE WS-LW-RESULT ROUNDED =
164100         WS-LW-RESULT + (WS-LW-TERM / (2 * WS-LW-SUB + 1)).
164200 9860-EXIT.
164300     EXIT.
164400
164500****************************************************************
164600* 9900-READ-LOAN - NEXT LOAN OFF THE TAPE, SET THE EOF SWITCH
164700* WHEN THE TAPE RUNS OUT.
164800****************************************************************
164900 9900-READ-LOAN.
165000     READ LOAN-FILE
165100         AT END
165200             MOVE "NO " TO WS-MORE-LOANS
165300     END-READ.
165400 9900-EXIT.
165500     EXIT.
