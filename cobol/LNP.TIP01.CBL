000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        LNP-TIP01.
000300 AUTHOR.            R HASKELL.
000400 INSTALLATION.      DST SYSTEMS - LOAN PACKAGE VALUATION.
000500 DATE-WRITTEN.      03/14/1988.
000600 DATE-COMPILED.     03/14/1988.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000* LNP.TIP01  -  LOAN TAPE POSITION RECORD
001100* ONE RECORD PER LOAN ON THE INCOMING PACKAGE TAPE.  THIS MEMBER
001200* IS COPIED BY HAND (NOT COPYLIB'D) INTO LPV.R00901 AND
001300* LPV.R00902 - KEEP ALL THREE IN STEP WHEN A FIELD CHANGES.
001400****************************************************************
001500* CHANGE LOG
001600* ---------- ---- ------- --------------------------------------
001700* 03/14/1988 RH    CR0118  ORIGINAL LAYOUT - 10-FIELD LOAN TAPE.
001800* 09/02/1988 RH    CR0142  ADDED LOAN-AGE (SEASONING) FIELD.
001900* 01/19/1990 DLW   CR0203  CREDIT-SCORE WIDENED TO 9(3) FOR FICO.
002000* 06/11/1991 DLW   CR0241  LTV WIDENED TO 9V9(4), WAS 9V99.
002100* 11/30/1992 PKS   CR0309  STATE MAY NOW BE SPACES - SEE 88-LEVEL
002200*                          WS-STATE-MISSING IN WS-LOAN-RECORD.
002300* 02/05/1995 PKS   CR0388  DOC'D DEFAULT RULES FOR MISSING SCORE
002400*                          AND LTV (SEE WS-LOAN-DEFAULTS).
002500* 08/22/1997 MTC   CR0455  NO FUNCTIONAL CHANGE - REFORMATTED FOR
002600*                          COPYLIB STANDARDS REVIEW.
002700* 04/01/1999 MTC   CR0512  Y2K REMEDIATION - NO DATE FIELDS ON
002800*                          THIS RECORD, REVIEWED AND SIGNED OFF.
002900* 07/17/2001 JQA   CR0560  ADDED WS-LOAN-RECORD EDIT COPY AND THE
003000*                          RATE-AS-PERCENT REDEFINES FOR USE BY
003100*                          THE APEX2 BAND EDIT IN LPV.R00902.
003200****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-3090.
003700 OBJECT-COMPUTER.   IBM-3090.
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT LOAN-FILE ASSIGN TO LOANTAPE
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600* LOAN-RECORD - ONE PER LOAN, GROUPED BY PACKAGE-ID ON THE TAPE.
004700 FD  LOAN-FILE
004800     LABEL RECORDS ARE STANDARD
004900     RECORD CONTAINS 57 CHARACTERS
005000     DATA RECORD IS LOAN-RECORD.
005100
005200 01  LOAN-RECORD.
005300     05  LN-LOAN-ID            PIC X(10).
005400     05  LN-PACKAGE-ID         PIC X(10).
005500     05  LN-UNPAID-BALANCE     PIC S9(9)V99.
005600     05  LN-INTEREST-RATE      PIC 9V9(6).
005700     05  LN-ORIGINAL-TERM      PIC 9(3).
005800     05  LN-REMAINING-TERM     PIC 9(3).
005900     05  LN-LOAN-AGE           PIC 9(3).
006000     05  LN-CREDIT-SCORE       PIC 9(3).
006100     05  LN-LTV                PIC 9V9(4).
006200     05  LN-STATE              PIC X(2).
006300
006400* PACKAGE HEADER RECORD DOES NOT APPEAR ON THIS TAPE - SEE
006500* PKG.TIP02 FOR THE PACKAGE-RECORD HEADER-FILE LAYOUT.
006600
006700 WORKING-STORAGE SECTION.
006800****************************************************************
006900* WS-LOAN-RECORD - EDIT COPY OF LOAN-RECORD, DISPLAY FOR DISPLAY,
007000* USED BY THE BUCKET-ASSIGNMENT AND VALUATION EDITS.
007100****************************************************************
007200 01  WS-LOAN-RECORD.
007300     05  WS-LOAN-ID            PIC X(10).
007400     05  WS-PACKAGE-ID         PIC X(10).
007500     05  WS-UNPAID-BALANCE     PIC S9(9)V99.
007600     05  WS-INTEREST-RATE      PIC 9V9(6).
007700     05  WS-ORIGINAL-TERM      PIC 9(3).
007800     05  WS-REMAINING-TERM     PIC 9(3).
007900     05  WS-LOAN-AGE           PIC 9(3).
008000     05  WS-CREDIT-SCORE       PIC 9(3).
008100         88  WS-SCORE-MISSING      VALUE ZERO.
008200     05  WS-LTV                PIC 9V9(4).
008300         88  WS-LTV-MISSING        VALUE ZERO.
008400     05  WS-STATE              PIC X(2).
008500         88  WS-STATE-MISSING      VALUE SPACES.
008600     05  FILLER                PIC X(05).
008700
008800* RATE-AS-PERCENT VIEW - SAME 7 BYTES AS WS-INTEREST-RATE, IMPLIED
008900* DECIMAL SHIFTED 2 PLACES RIGHT, I.E. RATE TIMES 100.  0.065000
009000* ON THE TAPE READS AS 006.5000 HERE - NO COMPUTE NEEDED.
009100 01  WS-LOAN-RATE-PCT-VIEW REDEFINES WS-LOAN-RECORD.
009200     05  FILLER                PIC X(31).
009300     05  WS-RATE-AS-WHOLE      PIC 9(3).
009400     05  WS-RATE-AS-DECIML     PIC V9(4).
009500     05  FILLER                PIC X(24).
009600
009700* KEY VIEW - ID+PACKAGE-ID AS ONE 20-BYTE SORT/MATCH KEY, USED BY
009800* THE PACKAGE CONTROL BREAK IN LPV.R00901.
009900 01  WS-LOAN-KEY-VIEW REDEFINES WS-LOAN-RECORD.
010000     05  WS-COMBINED-KEY       PIC X(20).
010100     05  FILLER                PIC X(42).
010200
010300* RISK-PAIR VIEW - CREDIT-SCORE AND LTV LIFTED OUT TOGETHER FOR
010400* THE ONE-TEST BUCKET EDIT IN 2100-ASSIGN-BUCKET.
010500 01  WS-LOAN-RISK-VIEW REDEFINES WS-LOAN-RECORD.
010600     05  FILLER                PIC X(47).
010700     05  WS-RISK-CREDIT-SCORE  PIC 9(3).
010800     05  WS-RISK-LTV           PIC 9V9(4).
010900     05  FILLER                PIC X(07).
011000
011100 01  WS-LOAN-DEFAULTS.
011200     05  WS-DEFAULT-SCORE      PIC 9(3)      VALUE 700.
011300     05  WS-DEFAULT-LTV        PIC 9V9(4)    VALUE 0.8000.
011400
011500 01  WS-LNP-RECORD-COUNT       PIC 9(7)      COMP VALUE ZERO.
011600
011700 PROCEDURE DIVISION.
011800 0000-LNP-TIP01.
011900     STOP RUN.
