000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PPD-TIP05.
000300 AUTHOR.            R HASKELL.
000400 INSTALLATION.      DST SYSTEMS - LOAN PACKAGE VALUATION.
000500 DATE-WRITTEN.      05/09/1988.
000600 DATE-COMPILED.     05/09/1988.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000* PPD.TIP05  -  PREPAYMENT LOAN DETAIL AND APEX2 BAND TABLES
001100* ONE PREPAY-LOAN-DETAIL RECORD IS WRITTEN TO PREPAY-FILE PER
001200* LOAN BY LPV.R00902.  THE FOUR APEX2 BAND TABLES BELOW ARE
001300* PRICING'S QUARTERLY MULTIPLIER WORKSHEET, LOADED HERE BY THE
001400* USUAL FILLER/REDEFINES TRICK SO THE WORKSHEET NUMBERS CAN BE
001500* READ OFF THIS MEMBER WITHOUT A COMPILE.
001600****************************************************************
001700* CHANGE LOG
001800* ---------- ---- ------- --------------------------------------
001900* 05/09/1988 RH    CR0122  ORIGINAL LAYOUT - CREDIT TABLE ONLY.
002000* 11/21/1989 RH    CR0171  ADDED RATE-DELTA TABLE.
002100* 04/06/1991 DLW   CR0227  ADDED LTV AND LOAN-SIZE TABLES AND THE
002200*                          AVG-4DIM COLUMN - PRICING MOVED FROM A
002300*                          CREDIT-ONLY MULTIPLIER TO A BLENDED
002400*                          FOUR-FACTOR MULTIPLIER THIS QUARTER.
002500* 02/18/1994 PKS   CR0352  ADDED PANDI AND RATE-PCT COLUMNS.
002600* 04/01/1999 MTC   CR0516  Y2K REMEDIATION - NO DATE FIELDS ON
002700*                          THIS RECORD, REVIEWED AND SIGNED OFF.
002800* 01/22/2001 JQA   CR0565  2001-Q1 WORKSHEET REFRESH - CREDIT AND
002900*                          RATE-DELTA MULTIPLIERS REPRICED.
003000****************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-3090.
003500 OBJECT-COMPUTER.   IBM-3090.
003600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PREPAY-FILE ASSIGN TO PREPAY
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400* PREPAY-LOAN-DETAIL - ONE PER LOAN, WRITTEN BY LPV.R00902 AFTER
004500* THE FOUR-DIMENSION BAND LOOKUP AND THE P&I EDIT.
004600 FD  PREPAY-FILE
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 131 CHARACTERS
004900     DATA RECORD IS PREPAY-LOAN-DETAIL.
005000
005100 01  PREPAY-LOAN-DETAIL.
005200     05  PPD-LOAN-ID           PIC X(10).
005300     05  PPD-CREDIT-BAND       PIC X(12).
005400     05  PPD-DIM-CREDIT        PIC 9V9(4).
005500     05  PPD-RATE-DELTA-BAND   PIC X(16).
005600     05  PPD-DIM-RATE-DELTA    PIC 9V9(4).
005700     05  PPD-LTV-BAND          PIC X(14).
005800     05  PPD-DIM-LTV           PIC 9V9(4).
005900     05  PPD-SIZE-BAND         PIC X(22).
006000     05  PPD-DIM-SIZE          PIC 9V9(4).
006100     05  PPD-AVG-4DIM          PIC 9V9(4).
006200     05  PPD-BALANCE           PIC S9(9)V99.
006300     05  PPD-PANDI             PIC S9(7)V99.
006400     05  PPD-RATE-PCT          PIC 99V9(4).
006500     05  PPD-REMAINING-TERM    PIC 9(3).
006600     05  PPD-LOAN-AGE          PIC 9(3).
006700
006800 WORKING-STORAGE SECTION.
006900****************************************************************
007000* WS-PREPAY-LOAN-DETAIL - EDIT COPY OF PREPAY-LOAN-DETAIL.
007100****************************************************************
007200 01  WS-PREPAY-LOAN-DETAIL.
007300     05  WS-PPD-LOAN-ID        PIC X(10).
007400     05  WS-PPD-CREDIT-BAND    PIC X(12).
007500     05  WS-PPD-DIM-CREDIT     PIC 9V9(4).
007600     05  WS-PPD-RATE-DELTA-BAND
007700                               PIC X(16).
007800     05  WS-PPD-DIM-RATE-DELTA PIC 9V9(4).
007900     05  WS-PPD-LTV-BAND       PIC X(14).
008000     05  WS-PPD-DIM-LTV        PIC 9V9(4).
008100     05  WS-PPD-SIZE-BAND      PIC X(22).
008200     05  WS-PPD-DIM-SIZE       PIC 9V9(4).
008300     05  WS-PPD-AVG-4DIM       PIC 9V9(4).
008400     05  WS-PPD-BALANCE        PIC S9(9)V99.
008500     05  WS-PPD-PANDI          PIC S9(7)V99.
008600     05  WS-PPD-RATE-PCT       PIC 99V9(4).
008700     05  WS-PPD-REMAINING-TERM PIC 9(3).
008800     05  WS-PPD-LOAN-AGE       PIC 9(3).
008900
009000****************************************************************
009100* APEX2 BAND TABLES - PRICING'S QUARTERLY MULTIPLIER WORKSHEET.
009200* EACH TABLE IS LOADED AS A BLOCK OF LITERAL FILLERS (ONE PER
009300* BAND ROW) THEN REDEFINED INTO AN OCCURS TABLE - THE USUAL WAY
009400* OF GETTING PER-ROW VALUE CLAUSES PAST THE COMPILER.  AN UNKNOWN
009500* OR OUT-OF-RANGE LOOKUP FALLS BACK TO WS-APEX2-DEFAULT-MULT.
009600****************************************************************
009700
009800* CREDIT-SCORE TABLE - 9 BANDS, BREAKPOINT IS THE UPPER FICO
009900* SCORE FOR THE BAND (999 = NO UPPER BOUND).
010000 01  WS-CREDIT-TABLE-LOAD.
010100     05  FILLER                PIC X(24)
010200         VALUE "<576            57513583".
010300     05  FILLER                PIC X(24)
010400         VALUE "576-600         60015713".
010500     05  FILLER                PIC X(24)
010600         VALUE "601-625         62518124".
010700     05  FILLER                PIC X(24)
010800         VALUE "626-650         65021814".
010900     05  FILLER                PIC X(24)
011000         VALUE "651-675         67524668".
011100     05  FILLER                PIC X(24)
011200         VALUE "676-700         70027220".
011300     05  FILLER                PIC X(24)
011400         VALUE "701-725         72527022".
011500     05  FILLER                PIC X(24)
011600         VALUE "726-750         75027284".
011700     05  FILLER                PIC X(24)
011800         VALUE ">=751           99927159".
011900
012000 01  WS-CREDIT-BAND-TABLE REDEFINES WS-CREDIT-TABLE-LOAD.
012100     05  WS-CREDIT-ENTRY OCCURS 9 TIMES.
012200         10  WS-CREDIT-LABEL       PIC X(16).
012300         10  WS-CREDIT-BREAKPT     PIC 9(3).
012400         10  WS-CREDIT-MULT        PIC 9V9(4).
012500
012600* RATE-DELTA TABLE - 7 BANDS, BREAKPOINT IS THE UPPER RATE-MINUS-
012700* TREASURY SPREAD FOR THE BAND, SIGN TRAILING SEPARATE SO THE
012800* MINUS BANDS CAN BE LOADED AS PLAIN TEXT BELOW.
012900 01  WS-RATE-DELTA-TABLE-LOAD.
013000     05  FILLER                PIC X(25)
013100         VALUE "<=-3.00%        300-14307".
013200     05  FILLER                PIC X(25)
013300         VALUE "-2.99/-2.00%    200-12733".
013400     05  FILLER                PIC X(25)
013500         VALUE "-1.99/-1.00%    100-17116".
013600     05  FILLER                PIC X(25)
013700         VALUE "-0.99/0.99%     100+18363".
013800     05  FILLER                PIC X(25)
013900         VALUE "1.00/1.99%      200+20108".
014000     05  FILLER                PIC X(25)
014100         VALUE "2.00/2.99%      300+24278".
014200     05  FILLER                PIC X(25)
014300         VALUE ">=3.00%         999+23215".
014400
014500 01  WS-RATE-DELTA-BAND-TABLE
014600         REDEFINES WS-RATE-DELTA-TABLE-LOAD.
014700     05  WS-RATE-DELTA-ENTRY OCCURS 7 TIMES.
014800         10  WS-RATE-DELTA-LABEL   PIC X(16).
014900         10  WS-RATE-DELTA-BRKPT   PIC S9V99 SIGN
015000                 TRAILING SEPARATE.
015100         10  WS-RATE-DELTA-MULT    PIC 9V9(4).
015200
015300* LTV TABLE - 5 BANDS, BREAKPOINT IS THE UPPER LTV PERCENT FOR
015400* THE BAND (99 = NO UPPER BOUND).
015500 01  WS-LTV-TABLE-LOAD.
015600     05  FILLER                PIC X(21)
015700         VALUE "<75%          7522420".
015800     05  FILLER                PIC X(21)
015900         VALUE "75-79%        8025268".
016000     05  FILLER                PIC X(21)
016100         VALUE "80-84%        8525173".
016200     05  FILLER                PIC X(21)
016300         VALUE "85-89%        9020415".
016400     05  FILLER                PIC X(21)
016500         VALUE ">=90%         9916916".
016600
016700 01  WS-LTV-BAND-TABLE REDEFINES WS-LTV-TABLE-LOAD.
016800     05  WS-LTV-ENTRY OCCURS 5 TIMES.
016900         10  WS-LTV-LABEL          PIC X(14).
017000         10  WS-LTV-BREAKPT        PIC 9(2).
017100         10  WS-LTV-MULT           PIC 9V9(4).
017200
017300* LOAN-SIZE TABLE - 8 BANDS, BREAKPOINT IS THE UPPER BALANCE IN
017400* WHOLE DOLLARS FOR THE BAND (9999999 = NO UPPER BOUND).
017500 01  WS-SIZE-TABLE-LOAD.
017600     05  FILLER                PIC X(34)
017700         VALUE "<$50,000              005000013169".
017800     05  FILLER                PIC X(34)
017900         VALUE "$50,000-$99,999       010000016846".
018000     05  FILLER                PIC X(34)
018100         VALUE "$100,000-$149,999     015000022964".
018200     05  FILLER                PIC X(34)
018300         VALUE "$150,000-$199,999     020000026937".
018400     05  FILLER                PIC X(34)
018500         VALUE "$200,000-$249,999     025000028286".
018600     05  FILLER                PIC X(34)
018700         VALUE "$250,000-$499,999     050000029982".
018800     05  FILLER                PIC X(34)
018900         VALUE "$500,000-$999,999     100000033578".
019000     05  FILLER                PIC X(34)
019100         VALUE ">=$1,000,000          999999933335".
019200
019300 01  WS-SIZE-BAND-TABLE REDEFINES WS-SIZE-TABLE-LOAD.
019400     05  WS-SIZE-ENTRY OCCURS 8 TIMES.
019500         10  WS-SIZE-LABEL         PIC X(22).
019600         10  WS-SIZE-BREAKPT       PIC 9(7).
019700         10  WS-SIZE-MULT          PIC 9V9(4).
019800
019900* DEFAULT MULTIPLIERS - USED WHEN A LOOKUP FALLS OUTSIDE ALL OF
020000* THE ABOVE, WHICH SHOULD NOT HAPPEN BUT HAS ON BAD TAPES.
020100 01  WS-APEX2-DEFAULTS.
020200     05  WS-APEX2-DEFAULT-MULT     PIC 9V9(4)  VALUE 2.5000.
020300     05  WS-APEX2-DEFAULT-CREDIT   PIC 9V9(4)  VALUE 2.0000.
020400     05  WS-APEX2-DEFAULT-RATE     PIC 9V9(4)  VALUE 1.8000.
020500     05  WS-APEX2-DEFAULT-LTV      PIC 9V9(4)  VALUE 2.2000.
020600
020700 01  WS-PPD-RECORD-COUNT          PIC 9(7)    COMP VALUE ZERO.
020800
020900 PROCEDURE DIVISION.
021000 0000-PPD-TIP05.
021100     STOP RUN.
